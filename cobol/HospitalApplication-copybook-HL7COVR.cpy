000100******************************************************************  HV0001
000200*                                                                *  HV0002
000300*    HL7COVR  --  OUTPUT COVERAGE + PAYOR-ORGANIZATION RECORDS   *  HV0003
000400*                 (UT-S-COVERG / UT-S-ORGNIZ)                    *  HV0004
000500*                                                                *  HV0005
000600*    BUILT TOGETHER BY HL7BUILD, PARAGRAPH 300-ADD-COVERAGE -    *  HV0007
000700*    A COVERAGE ROW IS NEVER WRITTEN WITHOUT ITS PAYOR           *  HV0008
000800*    ORGANIZATION ROW AND VICE VERSA.                            *  HV0009
000900*                                                                *  HV0010
001000*  CHANGE LOG                                                   *  HV0011
001100*  14/01/09  LKW  0390  ORIGINAL LAYOUT                          *  HV0012
001200*                                                                *  HV0013
001300******************************************************************  HV0014
001400 01  COVERAGE-RECORD.                                               HV0015
001500     05  COV-ID                   PIC X(36).                        HV0016
001600     05  COV-BENEFICIARY-ID       PIC X(36).                        HV0017
001700     05  COV-STATUS               PIC X(06).                        HV0018
001800     05  COV-GROUP-NUMBER         PIC X(15).                        HV0019
001900     05  COV-PAYOR-ORG-ID         PIC X(36).                        HV0020
002000     05  FILLER                   PIC X(20).                        HV0021
002100 01  ORGANIZATION-RECORD.                                           HV0022
002200     05  ORG-ID                   PIC X(36).                        HV0023
002300     05  ORG-NAME                 PIC X(60).                        HV0024
002400     05  ORG-IDENTIFIER-VALUE     PIC X(15).                        HV0025
002500     05  FILLER                   PIC X(20).                        HV0026
