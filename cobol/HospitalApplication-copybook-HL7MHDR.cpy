000100******************************************************************  HM0001
000200*                                                                *  HM0002
000300*    HL7MHDR  --  OUTPUT MESSAGE-HEADER RECORD (UT-S-MSGHDR)      *  HM0003
000400*                                                                *  HM0004
000500*    MOST FIELDS BUILT BY HL7NORM, PARAGRAPH 300-BUILD-MSGHDR,   *  HM0005
000550*    ONLY WHEN THE EXTRACT CARRIED AN EVENT CODE - SEE BUSINESS  *  HM0005A
000560*    RULES.  THE TWO FOCUS-LIST FIELDS CANNOT BE SET THAT EARLY  *  HM0005B
000570*    (THE FIRST ENCOUNTER ID DOESN'T EXIST YET), SO HL7NORM ONLY *  HM0005C
000580*    CARRIES THE OTHER FIELDS FORWARD ON HL7CARRY; HL7ENCTR SETS *  HM0005D
000590*    THE FOCUS FIELDS AND ACTUALLY WRITES THIS RECORD.           *  HM0005E
000700*                                                                *  HM0007
000800*  CHANGE LOG                                                   *  HM0008
000900*  12/03/02  LKW  0350  ORIGINAL LAYOUT                          *  HM0009
000950*  17/09/14  LKW  0450  OWNERSHIP MOVED TO HL7ENCTR - SEE REMARKS*  HM0009A
001000*                                                                *  HM0010
001100******************************************************************  HM0011
001200 01  MESSAGE-HEADER-RECORD.                                         HM0012
001300     05  MH-ID                    PIC X(36).                        HM0013
001400     05  MH-EVENT-CODE            PIC X(20).                        HM0014
001500     05  MH-TIMESTAMP             PIC X(14).                        HM0015
001600     05  MH-SOURCE-ENDPOINT       PIC X(40).                        HM0016
001700     05  MH-DEST-ENDPOINT         PIC X(40).                        HM0017
001800     05  MH-FOCUS-ENCOUNTER-ID    PIC X(36).                        HM0018
001900     05  MH-FOCUS-PATIENT-ID      PIC X(36).                        HM0019
002000     05  FILLER                   PIC X(18).                        HM0020
