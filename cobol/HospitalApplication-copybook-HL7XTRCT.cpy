000100******************************************************************  HX0001
000200*                                                                *  HX0002
000300*    HL7XTRCT  --  ADT MESSAGE FIELD-EXTRACT WORKING RECORD      *  HX0003
000400*                                                                *  HX0004
000500*    ONE COPY OF THIS RECORD IS BUILT PER ADT MESSAGE.  THE      *  HX0005
000600*    PARSER (HL7PARSE) POPULATES IT ONE SEGMENT AT A TIME, IN    *  HX0006
000700*    MESSAGE ORDER; WHEN A SEGMENT TYPE REPEATS, THE LAST ONE    *  HX0007
000800*    SEEN OVERLAYS WHATEVER WAS CAPTURED BEFORE IT.  DOWNSTREAM  *  HX0008
000900*    JOBS (HL7NORM/HL7ENCTR/HL7BUILD) TREAT THIS RECORD AS       *  HX0009
001000*    READ-ONLY SOURCE DATA.                                     *  HX0010
001100*                                                                *  HX0011
001200*  CHANGE LOG                                                   *  HX0012
001300*  88/02/14  JRS  0001  ORIGINAL LAYOUT - MSH/PV1/PID ONLY       *  HX0013
001400*  89/06/30  JRS  0044  ADDED NK1 CONTACT FIELDS                 *  HX0014
001500*  91/11/02  TGD  0112  ADDED AL1/IN1/GT1 FIELDS                 *  HX0015
001600*  99/01/08  TGD  0201  Y2K - WS-DATE-CENTURY WINDOW, SEE HL7PARSE* HX0016
001700*  03/05/19  LKW  0266  ADDED LOCATION-POC/ROOM/BED REDEFINES    *  HX0017
001800*  07/09/24  LKW  0318  ADDED NAME-COMPONENT REDEFINES FOR PID-5 *  HX0018
001900*                                                                *  HX0019
002000******************************************************************  HX0020
002100 05  HL7-EXTRACT-REC.                                               HX0021
002200     05  HX-MSH-GROUP.                                              HX0022
002300         10  HX-SENDING-APP           PIC X(30).                    HX0023
002400         10  HX-SENDING-FACILITY      PIC X(30).                    HX0024
002500         10  HX-RECEIVING-APP         PIC X(30).                    HX0025
002600         10  HX-RECEIVING-FACILITY    PIC X(30).                    HX0026
002700         10  HX-MESSAGE-DATETIME      PIC X(14).                    HX0027
002800*        ALTERNATE VIEW OF MESSAGE-DATETIME SPLIT INTO DATE/TIME    HX0028
002900*        HALVES - USED BY 200-BUNDLE-TIMESTAMP IN HL7NORM           HX0029
003000         10  HX-MSG-DATETIME-SPLIT REDEFINES                        HX0030
003100             HX-MESSAGE-DATETIME.                                   HX0031
003200             15  HX-MSG-DATE-PART     PIC X(08).                    HX0032
003300             15  HX-MSG-TIME-PART     PIC X(06).                    HX0033
003400         10  HX-EVENT-CODE            PIC X(20).                    HX0034
003500     05  HX-PV1-GROUP.                                              HX0035
003600         10  HX-LOCATION              PIC X(40).                    HX0036
003700*        ALTERNATE VIEW OF PV1-3 AFTER THE PARSER HAS ALREADY       HX0037
003800*        BROKEN IT OUT ON THE "^" COMPONENT SEPARATOR                HX0038
003900         10  HX-LOCATION-POC          PIC X(15).                    HX0039
004000         10  HX-LOCATION-ROOM         PIC X(15).                    HX0040
004100         10  HX-LOCATION-BED          PIC X(15).                    HX0041
004200         10  HX-ADMISSION-TYPE        PIC X(02).                    HX0042
004300         10  HX-ATTENDING-NAME        PIC X(60).                    HX0043
004400         10  HX-CONSULTING-NAME       PIC X(60).                    HX0044
004500         10  HX-ACCOUNT-NUMBER        PIC X(20).                    HX0045
004600         10  HX-VISIT-NUMBER          PIC X(20).                    HX0046
004700         10  HX-ADMIT-DATETIME        PIC X(14).                    HX0047
004800     05  HX-NK1-GROUP.                                              HX0048
004900         10  HX-NK1-NAME              PIC X(60).                    HX0049
005000         10  HX-NK1-RELATIONSHIP-CODE PIC X(20).                    HX0050
005100*        ALTERNATE VIEW OF NK1-3 SPLIT ON "^" - CODE^DISPLAY        HX0051
005200         10  HX-NK1-REL-SPLIT REDEFINES                             HX0052
005300             HX-NK1-RELATIONSHIP-CODE.                              HX0053
005400             15  HX-NK1-REL-CODE-PART PIC X(10).                    HX0054
005500             15  HX-NK1-REL-DISP-PART PIC X(10).                    HX0055
005600         10  HX-NK1-PHONE             PIC X(20).                    HX0056
005700     05  HX-AL1-GROUP.                                              HX0057
005800         10  HX-ALLERGY-CODE          PIC X(20).                    HX0058
005900         10  HX-ALLERGY-REACTION      PIC X(40).                    HX0059
006000     05  HX-IN1-GROUP.                                              HX0060
006100         10  HX-INSURANCE-PAYER-ID    PIC X(15).                    HX0061
006200         10  HX-INSURANCE-PAYER-NAME  PIC X(60).                    HX0062
006300         10  HX-INSURANCE-GROUP-NBR   PIC X(15).                    HX0063
006400     05  HX-GT1-GROUP.                                              HX0064
006500         10  HX-GUARANTOR-NAME        PIC X(60).                    HX0065
006600         10  HX-GUARANTOR-PHONE       PIC X(20).                    HX0066
006700     05  HX-PID-GROUP.                                              HX0067
006800         10  HX-PATIENT-NAME          PIC X(60).                    HX0068
006900*        ALTERNATE VIEW OF PID-5 (FIRST ~ REPETITION) SPLIT ON      HX0069
007000*        "^" INTO FAMILY/GIVEN/MIDDLE - SEE 500-POP-PAT-DEMOG       HX0070
007100         10  HX-PATIENT-NAME-SPLIT REDEFINES                        HX0071
007200             HX-PATIENT-NAME.                                       HX0072
007300             15  HX-PAT-FAMILY-PART   PIC X(20).                    HX0073
007400             15  HX-PAT-GIVEN-PART    PIC X(20).                    HX0074
007500             15  HX-PAT-MIDDLE-PART   PIC X(20).                    HX0075
007600         10  HX-PATIENT-DOB           PIC X(08).                    HX0076
007700         10  HX-PATIENT-GENDER        PIC X(01).                    HX0077
007800         10  HX-PATIENT-PHONE         PIC X(20).                    HX0078
007900         10  HX-PATIENT-RACE          PIC X(10).                    HX0079
008000         10  HX-PATIENT-LANGUAGE      PIC X(10).                    HX0080
008100         10  HX-PATIENT-MARITAL-STAT  PIC X(04).                    HX0081
008200         10  HX-PATIENT-RELIGION      PIC X(04).                    HX0082
008300     05  FILLER                       PIC X(40).                   HX0083
