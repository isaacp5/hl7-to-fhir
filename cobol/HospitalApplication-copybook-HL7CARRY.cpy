000100******************************************************************  HC0001
000200*                                                                *  HC0002
000300*    HL7CARRY  --  INTER-JOB CARRY-FORWARD RECORD                *  HC0003
000400*                                                                *  HC0005
000500*    WRITTEN BY ONE JOB STEP AND READ BY THE NEXT SO THE RUN'S   *  HC0006
000600*    SYNTHETIC IDS (WHICH ARE MINTED ONCE AND THEN REUSED        *  HC0007
000700*    VERBATIM BY LATER STEPS AS FOREIGN KEYS) DO NOT HAVE TO BE  *  HC0008
000800*    RE-DERIVED.  STANDS IN FOR THE ROLE THE VSAM PATMSTR FILE   *  HC0009
000900*    PLAYS IN THE DALYEDIT/DALYUPDT/PATSRCH CHAIN - STATE THAT   *  HC0010
001000*    SURVIVES FROM ONE JOB STEP TO THE NEXT.                     *  HC0011
001100*                                                                *  HC0012
001200*  CHANGE LOG                                                   *  HC0013
001300*  12/03/02  LKW  0350  ORIGINAL LAYOUT                          *  HC0014
001400*  14/08/21  LKW  0402  ADDED CF-FIRST-ENC-ID FOR MSGHDR FOCUS   *  HC0015
001450*  17/09/14  LKW  0450  ADDED CF-MH-EVENT-CODE/TIMESTAMP/SOURCE- *  HC0015A
001460*                       ENDPOINT/DEST-ENDPOINT.  HL7NORM NO      *  HC0015B
001470*                       LONGER WRITES MSGHDR-FILE ITSELF - THE   *  HC0015C
001480*                       HEADER ROW HAS TO RIDE THE CARRY FILE    *  HC0015D
001490*                       UNTIL HL7ENCTR KNOWS THE FIRST ENCOUNTER *  HC0015E
001495*                       ID, SO HL7ENCTR IS NOW THE ONE THAT      *  HC0015F
001497*                       OPENS MSGHDR-FILE AND WRITES THE ROW.    *  HC0015G
001500*                                                                *  HC0016
001600******************************************************************  HC0017
001700 01  HL7-CARRY-REC.                                                 HC0018
001800     05  CF-PAT-ID                PIC X(36).                        HC0019
001900     05  CF-MH-ID                 PIC X(36).                        HC0020
001950     05  CF-MH-EVENT-CODE         PIC X(20).                        HC0020A
001960     05  CF-MH-TIMESTAMP          PIC X(14).                        HC0020B
001970     05  CF-MH-SOURCE-ENDPOINT    PIC X(40).                        HC0020C
001980     05  CF-MH-DEST-ENDPOINT      PIC X(40).                        HC0020D
002000     05  CF-FIRST-ENC-ID          PIC X(36).                        HC0021
002100     05  CF-ENC-COUNT             PIC 9(04) COMP.                   HC0022
002200     COPY HL7XTRCT.                                                 HC0023
002300     05  FILLER                   PIC X(06).                        HC0024
