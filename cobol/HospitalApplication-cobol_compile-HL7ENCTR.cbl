000100 IDENTIFICATION DIVISION.                                          HE0001
000200 PROGRAM-ID.  HL7ENCTR.                                            HE0002
000300 AUTHOR. L. WENTWORTH.                                             HE0003
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                           HE0004
000500 DATE-WRITTEN. 95/02/11.                                           HE0005
000600 DATE-COMPILED. 95/02/11.                                          HE0006
000700 SECURITY. NON-CONFIDENTIAL.                                       HE0007
000800                                                                   HE0008
000900******************************************************************HE0009
001000*REMARKS.                                                        *HE0010
001100*                                                                *HE0011
001200*          THIRD STEP OF THE ADT NORMALIZER CHAIN.  READS THE    *HE0012
001300*          CARRY-FORWARD RECORD HL7NORM LEFT BEHIND (PATIENT ID, *HE0013
001400*          MESSAGE-HEADER ID, AND THE ORIGINAL FLAT EXTRACT),    *HE0014
001500*          BUILDS THE ONE ENCOUNTER ROW THIS RUN EVER PRODUCES,  *HE0015
001600*          A LOCATION ROW WHEN PV1-3 CAME ACROSS, AND UP TO TWO  *HE0016
001700*          PRACTITIONER ROWS (ATTENDING/CONSULTING) OFF PV1-7/   *HE0017
001800*          PV1-9.  REWRITES HL7CARRY WITH THE FIRST-ENCOUNTER-ID *HE0018
001900*          SLOT HL7NORM LEFT BLANK, AND - SINCE THAT ID IS NOT    *HE0019A
001950*          KNOWN UNTIL NOW - BUILDS AND WRITES THE MSGHDR ROW     *HE0019B
001960*          ITSELF ONCE THE FOCUS LIST CAN FINALLY BE SET.         *HE0019C
002100*                                                                *HE0021
002200******************************************************************HE0022
002300*                                                                *HE0023
002400*         INPUT FILE              -   DDS0001.HL7CARRY           *HE0024
002500*                                                                *HE0025
002600*         OUTPUT FILES PRODUCED   -   DDS0001.ENCOUNTR           *HE0026
002700*                                     DDS0001.LOCATN             *HE0027
002800*                                     DDS0001.PRACTNR            *HE0028
002850*                                     DDS0001.MSGHDR             *HE0028A
002900*                                     DDS0001.HL7CARRY (REWRITE) *HE0029
003000*                                                                *HE0030
003100*         DUMP FILE               -   SYSOUT                     *HE0031
003200*                                                                *HE0032
003300******************************************************************HE0033
003400*  CHANGE LOG                                                    *HE0034
003500*  95/02/11  LKW  0360  ORIGINAL LAYOUT - ENCOUNTER/LOCATION ONLY *HE0035
003600*  13/02/18  LKW  0362  ADDED PRACTITIONER DEDUP TABLE/ADD-PRACT  *HE0036
003700*  14/08/21  LKW  0402  REWRITE HL7CARRY WITH FIRST-ENC-ID/COUNT  *HE0037
003800*  99/01/11  TGD  0205  Y2K SWEEP - DATE FIELDS PASS THROUGH AS   *HE0038
003900*                       RECEIVED, NO 2-DIGIT YEAR MATH HERE       *HE0039
004000*  16/10/04  LKW  0430  PERIOD ROUND-TRIP LEFT IN PLACE PER CORP  *HE0040
004100*                       AUDIT FINDING - DO NOT "SIMPLIFY" 270-290 *HE0041
004200*  17/03/09  LKW  0441  SPECIAL-ARRANGEMENT/SPECIAL-COURTESY      *HE0042
004300*                       CLEAR-OUT ADDED PER INTERFACE SPEC CHG    *HE0043
004350*  17/09/14  LKW  0450  MSGHDR-FILE MOVED HERE FROM HL7NORM - THE *HE0043A
004360*                       FOCUS LIST NEEDS THE FIRST ENCOUNTER ID,  *HE0043B
004370*                       WHICH DOES NOT EXIST UNTIL THIS STEP.     *HE0043C
004380*                       HL7NORM NOW ONLY CARRIES THE HEADER       *HE0043D
004390*                       FIELDS FORWARD ON HL7CARRY - IT NO LONGER *HE0043E
004395*                       OPENS OR WRITES MSGHDR-FILE AT ALL.       *HE0043F
004396*  18/01/22  LKW  0458  220-SET-CLASS-CODE WAS READING            *HE0043G
004397*                       HX-ADMISSION-TYPE (PV1-4) TO FAKE PV1-2   *HE0043H
004398*                       PATIENT CLASS - NO SUCH FIELD ON THIS     *HE0043I
004399*                       LAYOUT, SO LEFT BLANK NOW, SAME AS 230-/  *HE0043J
004405*                       235- ALREADY DO FOR THEIR OWN MISSING     *HE0043K
004410*                       SOURCE FIELDS.                            *HE0043L
004420*                                                                *HE0044
004500******************************************************************HE0045
004600 ENVIRONMENT DIVISION.                                             HE0046
004700 CONFIGURATION SECTION.                                            HE0047
004800 SOURCE-COMPUTER. IBM-390.                                         HE0048
004900 OBJECT-COMPUTER. IBM-390.                                         HE0049
005000 SPECIAL-NAMES.                                                    HE0050
005100     UPSI-0 IS HL7ENCTR-TEST-MODE-SW                               HE0051
005200         ON STATUS IS HL7ENCTR-TEST-MODE.                          HE0052
005300 INPUT-OUTPUT SECTION.                                             HE0053
005400 FILE-CONTROL.                                                     HE0054
005500     SELECT SYSOUT                                                 HE0055
005600     ASSIGN TO UT-S-SYSOUT                                         HE0056
005700       ORGANIZATION IS SEQUENTIAL.                                 HE0057
005800                                                                   HE0058
005900     SELECT HL7CARRY-IN-FILE                                       HE0059
006000     ASSIGN TO UT-S-HL7CARY                                        HE0060
006100       ACCESS MODE IS SEQUENTIAL                                   HE0061
006200       FILE STATUS IS OFCODE.                                      HE0062
006300                                                                   HE0063
006400     SELECT ENCOUNTR-FILE                                          HE0064
006500     ASSIGN TO UT-S-ENCNTR                                         HE0065
006600       ACCESS MODE IS SEQUENTIAL                                   HE0066
006700       FILE STATUS IS OFCODE.                                      HE0067
006800                                                                   HE0068
006900     SELECT LOCATN-FILE                                            HE0069
007000     ASSIGN TO UT-S-LOCATN                                         HE0070
007100       ACCESS MODE IS SEQUENTIAL                                   HE0071
007200       FILE STATUS IS OFCODE.                                      HE0072
007300                                                                   HE0073
007400     SELECT PRACTNR-FILE                                           HE0074
007500     ASSIGN TO UT-S-PRACTR                                         HE0075
007600       ACCESS MODE IS SEQUENTIAL                                   HE0076
007700       FILE STATUS IS OFCODE.                                      HE0077
007800                                                                   HE0078
007900     SELECT HL7CARRY-OUT-FILE                                      HE0079
008000     ASSIGN TO UT-S-HL7CAR2                                        HE0080
008100       ACCESS MODE IS SEQUENTIAL                                   HE0081
008200       FILE STATUS IS OFCODE.                                      HE0082
008300                                                                   HE0083
008350*    ADDED 17/09/14 - FIRST-ENCOUNTER-ID ISN'T KNOWN UNTIL THIS       HE0083A
008360*    JOB STEP RUNS, SO THE MSGHDR FOCUS LIST CAN ONLY BE SET HERE -   HE0083B
008370*    SEE REMARKS AND 900-CLEANUP.                                    HE0083C
008380     SELECT MSGHDR-FILE                                              HE0083D
008390     ASSIGN TO UT-S-MSGHDR                                           HE0083E
008391       ACCESS MODE IS SEQUENTIAL                                     HE0083F
008392       FILE STATUS IS OFCODE.                                        HE0083G
008393                                                                     HE0083H
008400 DATA DIVISION.                                                    HE0084
008500 FILE SECTION.                                                     HE0085
008600 FD  SYSOUT                                                        HE0086
008700     RECORDING MODE IS F                                           HE0087
008800     LABEL RECORDS ARE STANDARD                                    HE0088
008900     RECORD CONTAINS 130 CHARACTERS                                HE0089
009000     BLOCK CONTAINS 0 RECORDS                                      HE0090
009100     DATA RECORD IS SYSOUT-REC.                                    HE0091
009200 01  SYSOUT-REC  PIC X(130).                                       HE0092
009300                                                                   HE0093
009400***** ONE RECORD PER RUN - LEFT BEHIND BY HL7NORM                  HE0094
009500 FD  HL7CARRY-IN-FILE                                              HE0095
009600     RECORDING MODE IS F                                           HE0096
009700     LABEL RECORDS ARE STANDARD                                    HE0097
009800     RECORD CONTAINS 1100 CHARACTERS                               HE0098
009900     BLOCK CONTAINS 0 RECORDS                                      HE0099
010000     DATA RECORD IS HL7CARRY-REC-IN.                               HE0100
010100 01  HL7CARRY-REC-IN             PIC X(1100).                      HE0101
010300                                                                   HE0103
010400***** ONE RECORD PER RUN - THIS RUN'S SOLE ENCOUNTER               HE0104
010500 FD  ENCOUNTR-FILE                                                 HE0105
010600     RECORDING MODE IS F                                           HE0106
010700     LABEL RECORDS ARE STANDARD                                    HE0107
010800     RECORD CONTAINS 288 CHARACTERS                                HE0108
010900     BLOCK CONTAINS 0 RECORDS                                      HE0109
011000     DATA RECORD IS ENCOUNTR-REC-OUT.                              HE0110
011100 01  ENCOUNTR-REC-OUT            PIC X(288).                       HE0111
011300                                                                   HE0113
011400***** WRITTEN ONLY WHEN PV1-3 CAME ACROSS                          HE0114
011500 FD  LOCATN-FILE                                                   HE0115
011600     RECORDING MODE IS F                                           HE0116
011700     LABEL RECORDS ARE STANDARD                                    HE0117
011800     RECORD CONTAINS 165 CHARACTERS                                HE0118
011900     BLOCK CONTAINS 0 RECORDS                                      HE0119
012000     DATA RECORD IS LOCATN-REC-OUT.                                HE0120
012100 01  LOCATN-REC-OUT              PIC X(165).                       HE0121
012300                                                                   HE0123
012400***** ZERO, ONE, OR TWO ROWS PER RUN - ATTENDING/CONSULTING        HE0124
012500 FD  PRACTNR-FILE                                                  HE0125
012600     RECORDING MODE IS F                                           HE0126
012700     LABEL RECORDS ARE STANDARD                                    HE0127
012800     RECORD CONTAINS 180 CHARACTERS                                HE0128
012900     BLOCK CONTAINS 0 RECORDS                                      HE0129
013000     DATA RECORD IS PRACTNR-REC-OUT.                               HE0130
013100 01  PRACTNR-REC-OUT             PIC X(180).                       HE0131
014000                                                                   HE0140
014100***** REWRITTEN WITH FIRST-ENC-ID/ENC-COUNT FILLED IN              HE0141
014200 FD  HL7CARRY-OUT-FILE                                             HE0142
014300     RECORDING MODE IS F                                           HE0143
014400     LABEL RECORDS ARE STANDARD                                    HE0144
014500     RECORD CONTAINS 1100 CHARACTERS                               HE0145
014600     BLOCK CONTAINS 0 RECORDS                                      HE0146
014700     DATA RECORD IS HL7CARRY-REC-OUT.                              HE0147
014800 01  HL7CARRY-REC-OUT            PIC X(1100).                      HE0148
014900                                                                   HE0149
014910***** WRITTEN ONLY WHEN CF-MH-ID CAME ACROSS FROM HL7NORM - SEE    HE0149A
014920***** 900-CLEANUP.  OWNED HERE, NOT IN HL7NORM, BECAUSE THE FOCUS  HE0149B
014930***** LIST CANNOT BE SET UNTIL THE FIRST ENCOUNTER ID EXISTS.      HE0149C
014940 FD  MSGHDR-FILE                                                   HE0149D
014950     RECORDING MODE IS F                                           HE0149E
014960     LABEL RECORDS ARE STANDARD                                    HE0149F
014970     RECORD CONTAINS 198 CHARACTERS                                HE0149G
014980     BLOCK CONTAINS 0 RECORDS                                      HE0149H
014990     DATA RECORD IS MSGHDR-REC-OUT.                                HE0149I
014995 01  MSGHDR-REC-OUT              PIC X(198).                       HE0149J
015000                                                                   HE0150
015100 WORKING-STORAGE SECTION.                                          HE0151
015150*    WORK COPIES OF THE CARRY-FORWARD AND OUTPUT RECORD LAYOUTS -  HE0151A
015160*    THE FD RECORDS ABOVE ARE PLAIN PIC X BUFFERS; EVERY FIELD-    HE0151B
015170*    LEVEL REFERENCE IN THIS PROGRAM IS AGAINST THE COPY BELOW,    HE0151C
015180*    MOVED IN VIA READ...INTO AND OUT VIA WRITE...FROM.            HE0151D
015190     COPY HL7CARRY.                                                HE0151E
015192     COPY HL7MHDR.                                                 HE0151EA
015195     COPY HL7ENCR.                                                 HE0151F
015196     COPY HL7LOCR.                                                 HE0151G
015197*    HL7PRAR ALSO BRINGS IN PRA-TABLE/PRA-ROW-COUNT, THE RUN-      HE0151H
015198*    SCOPED DEDUP TABLE 410-SEARCH-PRACT-TABLE SEARCHES - SEE ITS  HE0151I
015199*    OWN REMARKS.  WRITE...FROM PRACTITIONER-RECORD BELOW ONLY     HE0151J
015202*    MOVES THE FIRST 180 BYTES (PRA-ID THRU FILLER) SINCE THE     HE0151K
015204*    TABLE SITS PHYSICALLY AFTER THEM IN THE GROUP.               HE0151L
015206     COPY HL7PRAR.                                                HE0151M
015250                                                                   HE0152
015300 01  FILE-STATUS-CODES.                                            HE0153
015400     05  OFCODE                  PIC X(02).                        HE0154
015500         88 CODE-WRITE           VALUE SPACES.                     HE0155
015600                                                                   HE0156
015700*    SAME SYNTHETIC-ID SCHEME HL7NORM USES - SEE ITS REMARKS.      HE0157
015800*    TYPE ARGUMENT IS "ENC"/"LOC"/"PRA" IN THIS JOB STEP.          HE0158
015900 01  WS-SYNTH-ID-WORK.                                             HE0159
016000     05  WS-SYNTH-ID             PIC X(36).                        HE0160
016100*        ALTERNATE VIEW USED TO BUILD THE TOKEN PIECE BY PIECE     HE0161
016200     05  WS-SYNTH-ID-PARTS REDEFINES WS-SYNTH-ID.                  HE0162
016300         10  WSI-LIT             PIC X(04).                        HE0163
016400         10  WSI-TYPE            PIC X(03).                        HE0164
016500         10  WSI-DASH1           PIC X(01).                        HE0165
016600         10  WSI-YYMMDD          PIC X(06).                        HE0166
016700         10  WSI-DASH2           PIC X(01).                        HE0167
016800         10  WSI-SEQ             PIC 9(09).                        HE0168
016900         10  FILLER              PIC X(12).                        HE0169
017000     05  WS-SEQ-NBR              PIC 9(09) COMP VALUE 0.           HE0170
017100     05  WS-RUN-DATE             PIC 9(06) VALUE 0.                HE0171
017200     05  WS-SYNTH-TYPE-ARG       PIC X(03) VALUE SPACES.           HE0172
017300     05  FILLER                  PIC X(08).                        HE0173
017400                                                                   HE0174
018400*    NK1-STYLE NAME-COMPONENT WORK TABLE, SHARED BY 400- FOR THE   HE0184
018500*    ATTENDING/CONSULTING NAME-FIRST XCN SHAPE (SEE HL7XCNP).      HE0185
018600 01  WS-LOCATION-NAME-WORK.                                        HE0186
018700     05  WS-LOC-NAME-BUILD       PIC X(60).                        HE0187
018800     05  WS-LOC-SOME-PART-SW     PIC X(01) VALUE "N".              HE0188
018900         88 LOC-SOME-PART-PRESENT VALUE "Y".                       HE0189
019000     05  FILLER                  PIC X(10).                        HE0190
019100                                                                   HE0191
019200*    PRACTITIONER-ADD LINKAGE-STYLE WORK AREA - ARGUMENTS INTO     HE0192
019300*    400-ADD-PRACTITIONER ARE PASSED THROUGH WS-PRACT-NAME-ARG/    HE0193
019400*    WS-PRACT-ROLE-ARG SINCE TRADITIONAL PERFORM CANNOT PASS       HE0194
019500*    PARAMETERS - SAME IDIOM AS WS-SYNTH-TYPE-ARG ABOVE.           HE0195
019600 01  WS-PRACTITIONER-ARGS.                                         HE0196
019700     05  WS-PRACT-NAME-ARG       PIC X(60).                        HE0197
019800     05  WS-PRACT-ROLE-ARG       PIC X(04).                        HE0198
019900     05  WS-PRACT-NEW-ID         PIC X(36).                        HE0199
020000     05  FILLER                  PIC X(12).                        HE0200
020100                                                                   HE0201
020200 01  LK-XCN-RAW                  PIC X(60).                        HE0202
020300 01  LK-XCN-ID                   PIC X(20).                        HE0203
020400 01  LK-XCN-FAMILY               PIC X(30).                        HE0204
020500 01  LK-XCN-GIVEN                PIC X(30).                        HE0205
020600 01  LK-XCN-MIDDLE               PIC X(30).                        HE0206
020700                                                                   HE0207
020800 01  WS-GENERATED-ID-SW          PIC X(01) VALUE "N".              HE0208
020900     88 PROVIDER-ID-WAS-GENERATED VALUE "Y".                       HE0209
021000                                                                   HE0210
021100 01  FLAGS-AND-SWITCHES.                                           HE0211
021200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".              HE0212
021300         88 NO-MORE-DATA         VALUE "N".                        HE0213
021400     05 LOCATION-PRESENT-SW      PIC X(01) VALUE "N".              HE0214
021500         88 LOCATION-IS-PRESENT  VALUE "Y".                        HE0215
021600     05 PERIOD-SET-SW            PIC X(01) VALUE "N".              HE0216
021700         88 PERIOD-IS-SET        VALUE "Y".                        HE0217
021800     05  FILLER                  PIC X(08).                        HE0218
021900                                                                   HE0219
022000 COPY HL7ABND.                                                     HE0220
022100                                                                   HE0221
022200 PROCEDURE DIVISION.                                               HE0222
022300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                       HE0223
022400     PERFORM 100-MAINLINE THRU 100-EXIT.                           HE0224
022500     PERFORM 900-CLEANUP THRU 900-EXIT.                            HE0225
022600     MOVE +0 TO RETURN-CODE.                                       HE0226
022700     GOBACK.                                                       HE0227
022800                                                                   HE0228
022900 000-HOUSEKEEPING.                                                 HE0229
023000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                         HE0230
023100     DISPLAY "******** BEGIN JOB HL7ENCTR ********".               HE0231
023200     ACCEPT WS-RUN-DATE FROM DATE.                                 HE0232
023300     INITIALIZE ENCOUNTER-RECORD, LOCATION-RECORD,                 HE0233
023350                MESSAGE-HEADER-RECORD, PRACTITIONER-RECORD,          HE0233A
023360                WS-SEQ-NBR, PRA-ROW-COUNT.                            HE0234
023500     OPEN INPUT HL7CARRY-IN-FILE.                                  HE0235
023600     OPEN OUTPUT ENCOUNTR-FILE, LOCATN-FILE, PRACTNR-FILE,         HE0236
023700                 HL7CARRY-OUT-FILE, MSGHDR-FILE, SYSOUT.            HE0237
023800     READ HL7CARRY-IN-FILE INTO HL7-CARRY-REC                     HE0238
023900         AT END                                                    HE0239
024000         MOVE "N" TO MORE-DATA-SW                                  HE0240
024100         MOVE "EMPTY HL7 CARRY FILE" TO ABEND-REASON               HE0241
024200         GO TO 1000-ABEND-RTN                                      HE0242
024300     END-READ.                                                    HE0243
024400 000-EXIT.                                                         HE0244
024500     EXIT.                                                        HE0245
024600                                                                   HE0246
024700*    ONE PASS THROUGH THE PER-ENCOUNTER BUSINESS RULES.  THE       HE0247
024800*    CARRY FILE NEVER HOLDS MORE THAN THE ONE PV1 THE PARSER CAN   HE0248
024900*    POPULATE, SO "FOR EVERY ENCOUNTER IN THE SNAPSHOT" (BATCH     HE0249
025000*    FLOW STEP 6) REDUCES TO ONE PASS - THE PARAGRAPH STRUCTURE    HE0250
025100*    BELOW IS STILL ONE CLUSTER PER NUMBERED STEP SO A LATER       HE0251
025200*    RELEASE THAT FEEDS MULTIPLE PV1 SEGMENTS CAN LOOP THIS        HE0252
025300*    WHOLE PERFORM WITHOUT RESTRUCTURING IT.                       HE0253
025400 100-MAINLINE.                                                     HE0254
025500     MOVE "100-MAINLINE" TO PARA-NAME.                             HE0255
025600     MOVE "ENC" TO WS-SYNTH-TYPE-ARG.                              HE0256
025700     PERFORM 999-NEXT-SYNTH-ID THRU 999-EXIT.                      HE0257
025800     MOVE WS-SYNTH-ID TO ENC-ID.                                   HE0258
025900     PERFORM 200-SEARCH-RTN THRU 200-EXIT.                         HE0259
026000 100-EXIT.                                                         HE0260
026100     EXIT.                                                        HE0261
026200                                                                   HE0262
026300*    BATCH FLOW STEPS 1-17, ONE PARAGRAPH CLUSTER PER STEP, IN     HE0263
026400*    THE SPEC'S EXACT ORDER - INCLUDING THE STEP 7-10 PERIOD       HE0264
026500*    ROUND-TRIP, WHICH IS KEPT FAITHFULLY EVEN THOUGH STEPS 8-9    HE0265
026600*    NET OUT TO "RECOMPUTE THE SAME PERIOD WE JUST THREW AWAY."    HE0266
026700 200-SEARCH-RTN.                                                   HE0267
026800     MOVE "200-SEARCH-RTN" TO PARA-NAME.                           HE0268
026900     PERFORM 210-SET-SUBJECT      THRU 210-EXIT.                   HE0269
027000     PERFORM 220-SET-CLASS-CODE   THRU 220-EXIT.                   HE0270
027100     PERFORM 225-SET-STATUS       THRU 225-EXIT.                   HE0271
027200     PERFORM 230-SET-SERVICE-TYPE THRU 230-EXIT.                   HE0272
027300     PERFORM 235-SET-ADMIT-SRC    THRU 235-EXIT.                   HE0273
027400     PERFORM 240-CLEAR-SPEC-ARR   THRU 240-EXIT.                   HE0274
027500     PERFORM 250-DERIVE-PERIOD    THRU 250-EXIT.                   HE0275
027600     PERFORM 252-DISCARD-PERIOD   THRU 252-EXIT.                   HE0276
027700     PERFORM 254-REDERIVE-PERIOD  THRU 254-EXIT.                   HE0277
027800     PERFORM 256-FORCE-IN-PROG    THRU 256-EXIT.                   HE0278
027900     PERFORM 260-SET-IDENTIFIER   THRU 260-EXIT.                   HE0279
028000     PERFORM 270-SET-REASON-CODE  THRU 270-EXIT.                   HE0280
028100     PERFORM 280-SET-TYPE-CODE    THRU 280-EXIT.                   HE0281
028200     PERFORM 282-CLEAR-COURTESY   THRU 282-EXIT.                   HE0282
028300     PERFORM 285-BUILD-LOCATION   THRU 285-EXIT.                   HE0283
028400     PERFORM 287-LINK-PRACTNRS    THRU 287-EXIT.                   HE0284
028500     PERFORM 290-SET-REASON-CODE-2 THRU 290-EXIT.                  HE0285
028600 200-EXIT.                                                         HE0286
028700     EXIT.                                                        HE0287
028800                                                                   HE0288
028900*    STEP 1.                                                       HE0289
029000 210-SET-SUBJECT.                                                  HE0290
029100     MOVE "210-SET-SUBJECT" TO PARA-NAME.                          HE0291
029200     MOVE CF-PAT-ID TO ENC-SUBJECT-PAT-ID.                         HE0292
029300 210-EXIT.                                                         HE0293
029400     EXIT.                                                        HE0294
029500                                                                   HE0295
029600*    STEP 2 - "I" -> "IMP" (V3-ACTCODE) AGAINST THE *EXISTING*      HE0296
029700*    ENCOUNTER CLASS CODE, SOURCED FROM PV1-2 PATIENT CLASS.  THIS  HE0297
029800*    RECORD LAYOUT CARRIES NO PV1-2 FIELD AT ALL - HL7XTRCT ONLY    HE0298
029850*    HAS HX-ADMISSION-TYPE, WHICH IS PV1-4 AND FEEDS ENC-REASON-   HE0298A
029860*    CODE (STEPS 12/17 BELOW) - A DIFFERENT FIELD FOR A DIFFERENT  HE0298B
029870*    HL7 SEGMENT POSITION, NOT A STAND-IN FOR PV1-2.  SAME GAP AS  HE0298C
029880*    STEPS 4/5 BELOW (SERVICE-TYPE/ADMIT-SOURCE) - LEFT BLANK.     HE0298D
030000 220-SET-CLASS-CODE.                                               HE0300
030100     MOVE "220-SET-CLASS-CODE" TO PARA-NAME.                       HE0301
030200     MOVE SPACES TO ENC-CLASS-CODE.                                HE0302
030500 220-EXIT.                                                         HE0305
030600     EXIT.                                                        HE0306
030700                                                                   HE0307
030800*    STEP 3 - DEFAULT TO "IN-PROGRESS" WHENEVER UNSET/"UNKNOWN"    HE0308
030900*    AT THIS POINT.  STEP 10 BELOW UNCONDITIONALLY FORCES THE      HE0309
031000*    SAME VALUE AGAIN LATER - DO NOT COLLAPSE THE TWO CHECKS.      HE0310
031100 225-SET-STATUS.                                                   HE0311
031200     MOVE "225-SET-STATUS" TO PARA-NAME.                           HE0312
031300     IF ENC-STATUS = SPACES OR ENC-STATUS = "unknown"              HE0313
031400         MOVE "in-progress" TO ENC-STATUS.                         HE0314
031500 225-EXIT.                                                         HE0315
031600     EXIT.                                                        HE0316
031700                                                                   HE0317
031800*    STEP 4 - LEGACY V2-0069 "HOSPITAL SERVICE" SYSTEM: ONLY "SUR" HE0318
031900*    WOULD SURVIVE, REMAPPED TO SNOMED 394609007; ANY OTHER CODE   HE0319
032000*    WOULD BE CLEARED OUTRIGHT.  THIS RECORD LAYOUT CARRIES NO     HE0320
032100*    V2-0069 SOURCE FIELD AT ALL - HL7XTRCT HAS NOTHING FOR IT,    HE0321
032200*    ONLY HX-ADMISSION-TYPE (PV1-4), WHICH IS A DIFFERENT CODE     HE0322
032300*    TABLE ENTIRELY.  KEPT AS A DOCUMENTED NO-OP PARAGRAPH THE     HE0324A
032350*    SAME WAY 282-CLEAR-COURTESY DOCUMENTS ITS OWN FIELDLESS RULE. HE0324B
032400 230-SET-SERVICE-TYPE.                                             HE0323
032410     MOVE "230-SET-SERVICE-TYPE" TO PARA-NAME.                     HE0324
032500     MOVE SPACES TO ENC-SERVICE-TYPE-CODE.                         HE0325
032800 230-EXIT.                                                         HE0328
032900     EXIT.                                                        HE0329
033000                                                                   HE0330
033100*    STEP 5 - LEGACY "URN:ID:V2-0023" ADMIT-SOURCE SYSTEM: ONLY    HE0331
033150*    "7" WOULD SURVIVE, REMAPPED TO "OTHER-HOSP"; ANY OTHER CODE   HE0331A
033175*    WOULD BE CLEARED OUTRIGHT.  SAME GAP AS STEP 4 ABOVE - NO     HE0331B
033180*    V2-0023 SOURCE FIELD EXISTS ON THIS LAYOUT, SO THE RESULT IS  HE0331C
033190*    ALWAYS CLEARED.  SEE 230-SET-SERVICE-TYPE REMARKS ABOVE.      HE0331D
033300 235-SET-ADMIT-SRC.                                                HE0333
033400     MOVE "235-SET-ADMIT-SRC" TO PARA-NAME.                        HE0334
033500     MOVE SPACES TO ENC-ADMIT-SOURCE-CODE.                         HE0335
033800 235-EXIT.                                                         HE0338
033900     EXIT.                                                        HE0340
034000                                                                   HE0341
034100*    STEP 6 - ALL V2-0009 SPECIAL-ARRANGEMENT ENTRIES ARE DROPPED  HE0342
034200*    REGARDLESS OF CODE VALUE.  THIS LAYOUT CARRIES NO SPECIAL-    HE0343
034300*    ARRANGEMENT SOURCE FIELD AT ALL, SO "KEPT" IS ALWAYS "N".     HE0344
034400 240-CLEAR-SPEC-ARR.                                                HE0345
034500     MOVE "240-CLEAR-SPEC-ARR" TO PARA-NAME.                       HE0346
034600     MOVE "N" TO ENC-SPECIAL-ARR-KEPT.                             HE0347
034700 240-EXIT.                                                         HE0348
034800     EXIT.                                                        HE0349
034900                                                                   HE0350
035000*    STEP 7 - FIRST ATTEMPT: THIS RUN HAS NO STASHED SOURCE-EVENT- HE0351
035100*    TIMESTAMP EXTENSION (THAT CONCEPT DOES NOT EXIST IN THIS      HE0352
035200*    LAYOUT), SO THE ONLY SOURCE IS ADMIT-DATETIME, SAME AS THE    HE0353
035300*    FALLBACK STEP 9 WILL USE AGAIN BELOW.                         HE0354
035400 250-DERIVE-PERIOD.                                                HE0355
035500     MOVE "250-DERIVE-PERIOD" TO PARA-NAME.                        HE0356
035600     MOVE SPACES TO ENC-PERIOD-START.                              HE0357
035700     MOVE "N" TO PERIOD-SET-SW.                                    HE0358
035800     IF HX-ADMIT-DATETIME NOT = SPACES                             HE0359
035900         MOVE HX-ADMIT-DATETIME TO ENC-PERIOD-START                HE0360
036000         SET PERIOD-IS-SET TO TRUE.                                HE0361
036100 250-EXIT.                                                         HE0362
036200     EXIT.                                                        HE0363
036300                                                                   HE0364
036400*    STEP 8 - A PERIOD NEVER CARRIES AN END DATE IN THIS SOURCE    HE0365
036500*    DATA, SO THIS CHECK ALWAYS FIRES WHEN A PERIOD WAS SET IN     HE0366
036600*    250- ABOVE: THROW THE PERIOD AWAY, FORCE STATUS BACK TO       HE0367
036700*    "UNKNOWN", CLEAR THE LOCATION/PARTICIPANT PERIODS.  16/10/04  HE0368
036800*    LKW - CORP AUDIT ASKED WHY THIS PARAGRAPH EXISTS AT ALL IF    HE0369
036900*    IT ALWAYS FIRES; ANSWER ON FILE IS THAT 254-/256- BELOW       HE0370
037000*    RECOMPUTE AND RE-FORCE THE SAME VALUES RIGHT BACK, SO THE     HE0371
037100*    NET EFFECT IS A NO-OP - LEAVE IT ALONE, IT MATCHES THE        HE0372
037200*    UPSTREAM SYSTEM'S OWN LOGIC EXACTLY.                          HE0373
037300 252-DISCARD-PERIOD.                                               HE0374
037400     MOVE "252-DISCARD-PERIOD" TO PARA-NAME.                       HE0375
037500     IF NOT PERIOD-IS-SET                                         HE0376
037600         GO TO 252-EXIT.                                          HE0377
037700     MOVE "Y" TO ENC-HAS-PERIOD-END.                              HE0378
037800     MOVE SPACES TO ENC-PERIOD-START.                             HE0379
037900     MOVE "N" TO ENC-HAS-PERIOD-END.                              HE0380
038000     MOVE "unknown" TO ENC-STATUS.                                HE0381
038100     MOVE "N" TO PERIOD-SET-SW.                                   HE0382
038200 252-EXIT.                                                        HE0383
038300     EXIT.                                                        HE0384
038400                                                                   HE0385
038500*    STEP 9 - SECOND, UNCONDITIONAL ATTEMPT - SAME SOURCE AS       HE0386
038600*    STEP 7, RE-RUN BECAUSE STEP 8 JUST CLEARED IT.                HE0387
038700 254-REDERIVE-PERIOD.                                              HE0388
038800     MOVE "254-REDERIVE-PERIOD" TO PARA-NAME.                      HE0389
038900     IF ENC-PERIOD-START NOT = SPACES                             HE0390
039000         GO TO 254-EXIT.                                          HE0391
039100     IF HX-ADMIT-DATETIME NOT = SPACES                            HE0392
039200         MOVE HX-ADMIT-DATETIME TO ENC-PERIOD-START.               HE0393
039300 254-EXIT.                                                        HE0394
039400     EXIT.                                                        HE0395
039500                                                                   HE0396
039600*    STEP 10 - UNCONDITIONALLY FORCE "IN-PROGRESS" AGAIN,          HE0397
039700*    OVERRIDING WHATEVER 225-/252- LEFT BEHIND.                   HE0398
039800 256-FORCE-IN-PROG.                                                HE0399
039900     MOVE "256-FORCE-IN-PROG" TO PARA-NAME.                        HE0400
040000     MOVE "in-progress" TO ENC-STATUS.                             HE0401
040100     MOVE "N" TO ENC-HAS-PERIOD-END.                              HE0402
040200 256-EXIT.                                                        HE0403
040300     EXIT.                                                        HE0404
040400                                                                   HE0405
040500*    STEP 11.                                                      HE0406
040600 260-SET-IDENTIFIER.                                               HE0407
040700     MOVE "260-SET-IDENTIFIER" TO PARA-NAME.                       HE0408
040800     IF HX-VISIT-NUMBER NOT = SPACES                              HE0409
040900         MOVE HX-VISIT-NUMBER TO ENC-IDENTIFIER-VALUE.             HE0410
041000 260-EXIT.                                                        HE0411
041100     EXIT.                                                        HE0412
041200                                                                   HE0413
041300*    STEP 12 - CLEAR, THEN "A" ONLY IF ADMISSION-TYPE = "A"        HE0414
041400*    (CASE-INSENSITIVE).  STEP 17/290- BELOW MAY OVERWRITE THIS -  HE0415
041500*    ENC-REASON-CODE IS A SINGLE PIC X(02) SLOT, NOT A REPEATING   HE0416
041600*    LIST, SO THE LATER MOVE (290-) SIMPLY WINS WHEN BOTH FIRE.    HE0417
041700 270-SET-REASON-CODE.                                              HE0418
041800     MOVE "270-SET-REASON-CODE" TO PARA-NAME.                      HE0419
041900     MOVE SPACES TO ENC-REASON-CODE.                              HE0420
042000     IF HX-ADMISSION-TYPE = "A" OR HX-ADMISSION-TYPE = "a"         HE0421
042100         MOVE "A" TO ENC-REASON-CODE.                             HE0422
042200 270-EXIT.                                                        HE0423
042300     EXIT.                                                        HE0424
042400                                                                   HE0425
042500*    STEP 13 - UNCONDITIONAL FIXED TYPE CODE, EVERY ENCOUNTER,     HE0426
042600*    REGARDLESS OF THE ACTUAL ADMISSION TYPE.                      HE0427
042700 280-SET-TYPE-CODE.                                                HE0428
042800     MOVE "280-SET-TYPE-CODE" TO PARA-NAME.                        HE0429
042900     MOVE "50849002" TO ENC-TYPE-CODE.                             HE0430
043000 280-EXIT.                                                        HE0431
043100     EXIT.                                                        HE0432
043200                                                                   HE0433
043300*    STEP 14 - SPECIAL COURTESY HAS NO COUNTERPART FIELD ON THIS   HE0434
043400*    RECORD LAYOUT; KEPT AS A DOCUMENTED NO-OP PARAGRAPH THE SAME  HE0435
043500*    WAY HL7NORM 650- DOCUMENTS THE ASSIGNER-BACKFILL NO-OP.       HE0436
043600 282-CLEAR-COURTESY.                                               HE0437
043700     MOVE "282-CLEAR-COURTESY" TO PARA-NAME.                      HE0438
043800     CONTINUE.                                                    HE0439
043900 282-EXIT.                                                        HE0440
044000     EXIT.                                                        HE0441
044100                                                                   HE0442
044200*    STEP 15 - BUILD/LINK A LOCATION ROW ONLY IF PV1-3 CAME        HE0443
044300*    ACROSS AND THE ENCOUNTER DOES NOT ALREADY CARRY ONE - THIS    HE0444
044400*    RUN NEVER ALREADY HAS ONE, SO THE CHECK REDUCES TO "IS        HE0445
044500*    LOCATION PRESENT AT ALL", SAME SHAPE AS HL7NORM 400-.         HE0446
044600 285-BUILD-LOCATION.                                               HE0447
044700     MOVE "285-BUILD-LOCATION" TO PARA-NAME.                       HE0448
044800     IF HX-LOCATION = SPACES                                      HE0449
044900         GO TO 285-EXIT.                                          HE0450
045000     SET LOCATION-IS-PRESENT TO TRUE.                             HE0451
045100     MOVE "LOC" TO WS-SYNTH-TYPE-ARG.                             HE0452
045200     PERFORM 999-NEXT-SYNTH-ID THRU 999-EXIT.                     HE0453
045300     MOVE WS-SYNTH-ID TO LOC-ID.                                  HE0454
045400     MOVE HX-LOCATION-POC TO LOC-POC-VALUE.                       HE0455
045500     MOVE HX-LOCATION-ROOM TO LOC-ROOM-VALUE.                     HE0456
045600     MOVE HX-LOCATION-BED TO LOC-BED-VALUE.                       HE0457
045700     MOVE SPACES TO LOC-PHYS-TYPE.                                HE0458
045800     IF HX-LOCATION-BED NOT = SPACES                              HE0459
045900         MOVE "bd" TO LOC-PHYS-TYPE.                              HE0460
046000     PERFORM 286-BUILD-LOC-NAME THRU 286-EXIT.                    HE0461
046100     MOVE WS-LOC-NAME-BUILD TO LOC-NAME.                          HE0462
046200     MOVE LOC-ID TO ENC-LOCATION-ID.                              HE0463
046300     WRITE LOCATN-REC-OUT FROM LOCATION-RECORD.                   HE0464
046400 285-EXIT.                                                        HE0465
046500     EXIT.                                                        HE0466
046600                                                                   HE0467
046700*    "WARD <POC> / ROOM <ROOM> / BED <BED>", EACH SEGMENT ONLY IF  HE0468
046800*    ITS SOURCE VALUE IS PRESENT - RAW HX-LOCATION IS THE FALLBACK HE0469
046900*    WHEN NONE OF THE THREE PARTS CAME ACROSS.                     HE0470
047000 286-BUILD-LOC-NAME.                                               HE0471
047100     MOVE "286-BUILD-LOC-NAME" TO PARA-NAME.                       HE0472
047200     MOVE SPACES TO WS-LOC-NAME-BUILD.                            HE0473
047300     MOVE "N" TO WS-LOC-SOME-PART-SW.                             HE0474
047400     IF HX-LOCATION-POC NOT = SPACES                              HE0475
047500         STRING "Ward " HX-LOCATION-POC DELIMITED BY SIZE         HE0476
047600             INTO WS-LOC-NAME-BUILD                               HE0477
047700         SET LOC-SOME-PART-PRESENT TO TRUE.                       HE0478
047800     IF HX-LOCATION-ROOM NOT = SPACES                             HE0479
047900         IF LOC-SOME-PART-PRESENT                                HE0480
048000             STRING WS-LOC-NAME-BUILD DELIMITED BY SPACE          HE0481
048100                 " / Room " HX-LOCATION-ROOM DELIMITED BY SIZE    HE0482
048200                 INTO WS-LOC-NAME-BUILD                           HE0483
048300         ELSE                                                     HE0484
048400             STRING "Room " HX-LOCATION-ROOM DELIMITED BY SIZE    HE0485
048500                 INTO WS-LOC-NAME-BUILD                           HE0486
048600         END-IF                                                  HE0487
048700         SET LOC-SOME-PART-PRESENT TO TRUE.                       HE0488
048800     IF HX-LOCATION-BED NOT = SPACES                              HE0489
048900         IF LOC-SOME-PART-PRESENT                                HE0490
049000             STRING WS-LOC-NAME-BUILD DELIMITED BY SPACE          HE0491
049100                 " / Bed " HX-LOCATION-BED DELIMITED BY SIZE      HE0492
049200                 INTO WS-LOC-NAME-BUILD                           HE0493
049300         ELSE                                                     HE0494
049400             STRING "Bed " HX-LOCATION-BED DELIMITED BY SIZE      HE0495
049500                 INTO WS-LOC-NAME-BUILD                           HE0496
049600         END-IF                                                  HE0497
049700         SET LOC-SOME-PART-PRESENT TO TRUE.                       HE0498
049800     IF NOT LOC-SOME-PART-PRESENT                                HE0499
049900         MOVE HX-LOCATION TO WS-LOC-NAME-BUILD.                   HE0500
050000 286-EXIT.                                                        HE0501
050100     EXIT.                                                        HE0502
050200                                                                   HE0503
050300*    STEP 16 - ATTENDING GETS ROLE "ATND", CONSULTING GETS "CON". HE0504
050400 287-LINK-PRACTNRS.                                                HE0505
050500     MOVE "287-LINK-PRACTNRS" TO PARA-NAME.                       HE0506
050600     MOVE HX-ATTENDING-NAME TO WS-PRACT-NAME-ARG.                 HE0507
050700     MOVE "ATND" TO WS-PRACT-ROLE-ARG.                            HE0508
050800     PERFORM 400-ADD-PRACTITIONER THRU 450-EXIT.                  HE0509
050900     MOVE WS-PRACT-NEW-ID TO ENC-ATTEND-PRACT-ID.                 HE0510
051000     MOVE HX-CONSULTING-NAME TO WS-PRACT-NAME-ARG.                HE0511
051100     MOVE "CON " TO WS-PRACT-ROLE-ARG.                            HE0512
051200     PERFORM 400-ADD-PRACTITIONER THRU 450-EXIT.                  HE0513
051300     MOVE WS-PRACT-NEW-ID TO ENC-CONSULT-PRACT-ID.                HE0514
051400 287-EXIT.                                                        HE0515
051500     EXIT.                                                        HE0516
051600                                                                   HE0517
051700*    STEP 17 - UNCONDITIONAL SECOND WRITE, RAW ADMISSION-TYPE      HE0518
051800*    VALUE.  OVERWRITES WHATEVER 270- ABOVE LEFT IN THE SINGLE     HE0519
051900*    ENC-REASON-CODE SLOT - SAME LAST-WRITE-WINS NOTE AS 270-.     HE0520
052000 290-SET-REASON-CODE-2.                                            HE0521
052100     MOVE "290-SET-REASON-CODE-2" TO PARA-NAME.                   HE0522
052200     IF HX-ADMISSION-TYPE NOT = SPACES                           HE0523
052300         MOVE HX-ADMISSION-TYPE TO ENC-REASON-CODE.               HE0524
052400 290-EXIT.                                                        HE0525
052500     EXIT.                                                        HE0526
052600                                                                   HE0527
052700*    PRACTITIONER-ADD ROUTINE - STEPS 1-7.  WS-PRACT-NAME-ARG/     HE0528
052800*    WS-PRACT-ROLE-ARG STAND IN FOR CALL ARGUMENTS; WS-PRACT-      HE0529
052900*    NEW-ID RETURNS THE PRACTITIONER ID TO LINK ON THE ENCOUNTER.  HE0530
053000 400-ADD-PRACTITIONER.                                             HE0531
053100     MOVE "400-ADD-PRACTITIONER" TO PARA-NAME.                    HE0532
053200     MOVE SPACES TO WS-PRACT-NEW-ID.                             HE0533
053300     IF WS-PRACT-NAME-ARG = SPACES                               HE0534
053400         GO TO 450-EXIT.                                         HE0535
053500     MOVE WS-PRACT-NAME-ARG TO LK-XCN-RAW.                       HE0536
053600     CALL "HL7XCNP" USING LK-XCN-RAW, LK-XCN-ID, LK-XCN-FAMILY,    HE0537
053700         LK-XCN-GIVEN, LK-XCN-MIDDLE.                             HE0538
053800     MOVE "N" TO WS-GENERATED-ID-SW.                             HE0539
053900     IF LK-XCN-ID = SPACES                                       HE0540
054000         MOVE "PRV" TO WS-SYNTH-TYPE-ARG                         HE0541
054100         PERFORM 999-NEXT-SYNTH-ID THRU 999-EXIT                 HE0542
054200         MOVE WS-SYNTH-ID TO LK-XCN-ID                           HE0543
054300         SET PROVIDER-ID-WAS-GENERATED TO TRUE.                  HE0544
054400     PERFORM 410-SEARCH-PRACT-TABLE THRU 410-EXIT.                HE0545
054500     PERFORM 430-SET-PRACT-FIELDS THRU 430-EXIT.                  HE0546
054550     PERFORM 440-LINK-PARTICIPANT THRU 440-EXIT.                  HE0546A
054600 450-EXIT.                                                        HE0547
054700     EXIT.                                                        HE0548
054800                                                                   HE0549
054900*    DEDUP KEY IS THE PROVIDER-ID VALUE ONLY, NOT THE SYSTEM -     HE0550
055000*    THE SYSTEM IS FIXED ANYWAY (SEE 430-).  SEARCH THE RUN-       HE0551
055100*    SCOPED PRA-TABLE HL7PRAR CARRIES FOR THIS PURPOSE.            HE0552
055200 410-SEARCH-PRACT-TABLE.                                           HE0553
055300     MOVE "410-SEARCH-PRACT-TABLE" TO PARA-NAME.                  HE0554
055400     SET PRA-IDX TO 1.                                            HE0555
055500     SEARCH PRA-TABLE                                            HE0556
055600         AT END                                                  HE0557
055700             PERFORM 420-ADD-PRACT-ROW THRU 420-EXIT              HE0558
055800         WHEN PRA-TAB-PROVIDER-ID(PRA-IDX) = LK-XCN-ID            HE0559
055900             MOVE PRA-TAB-ID(PRA-IDX) TO WS-PRACT-NEW-ID          HE0560
056000     END-SEARCH.                                                 HE0561
056100 410-EXIT.                                                        HE0562
056200     EXIT.                                                       HE0563
056300                                                                   HE0564
056400*    NO MATCH FOUND - MINT A NEW PRACTITIONER ID AND ADD A ROW     HE0565
056500*    TO THE RUN-SCOPED TABLE.  MAX 10 ROWS, SEE HL7PRAR - THIS     HE0566
056600*    JOB ONLY EVER ADDS AT MOST TWO (ATTENDING + CONSULTING).      HE0567
056700 420-ADD-PRACT-ROW.                                                HE0568
056800     MOVE "420-ADD-PRACT-ROW" TO PARA-NAME.                       HE0569
056900     ADD 1 TO PRA-ROW-COUNT.                                      HE0570
057000     SET PRA-IDX TO PRA-ROW-COUNT.                                HE0571
057100     MOVE "PRA" TO WS-SYNTH-TYPE-ARG.                             HE0572
057200     PERFORM 999-NEXT-SYNTH-ID THRU 999-EXIT.                     HE0573
057300     MOVE WS-SYNTH-ID TO WS-PRACT-NEW-ID.                         HE0574
057400     MOVE LK-XCN-ID TO PRA-TAB-PROVIDER-ID(PRA-IDX).              HE0575
057500     MOVE WS-PRACT-NEW-ID TO PRA-TAB-ID(PRA-IDX).                 HE0576
057600 420-EXIT.                                                        HE0577
057700     EXIT.                                                       HE0578
057800                                                                   HE0579
057900*    OVERWRITE (CLEAR-THEN-SET) NAME AND IDENTIFIER EVERY TIME -   HE0580
058000*    REUSING AN EXISTING ROW ACROSS TWO CALLS WITH DIFFERENT       HE0581
058100*    NAMES FOR THE SAME ID SILENTLY OVERWRITES THE EARLIER NAME,   HE0582
058200*    SAME AS THE UPSTREAM SYSTEM - NOT "FIXED" HERE EITHER.        HE0583
058300*    PREFIX (TITLE) COMES FROM XCN COMPONENT 7 (0-BASED INDEX 6);  HE0584
058400*    HL7XCNP ONLY SPLITS OUT ID/FAMILY/GIVEN/MIDDLE, SO THE        HE0585
058500*    PREFIX COMPONENT IS NEVER RETURNED AND STAYS BLANK HERE.      HE0586
058600 430-SET-PRACT-FIELDS.                                            HE0587
058700     MOVE "430-SET-PRACT-FIELDS" TO PARA-NAME.                    HE0588
058800     MOVE SPACES TO PRA-TAB-FAMILY-NAME(PRA-IDX),                 HE0589
058900         PRA-TAB-GIVEN-NAME(PRA-IDX), PRA-TAB-MIDDLE-NAME(PRA-IDX),HE0590
059000         PRA-TAB-PREFIX(PRA-IDX).                                 HE0591
059100     MOVE LK-XCN-FAMILY TO PRA-TAB-FAMILY-NAME(PRA-IDX).          HE0592
059200     MOVE LK-XCN-GIVEN TO PRA-TAB-GIVEN-NAME(PRA-IDX).            HE0593
059300     MOVE LK-XCN-MIDDLE TO PRA-TAB-MIDDLE-NAME(PRA-IDX).          HE0594
059400     MOVE LK-XCN-ID TO PRA-TAB-PROVIDER-ID(PRA-IDX).              HE0595
059500 430-EXIT.                                                        HE0596
059600     EXIT.                                                       HE0597
059700                                                                   HE0598
059800*    LINK THE PRACTITIONER TO THE ENCOUNTER AS A PARTICIPANT WITH  HE0599
059900*    TYPE CODE = ROLECODE, AND WRITE ITS OUTPUT ROW.  THE PERIOD-  HE0600
060000*    COPY-ONTO-THE-LINK RULE IS A NO-OP AGAINST THIS FLAT LAYOUT - HE0601
060100*    THERE IS NO PARTICIPANT-PERIOD FIELD TO COPY ONTO.            HE0602
060200 440-LINK-PARTICIPANT.                                            HE0603
060300     MOVE "440-LINK-PARTICIPANT" TO PARA-NAME.                    HE0604
060400     MOVE WS-PRACT-NEW-ID TO PRA-ID.                             HE0605
060500     MOVE PRA-TAB-FAMILY-NAME(PRA-IDX) TO PRA-FAMILY-NAME.        HE0606
060600     MOVE PRA-TAB-GIVEN-NAME(PRA-IDX) TO PRA-GIVEN-NAME.          HE0607
060700     MOVE PRA-TAB-MIDDLE-NAME(PRA-IDX) TO PRA-MIDDLE-NAME.        HE0608
060800     MOVE PRA-TAB-PREFIX(PRA-IDX) TO PRA-PREFIX.                  HE0609
060900     MOVE WS-PRACT-ROLE-ARG TO PRA-ROLE-CODE.                     HE0610
061000     WRITE PRACTNR-REC-OUT FROM PRACTITIONER-RECORD.              HE0611
061100 440-EXIT.                                                        HE0612
061200     EXIT.                                                       HE0613
061300                                                                   HE0614
061400 900-CLEANUP.                                                     HE0615
061500     MOVE "900-CLEANUP" TO PARA-NAME.                             HE0616
061600     WRITE ENCOUNTR-REC-OUT FROM ENCOUNTER-RECORD.                HE0617
061700     MOVE ENC-ID TO CF-FIRST-ENC-ID.                              HE0619
061800     MOVE 1 TO CF-ENC-COUNT.                                      HE0620
061850*    STEP 14 - MESSAGEHEADER FOCUS LIST.  ONLY BUILT WHEN HL7NORM HE0620A
061855*    300- ACTUALLY MINTED A HEADER ROW (MSH-9 CAME ACROSS) - SEE  HE0620B
061860*    CF-MH-ID TEST BELOW, SAME GATE HL7NORM ITSELF USED.          HE0620C
061865     IF CF-MH-ID NOT = SPACES                                     HE0620D
061870         MOVE CF-MH-ID              TO MH-ID                      HE0620E
061875         MOVE CF-MH-EVENT-CODE      TO MH-EVENT-CODE              HE0620F
061880         MOVE CF-MH-TIMESTAMP       TO MH-TIMESTAMP               HE0620G
061885         MOVE CF-MH-SOURCE-ENDPOINT TO MH-SOURCE-ENDPOINT         HE0620H
061890         MOVE CF-MH-DEST-ENDPOINT   TO MH-DEST-ENDPOINT           HE0620I
061895         MOVE ENC-ID                TO MH-FOCUS-ENCOUNTER-ID      HE0620J
061897         MOVE CF-PAT-ID             TO MH-FOCUS-PATIENT-ID        HE0620K
061898         WRITE MSGHDR-REC-OUT FROM MESSAGE-HEADER-RECORD.         HE0620L
061900     WRITE HL7CARRY-REC-OUT FROM HL7-CARRY-REC.                   HE0621
062100     CLOSE HL7CARRY-IN-FILE, ENCOUNTR-FILE, LOCATN-FILE,          HE0622
062200           PRACTNR-FILE, HL7CARRY-OUT-FILE, MSGHDR-FILE, SYSOUT.  HE0623
062300     DISPLAY "******** NORMAL END OF JOB HL7ENCTR ********".      HE0624
062400 900-EXIT.                                                        HE0625
062500     EXIT.                                                       HE0626
062600                                                                   HE0627
062700*    MINTS ONE SYNTHETIC ID TOKEN - SEE HL7NORM 999- FOR THE       HE0628
062800*    FULL EXPLANATION OF THE SCHEME, REPEATED HERE VERBATIM        HE0629
062900*    SINCE TRADITIONAL BATCH PERFORM HAS NO SHARED-SUBPROGRAM      HE0630
063000*    EQUIVALENT FOR A WORKING-STORAGE PARAGRAPH.                   HE0631
063100 999-NEXT-SYNTH-ID.                                                HE0632
063200     MOVE "999-NEXT-SYNTH-ID" TO PARA-NAME.                       HE0633
063300     ADD 1 TO WS-SEQ-NBR.                                        HE0634
063400     MOVE "HL7-" TO WSI-LIT.                                     HE0635
063500     MOVE WS-SYNTH-TYPE-ARG TO WSI-TYPE.                         HE0636
063600     MOVE "-" TO WSI-DASH1, WSI-DASH2.                           HE0637
063700     MOVE WS-RUN-DATE TO WSI-YYMMDD.                             HE0638
063800     MOVE WS-SEQ-NBR TO WSI-SEQ.                                 HE0639
063900 999-EXIT.                                                        HE0640
064000     EXIT.                                                       HE0641
064100                                                                   HE0642
064200 1000-ABEND-RTN.                                                  HE0643
064300     WRITE SYSOUT-REC FROM ABEND-REC.                             HE0644
064400     CLOSE HL7CARRY-IN-FILE, ENCOUNTR-FILE, LOCATN-FILE,          HE0645
064500           PRACTNR-FILE, HL7CARRY-OUT-FILE, MSGHDR-FILE, SYSOUT.  HE0646
064600     DISPLAY "*** ABNORMAL END OF JOB - HL7ENCTR ***" UPON CONSOLEHE0647
064700     DIVIDE ZERO-VAL INTO ONE-VAL.                                HE0648
