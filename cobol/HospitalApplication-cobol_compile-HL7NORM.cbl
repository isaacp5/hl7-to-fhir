000100 IDENTIFICATION DIVISION.                                          HN0001
000200 PROGRAM-ID.  HL7NORM.                                             HN0002
000300 AUTHOR. JON SAYLES.                                               HN0003
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                           HN0004
000500 DATE-WRITTEN. 94/03/02.                                           HN0005
000600 DATE-COMPILED. 94/03/02.                                          HN0007
000700 SECURITY. NON-CONFIDENTIAL.                                       HN0008
000800                                                                   HN0009
000900******************************************************************HN0010
001000*REMARKS.                                                        *HN0011
001100*                                                                *HN0012
001200*          SECOND STEP OF THE ADT NORMALIZER CHAIN.  READS THE   *HN0013
001300*          FLAT EXTRACT PRODUCED BY HL7PARSE, MINTS THE          *HN0014
001400*          MESSAGE-HEADER RECORD (WHEN AN EVENT CODE CAME ACROSS *HN0015
001500*          ON MSH-9), LOCATES-OR-CREATES THE ONE PATIENT ROW     *HN0016
001600*          THIS RUN EVER PRODUCES, AND POPULATES ITS DEMOGRAPHIC *HN0017
001700*          AND NEXT-OF-KIN FIELDS FROM THE EXTRACT.              *HN0018
001800*                                                                *HN0019
001900*          THE PATIENT/MESSAGE-HEADER IDS MINTED HERE ARE        *HN0020
002000*          CARRIED FORWARD ON HL7CARRY SO HL7ENCTR AND HL7BUILD  *HN0021
002100*          CAN REUSE THEM AS FOREIGN KEYS WITHOUT RE-DERIVING    *HN0022
002200*          THEM - SAME ROLE PATMSTR PLAYED FOR DALYEDIT/PATSRCH. *HN0023
002300*                                                                *HN0024
002400******************************************************************HN0025
002500*                                                                *HN0026
002600*         INPUT FILE              -   DDS0001.HL7XTRCT           *HN0027
002700*                                                                *HN0028
002800*         OUTPUT FILES PRODUCED   -   DDS0001.PATIENT            *HN0029
003000*                                     DDS0001.HL7CARRY (NEW)     *HN0031
003100*                                                                *HN0032
003200*         DUMP FILE               -   SYSOUT                     *HN0033
003300*                                                                *HN0034
003400******************************************************************HN0035
003500*  CHANGE LOG                                                    *HN0036
003600*  94/03/02  LKW  0350  ORIGINAL LAYOUT - PATIENT/MSGHDR ONLY     *HN0037
003700*  12/11/19  LKW  0358  ADDED NK1 CONTACT BLOCK                   *HN0038
003800*  13/07/16  LKW  0378  ADDED IDENTIFIER-ASSIGNER BACKFILL        *HN0039
003900*  14/08/21  LKW  0402  CARRY FIRST-ENC-ID FORWARD FOR MSGHDR     *HN0040
004000*                       FOCUS - ENCOUNTER ID NOT KNOWN UNTIL      *HN0041
004100*                       HL7ENCTR RUNS, SO WE JUST RESERVE THE     *HN0042
004200*                       SLOT HERE AND LET HL7ENCTR FILL IT IN     *HN0043
004300*  99/01/11  TGD  0205  Y2K SWEEP - DATE FIELDS PASS THROUGH AS   *HN0044
004400*                       RECEIVED, NO 2-DIGIT YEAR MATH HERE       *HN0045
004500*  16/02/03  TGD  0420  RACE/RELIGION CODE FILTERS TIGHTENED PER  *HN0046
004600*                       CORP COMPLIANCE REQUEST - SEE 520-/540-   *HN0047
004650*  17/09/14  LKW  0450  MSGHDR-FILE MOVED TO HL7ENCTR - THIS JOB  *HN0047A
004660*                       STEP NEVER KNOWS THE FIRST ENCOUNTER ID   *HN0047B
004670*                       SO IT CANNOT SET THE FOCUS LIST; NOW ONLY *HN0047C
004680*                       CARRIES THE HEADER FIELDS FORWARD ON      *HN0047D
004690*                       HL7CARRY FOR HL7ENCTR TO WRITE OUT        *HN0047E
004700*                                                                *HN0048
004800******************************************************************HN0049
004900 ENVIRONMENT DIVISION.                                             HN0050
005000 CONFIGURATION SECTION.                                            HN0051
005100 SOURCE-COMPUTER. IBM-390.                                         HN0052
005200 OBJECT-COMPUTER. IBM-390.                                         HN0053
005300 SPECIAL-NAMES.                                                    HN0054
005400     UPSI-0 IS HL7NORM-TEST-MODE-SW                                HN0055
005500         ON STATUS IS HL7NORM-TEST-MODE.                           HN0056
005600 INPUT-OUTPUT SECTION.                                             HN0057
005700 FILE-CONTROL.                                                     HN0058
005800     SELECT SYSOUT                                                 HN0059
005900     ASSIGN TO UT-S-SYSOUT                                         HN0060
006000       ORGANIZATION IS SEQUENTIAL.                                 HN0061
006100                                                                   HN0062
006200     SELECT HL7XTRCT                                               HN0063
006300     ASSIGN TO UT-S-HL7XTRCT                                       HN0064
006400       ACCESS MODE IS SEQUENTIAL                                   HN0065
006500       FILE STATUS IS OFCODE.                                      HN0066
006600                                                                   HN0067
006700     SELECT PATIENT-FILE                                           HN0068
006800     ASSIGN TO UT-S-PATIENT                                        HN0069
006900       ACCESS MODE IS SEQUENTIAL                                   HN0070
007000       FILE STATUS IS OFCODE.                                      HN0071
007100                                                                   HN0072
007700     SELECT HL7CARRY-FILE                                          HN0078
007800     ASSIGN TO UT-S-HL7CARY                                        HN0079
007900       ACCESS MODE IS SEQUENTIAL                                   HN0080
008000       FILE STATUS IS OFCODE.                                      HN0081
008100                                                                   HN0082
008200 DATA DIVISION.                                                    HN0083
008300 FILE SECTION.                                                     HN0084
008400 FD  SYSOUT                                                        HN0085
008500     RECORDING MODE IS F                                           HN0086
008600     LABEL RECORDS ARE STANDARD                                    HN0087
008700     RECORD CONTAINS 130 CHARACTERS                                HN0088
008800     BLOCK CONTAINS 0 RECORDS                                      HN0089
008900     DATA RECORD IS SYSOUT-REC.                                    HN0090
009000 01  SYSOUT-REC  PIC X(130).                                       HN0091
009100                                                                   HN0092
009200***** ONE RECORD PER RUN - BUILT BY HL7PARSE                       HN0093
009300 FD  HL7XTRCT                                                      HN0094
009400     RECORDING MODE IS F                                           HN0095
009500     LABEL RECORDS ARE STANDARD                                    HN0096
009600     RECORD CONTAINS 902 CHARACTERS                                HN0097
009700     BLOCK CONTAINS 0 RECORDS                                      HN0098
009800     DATA RECORD IS HL7XTRCT-REC.                                  HN0099
009900 01  HL7XTRCT-REC.                                                 HN0100
010000     COPY HL7XTRCT.                                                HN0101
010100                                                                   HN0102
010200***** ONE RECORD PER RUN - THIS RUN'S SOLE PATIENT                 HN0103
010300 FD  PATIENT-FILE                                                  HN0104
010400     RECORDING MODE IS F                                           HN0105
010500     LABEL RECORDS ARE STANDARD                                    HN0106
010600     RECORD CONTAINS 417 CHARACTERS                                HN0107
010700     BLOCK CONTAINS 0 RECORDS                                      HN0108
010800     DATA RECORD IS PATIENT-REC-OUT.                               HN0109
010900 01  PATIENT-REC-OUT.                                              HN0110
011000     COPY HL7PATR.                                                 HN0111
011100                                                                   HN0112
012200***** CARRIED FORWARD FOR HL7ENCTR/HL7BUILD                        HN0123
012300 FD  HL7CARRY-FILE                                                 HN0124
012400     RECORDING MODE IS F                                           HN0125
012500     LABEL RECORDS ARE STANDARD                                    HN0126
012600     RECORD CONTAINS 1100 CHARACTERS                               HN0127
012700     BLOCK CONTAINS 0 RECORDS                                      HN0128
012800     DATA RECORD IS HL7CARRY-REC-OUT.                              HN0129
012900 01  HL7CARRY-REC-OUT.                                             HN0130
013000     COPY HL7CARRY.                                                HN0131
013100                                                                   HN0132
013200 WORKING-STORAGE SECTION.                                          HN0133
013210*    NO LONGER FD-BACKED IN THIS PROGRAM - MSGHDR-FILE ITSELF IS  HN0134A
013220*    NOW OWNED BY HL7ENCTR, WHICH IS WHERE THE FIRST-ENCOUNTER-ID HN0134B
013230*    FOCUS FIELD FINALLY EXISTS.  300-BUILD-MSGHDR BELOW STILL    HN0134C
013240*    BUILDS EVERY OTHER HEADER FIELD HERE, THEN 900-CLEANUP       HN0134D
013250*    COPIES THEM ONTO THE CARRY RECORD FOR HL7ENCTR TO PICK UP.   HN0134E
013260                                                                   HN0134
013295 01  MESSAGE-HEADER-RECORD.                                      HN0134F
013296     COPY HL7MHDR.                                               HN0134G
013400 01  FILE-STATUS-CODES.                                            HN0135
013500     05  OFCODE                  PIC X(02).                        HN0136
013600         88 CODE-WRITE           VALUE SPACES.                     HN0137
013700                                                                   HN0138
013800*    DATE-STAMPED SYNTHETIC-ID SCHEME - THIS JOB'S STAND-IN FOR    HN0139
013900*    A UUID GENERATOR.  FORMAT IS "HL7-"TYPE"-"YYMMDD"-"SEQ9,      HN0140
014000*    UNIQUE WITHIN THE RUN, NO SEMANTIC CONTENT, NO RANDOM-NUMBER  HN0141
014100*    PRIMITIVE INVOLVED - SEE 999-NEXT-SYNTH-ID                    HN0142
014200 01  WS-SYNTH-ID-WORK.                                             HN0143
014300     05  WS-SYNTH-ID             PIC X(36).                        HN0144
014400*        ALTERNATE VIEW USED TO BUILD THE TOKEN PIECE BY PIECE     HN0145
014500     05  WS-SYNTH-ID-PARTS REDEFINES WS-SYNTH-ID.                  HN0146
014600         10  WSI-LIT             PIC X(04).                        HN0147
014700         10  WSI-TYPE            PIC X(03).                        HN0148
014800         10  WSI-DASH1           PIC X(01).                        HN0149
014900         10  WSI-YYMMDD          PIC X(06).                        HN0150
015000         10  WSI-DASH2           PIC X(01).                        HN0151
015100         10  WSI-SEQ             PIC 9(09).                        HN0152
015200         10  FILLER              PIC X(12).                        HN0153
015300     05  WS-SEQ-NBR              PIC 9(09) COMP VALUE 0.           HN0154
015400     05  WS-RUN-DATE             PIC 9(06) VALUE 0.                HN0155
015500 *        ALTERNATE VIEW - 2-DIGIT YEAR WINDOW LEFT FROM THE PRE- HN0155B
015600 *        Y2K ACCEPT-FROM-DATE HABIT - NOT USED FOR COMPARISONS,  HN0155C
015700 *        ONLY TO STAMP THE SYNTHETIC-ID TOKEN - 99/01/11 TGD     HN0155D
015800     05  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE.                 HN0155E
015900         10  WS-RUN-YY           PIC 9(02).                       HN0155F
016000         10  WS-RUN-MM           PIC 9(02).                       HN0155G
016100         10  WS-RUN-DD           PIC 9(02).                       HN0155H
016200     05  WS-SYNTH-TYPE-ARG       PIC X(03) VALUE SPACES.          HN0155A
016300                                                                   HN0156
016400 01  WS-NAME-COMPONENT-TABLE.                                     HN0157
016500     05  WS-NAME-COMP-ROW        PIC X(30) OCCURS 3 TIMES         HN0158
016600                                 INDEXED BY WS-NAME-IDX.          HN0159
016700     05  FILLER                  PIC X(10).                       HN0159A
016800                                                                  HN0160
016900 01  WS-LANG-CODE-WORK.                                           HN0165
017000     05  WS-LANG-RAW             PIC X(10).                       HN0166
017100 *        ALTERNATE VIEW - ONLY THE FIRST TWO BYTES ARE KEPT      HN0167
017200     05  WS-LANG-RAW-FIRST2 REDEFINES WS-LANG-RAW.                HN0168
017300         10  WS-LANG-FIRST2      PIC X(02).                       HN0169
017400         10  FILLER              PIC X(08).                       HN0170
017500                                                                  HN0171
017600 01  WS-RACE-RELIGION-CHECK.                                      HN0172
017700     05  WS-SCAN-SUB             PIC S9(4) COMP VALUE 0.          HN0173
017800     05  WS-RACE-OK-SW           PIC X(01) VALUE "Y".             HN0174
017900         88 RACE-IS-VALID        VALUE "Y".                       HN0175
018000     05  WS-RELIGION-OK-SW       PIC X(01) VALUE "Y".             HN0176
018100         88 RELIGION-IS-VALID    VALUE "Y".                       HN0177
018200     05  WS-RELIGION-LEN         PIC S9(4) COMP VALUE 0.          HN0178
018300     05  WS-ONE-CHAR             PIC X(01).                       HN0179
018400     05  FILLER                  PIC X(04).                       HN0179A
018500                                                                  HN0180
018600 01  LK-RAW-PHONE                PIC X(20).                       HN0181
018700 01  LK-E164-PHONE               PIC X(16).                       HN0182
018800                                                                  HN0183
018900 01  FLAGS-AND-SWITCHES.                                          HN0184
019000     05 MORE-DATA-SW             PIC X(01) VALUE "Y".             HN0185
019100         88 NO-MORE-DATA         VALUE "N".                       HN0186
019200     05 EVENT-CODE-PRESENT-SW    PIC X(01) VALUE "N".             HN0187
019300         88 EVENT-CODE-PRESENT   VALUE "Y".                       HN0188
019400     05  FILLER                  PIC X(08).                       HN0188A
019500                                                                  HN0189
019600 COPY HL7ABND.                                                     HN0190
019700                                                                   HN0191
019800 PROCEDURE DIVISION.                                               HN0192
019900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                       HN0193
020000     PERFORM 200-BUNDLE-TIMESTAMP THRU 200-EXIT.                   HN0194
020100     PERFORM 300-BUILD-MSGHDR THRU 300-EXIT.                       HN0195
020200     PERFORM 400-LOCATE-OR-CREATE-PAT THRU 400-EXIT.               HN0196
020300     PERFORM 500-POP-PAT-DEMOG THRU 500-EXIT.                      HN0197
020400     PERFORM 600-ADD-NK1-CONTACT THRU 600-EXIT.                    HN0198
020500     PERFORM 650-BACKFILL-ASSIGNER THRU 650-EXIT.                  HN0199
020600     PERFORM 900-CLEANUP THRU 900-EXIT.                            HN0200
020700     MOVE +0 TO RETURN-CODE.                                       HN0201
020800     GOBACK.                                                       HN0202
020900                                                                   HN0203
021000 000-HOUSEKEEPING.                                                 HN0204
021100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                         HN0205
021200     DISPLAY "******** BEGIN JOB HL7NORM ********".                HN0206
021300     ACCEPT WS-RUN-DATE FROM DATE.                                 HN0207
021400     INITIALIZE PATIENT-RECORD, MESSAGE-HEADER-RECORD,             HN0208
021500                HL7-CARRY-REC, WS-SEQ-NBR.                         HN0209
021600     OPEN INPUT HL7XTRCT.                                          HN0210
021700     OPEN OUTPUT PATIENT-FILE, HL7CARRY-FILE, SYSOUT.              HN0211
021800     READ HL7XTRCT                                                 HN0212
021900         AT END                                                    HN0213
022000         MOVE "N" TO MORE-DATA-SW                                  HN0214
022100         MOVE "EMPTY HL7 EXTRACT FILE" TO ABEND-REASON             HN0215
022200         GO TO 1000-ABEND-RTN                                      HN0216
022300     END-READ.                                                    HN0217
022400 000-EXIT.                                                         HN0218
022500     EXIT.                                                        HN0219
022600                                                                   HN0220
022700*    STEP 1 (BUNDLE TYPE = MESSAGE, NEVER COLLECTION) HAS NO       HN0221
022800*    COBOL-SIDE COUNTERPART - THERE IS NO "BUNDLE" RECORD IN       HN0222
022900*    THESE FLAT LAYOUTS, SO THERE IS NOTHING TO SET HERE.          HN0223
023000*    STEP 2 - DERIVE A RUN TIMESTAMP FROM MESSAGE-DATETIME IF      HN0224
023100*    ONE CAME ACROSS ON MSH-7 - CARRIED FORWARD ON MH-TIMESTAMP    HN0225
023200*    BELOW RATHER THAN ON A SEPARATE BUNDLE FIELD.                 HN0226
023300 200-BUNDLE-TIMESTAMP.                                             HN0227
023400     MOVE "200-BUNDLE-TIMESTAMP" TO PARA-NAME.                     HN0228
023500     IF HX-MESSAGE-DATETIME NOT = SPACES                           HN0229
023600         MOVE HX-MESSAGE-DATETIME TO MH-TIMESTAMP                  HN0230
023700     ELSE                                                          HN0231
023800         MOVE SPACES TO MH-TIMESTAMP.                              HN0232
023900 200-EXIT.                                                        HN0233
024000     EXIT.                                                        HN0234
024100                                                                  HN0235
024200*    STEP 3 - BUILD THE MESSAGE-HEADER ROW ONLY IF MSH-9 CAME      HN0236
024300*    ACROSS.  DEFAULTS PER BUSINESS RULES: EVENT CODE "ADT_A04"    HN0237
024400*    WITH "^" REWRITTEN "_", SOURCE "urn:hl7v2:"+SENDING-APP       HN0238
024500*    (DEFAULT "source"), DEST "urn:fhir:"+RECEIVING-APP (DEFAULT   HN0239
024600*    "dest").  FOCUS LIST (STEP 14) CANNOT BE SET HERE AT ALL -   HN0240
024650*    THE FIRST ENCOUNTER ID DOES NOT EXIST YET.  900-CLEANUP       HN0240A
024660*    BELOW CARRIES MH-ID/EVENT-CODE/TIMESTAMP/SOURCE-ENDPOINT/     HN0240B
024670*    DEST-ENDPOINT FORWARD ON HL7CARRY; HL7ENCTR SETS THE FOCUS    HN0240C
024680*    FIELDS AND WRITES MSGHDR-FILE ONCE IT HAS THAT ID.            HN0240D
024800 300-BUILD-MSGHDR.                                                 HN0242
024900     MOVE "300-BUILD-MSGHDR" TO PARA-NAME.                         HN0243
025000     IF HX-EVENT-CODE = SPACES                                    HN0244
025100         GO TO 300-EXIT.                                          HN0245
025200     SET EVENT-CODE-PRESENT TO TRUE.                               HN0246
025300     MOVE "MH " TO WS-SYNTH-TYPE-ARG.                             HN0247
025400     PERFORM 999-NEXT-SYNTH-ID THRU 999-EXIT.                      HN0247A
025500     MOVE WS-SYNTH-ID TO MH-ID.                                    HN0248
025600     MOVE HX-EVENT-CODE TO MH-EVENT-CODE.                          HN0248A
025700     INSPECT MH-EVENT-CODE REPLACING ALL "^" BY "_".               HN0249
025800     IF MH-EVENT-CODE = SPACES                                    HN0250
025900         MOVE "ADT_A04" TO MH-EVENT-CODE.                          HN0251
026000     IF HX-SENDING-APP = SPACES                                   HN0252
026100         STRING "urn:hl7v2:" "source" DELIMITED BY SIZE            HN0253
026200             INTO MH-SOURCE-ENDPOINT                              HN0254
026300     ELSE                                                         HN0255
026400         STRING "urn:hl7v2:" HX-SENDING-APP DELIMITED BY SIZE      HN0256
026500             INTO MH-SOURCE-ENDPOINT.                             HN0257
026600     IF HX-RECEIVING-APP = SPACES                                 HN0258
026700         STRING "urn:fhir:" "dest" DELIMITED BY SIZE               HN0259
026800             INTO MH-DEST-ENDPOINT                                HN0260
026900     ELSE                                                         HN0261
027000         STRING "urn:fhir:" HX-RECEIVING-APP DELIMITED BY SIZE     HN0262
027100             INTO MH-DEST-ENDPOINT.                                HN0263
027200 300-EXIT.                                                        HN0264
027300     EXIT.                                                        HN0265
027400                                                                  HN0266
027500*    STEP 5 - THIS RUN NEVER SEES A PRE-EXISTING PATIENT, SO       HN0267
027600*    "LOCATE" ALWAYS FALLS THROUGH TO "CREATE" - THE SEARCH HALF   HN0268
027700*    OF THE LOGIC IS KEPT HERE, NOT COLLAPSED AWAY, SO A LATER     HN0269
027800*    RELEASE THAT FEEDS MULTIPLE PATIENT ROWS PER RUN CAN HANG     HN0270
027900*    A REAL SEARCH OFF THIS SAME PARAGRAPH.                        HN0271
028000 400-LOCATE-OR-CREATE-PAT.                                        HN0272
028100     MOVE "400-LOCATE-OR-CREATE-PAT" TO PARA-NAME.                HN0273
028200     IF PAT-ID NOT = SPACES                                       HN0274
028300         GO TO 400-EXIT.                                         HN0275
028400     MOVE "PAT" TO WS-SYNTH-TYPE-ARG.                             HN0276
028500     PERFORM 999-NEXT-SYNTH-ID THRU 999-EXIT.                      HN0276A
028600     MOVE WS-SYNTH-ID TO PAT-ID.                                  HN0277
028700 400-EXIT.                                                        HN0278
028800     EXIT.                                                        HN0279
028900                                                                  HN0280
029000*    STEP 7-9 (PATIENT DEMOGRAPHICS) - NAME/DOB/GENDER/PHONE/      HN0281
029100*    LANGUAGE/MARITAL/RACE/RELIGION, THEN THE "STILL-BLANK" SAFETY HN0282
029200*    NET OF STEP 8 (FORCE UNKNOWN/UNKNOWN IF NAME OR GENDER NEVER  HN0283
029300*    GOT SET).                                                    HN0284
029400 500-POP-PAT-DEMOG.                                                HN0285
029500     MOVE "500-POP-PAT-DEMOG" TO PARA-NAME.                        HN0286
029600     PERFORM 510-SET-PAT-NAME    THRU 510-EXIT.                    HN0287
029700     PERFORM 512-SET-PAT-BIRTH   THRU 512-EXIT.                    HN0288
029800     PERFORM 514-SET-PAT-GENDER  THRU 514-EXIT.                    HN0289
029900     PERFORM 516-SET-PAT-PHONE   THRU 516-EXIT.                    HN0290
030000     PERFORM 518-SET-PAT-LANG    THRU 518-EXIT.                    HN0291
030100     PERFORM 520-SET-PAT-MARITAL THRU 520-EXIT.                    HN0292
030200     PERFORM 530-SET-PAT-RACE    THRU 530-EXIT.                    HN0293
030300     PERFORM 540-SET-PAT-RELIGION THRU 540-EXIT.                   HN0294
030400     PERFORM 550-FORCE-DEFAULTS  THRU 550-EXIT.                    HN0295
030500 500-EXIT.                                                        HN0296
030600     EXIT.                                                        HN0297
030700                                                                  HN0298
030800*    PATIENT-NAME COMPONENT 1/2/3 = FAMILY/GIVEN/MIDDLE - THE      HN0299
030900*    PARSER'S HX-PATIENT-NAME-SPLIT REDEFINES ALREADY DID THE      HN0300
031000*    "^" SPLIT FOR US, SO THIS PARAGRAPH IS JUST THREE MOVEs.      HN0301
031100 510-SET-PAT-NAME.                                                HN0302
031200     MOVE "510-SET-PAT-NAME" TO PARA-NAME.                        HN0303
031300     IF HX-PATIENT-NAME = SPACES                                  HN0304
031400         GO TO 510-EXIT.                                          HN0305
031500     MOVE HX-PAT-FAMILY-PART TO PAT-FAMILY-NAME.                  HN0306
031600     MOVE HX-PAT-GIVEN-PART  TO PAT-GIVEN-NAME.                   HN0307
031700     MOVE HX-PAT-MIDDLE-PART TO PAT-MIDDLE-NAME.                  HN0308
031800 510-EXIT.                                                        HN0309
031900     EXIT.                                                        HN0310
032000                                                                  HN0311
032100*    PID-7 ARRIVES PRE-TRUNCATED TO 8 BYTES BY HL7PARSE - A        HN0312
032200*    PARSE FAILURE (NON-NUMERIC, WRONG LENGTH) IS SWALLOWED        HN0313
032300*    SILENTLY, NOT FLAGGED - PER BUSINESS RULES.                   HN0314
032400 512-SET-PAT-BIRTH.                                               HN0315
032500     MOVE "512-SET-PAT-BIRTH" TO PARA-NAME.                       HN0316
032600     IF HX-PATIENT-DOB = SPACES                                   HN0317
032700         GO TO 512-EXIT.                                         HN0318
032800     IF HX-PATIENT-DOB IS NOT NUMERIC                             HN0319
032900         GO TO 512-EXIT.                                         HN0320
033000     MOVE HX-PATIENT-DOB TO PAT-BIRTH-DATE.                       HN0321
033100 512-EXIT.                                                        HN0322
033200     EXIT.                                                        HN0323
033300                                                                  HN0324
033400 514-SET-PAT-GENDER.                                              HN0325
033500     MOVE "514-SET-PAT-GENDER" TO PARA-NAME.                      HN0326
033600     IF HX-PATIENT-GENDER = "M" OR HX-PATIENT-GENDER = "m"        HN0327
033700         MOVE "MALE" TO PAT-GENDER                                HN0328
033800     ELSE                                                        HN0329
033900     IF HX-PATIENT-GENDER = "F" OR HX-PATIENT-GENDER = "f"        HN0330
034000         MOVE "FEMALE" TO PAT-GENDER                              HN0331
034100     ELSE                                                        HN0332
034200     IF HX-PATIENT-GENDER NOT = SPACES                            HN0333
034300         MOVE "UNKNOWN" TO PAT-GENDER.                            HN0334
034400 514-EXIT.                                                       HN0335
034500     EXIT.                                                       HN0336
034600                                                                 HN0337
034700*    E.164 PHONE CONVERSION VIA THE HL7E164 SUBPROGRAM - THE       HN0338
034800*    DEFAULT IS SUPPLIED HERE, NOT INSIDE HL7E164 (WHICH IS NOT    HN0339
034850*    EVEN CALLED WHEN THE INCOMING FIELD IS BLANK).                HN0339A
034900 516-SET-PAT-PHONE.                                               HN0340
035000     MOVE "516-SET-PAT-PHONE" TO PARA-NAME.                       HN0341
035100     IF HX-PATIENT-PHONE = SPACES                                 HN0342
035200         MOVE "+17015551212" TO PAT-PHONE-E164                    HN0343
035300         GO TO 516-EXIT.                                         HN0344
035400     MOVE HX-PATIENT-PHONE TO LK-RAW-PHONE.                       HN0345
035500     CALL "HL7E164" USING LK-RAW-PHONE, LK-E164-PHONE.            HN0346
035600     MOVE LK-E164-PHONE TO PAT-PHONE-E164.                        HN0347
035700 516-EXIT.                                                       HN0348
035800     EXIT.                                                       HN0349
035900                                                                 HN0350
036000 518-SET-PAT-LANG.                                               HN0351
036100     MOVE "518-SET-PAT-LANG" TO PARA-NAME.                       HN0352
036200     IF HX-PATIENT-LANGUAGE = SPACES                              HN0353
036300         GO TO 518-EXIT.                                        HN0354
036400     MOVE SPACES TO WS-LANG-RAW.                                 HN0355
036500     MOVE HX-PATIENT-LANGUAGE TO WS-LANG-RAW.                    HN0356
036600     MOVE WS-LANG-FIRST2 TO PAT-LANGUAGE-CODE.                   HN0357
036700     INSPECT PAT-LANGUAGE-CODE CONVERTING                        HN0358
036800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                         HN0359
036900         "abcdefghijklmnopqrstuvwxyz".                           HN0360
037000 518-EXIT.                                                       HN0361
037100     EXIT.                                                       HN0362
037200                                                                 HN0363
037300 520-SET-PAT-MARITAL.                                            HN0364
037400     MOVE "520-SET-PAT-MARITAL" TO PARA-NAME.                    HN0365
037500     IF HX-PATIENT-MARITAL-STAT = SPACES                          HN0366
037600         GO TO 520-EXIT.                                        HN0367
037700     IF HX-PATIENT-MARITAL-STAT = "ENG" OR                        HN0368
037800        HX-PATIENT-MARITAL-STAT = "eng"                          HN0369
037900         MOVE "S" TO PAT-MARITAL-CODE                            HN0370
038000     ELSE                                                        HN0371
038100         MOVE HX-PATIENT-MARITAL-STAT TO PAT-MARITAL-CODE.        HN0372
038200 520-EXIT.                                                       HN0373
038300     EXIT.                                                       HN0374
038400                                                                 HN0375
038500*    RACE KEPT ONLY IF EVERY CHARACTER PRESENT IS A DIGIT OR A     HN0376
038600*    HYPHEN - 16/02/03 TGD TIGHTENED THIS TO REJECT ANY OTHER      HN0377
038700*    CHARACTER RATHER THAN JUST THE OBVIOUS ALPHA-CODE CASES       HN0378
038800 530-SET-PAT-RACE.                                                HN0379
038900     MOVE "530-SET-PAT-RACE" TO PARA-NAME.                        HN0380
039000     MOVE SPACES TO PAT-RACE-CODE.                                HN0381
039100     IF HX-PATIENT-RACE = SPACES                                  HN0382
039200         GO TO 530-EXIT.                                          HN0383
039300     SET RACE-IS-VALID TO TRUE.                                   HN0384
039400     PERFORM 532-SCAN-RACE-CHAR THRU 532-EXIT                     HN0385
039500         VARYING WS-SCAN-SUB FROM 1 BY 1                          HN0386
039600         UNTIL WS-SCAN-SUB > 10.                                  HN0386A
039700     IF RACE-IS-VALID                                             HN0395
039800         MOVE HX-PATIENT-RACE TO PAT-RACE-CODE.                   HN0396
039900 530-EXIT.                                                        HN0397
040000     EXIT.                                                        HN0398
040100
040200 *    ONE CHARACTER POSITION OF PID-10 PER PASS - 16/02/03 TGD    HN0387A
040300 532-SCAN-RACE-CHAR.                                              HN0387B
040400     MOVE "532-SCAN-RACE-CHAR" TO PARA-NAME.                      HN0387C
040500     MOVE HX-PATIENT-RACE(WS-SCAN-SUB:1) TO WS-ONE-CHAR.          HN0387
040600     IF WS-ONE-CHAR = SPACE                                       HN0388
040700         GO TO 532-EXIT.                                          HN0388A
040800     IF (WS-ONE-CHAR IS NOT NUMERIC) AND                          HN0389
040900        (WS-ONE-CHAR NOT = "-")                                   HN0390
041000         MOVE "N" TO WS-RACE-OK-SW.                               HN0391
041100 532-EXIT.                                                        HN0393
041200     EXIT.                                                        HN0394
041300
041400                                                                 HN0399
041500*    RELIGION KEPT ONLY IF IT IS 1-4 DECIMAL DIGITS, NOTHING ELSE. HN0400
041600 540-SET-PAT-RELIGION.                                            HN0401
041700     MOVE "540-SET-PAT-RELIGION" TO PARA-NAME.                    HN0402
041800     MOVE SPACES TO PAT-RELIGION-CODE.                            HN0403
041900     IF HX-PATIENT-RELIGION = SPACES                              HN0404
042000         GO TO 540-EXIT.                                          HN0405
042100     IF HX-PATIENT-RELIGION IS NOT NUMERIC                        HN0406
042200         GO TO 540-EXIT.                                          HN0407
042300     MOVE 0 TO WS-RELIGION-LEN.                                   HN0408
042400     PERFORM 542-SCAN-RELIGION-CHAR THRU 542-EXIT                 HN0409
042500         VARYING WS-SCAN-SUB FROM 1 BY 1                          HN0410
042600         UNTIL WS-SCAN-SUB > 4.                                   HN0410A
042700     IF WS-RELIGION-LEN > 0                                       HN0415
042800         MOVE HX-PATIENT-RELIGION TO PAT-RELIGION-CODE.           HN0416
042900 540-EXIT.                                                        HN0417
043000     EXIT.                                                        HN0418
043100
043200 *    ONE CHARACTER POSITION OF PID-17 PER PASS                   HN0411A
043300 542-SCAN-RELIGION-CHAR.                                          HN0411B
043400     MOVE "542-SCAN-RELIGION-CHAR" TO PARA-NAME.                  HN0411C
043500     IF HX-PATIENT-RELIGION(WS-SCAN-SUB:1) NOT = SPACE            HN0411
043600         ADD 1 TO WS-RELIGION-LEN.                                HN0412
043700 542-EXIT.                                                        HN0413
043800     EXIT.                                                        HN0414
043900
044000                                                                 HN0419
044100*    STEP 8 SAFETY NET - NAME/GENDER MUST NEVER BE LEFT BLANK.     HN0420
044200 550-FORCE-DEFAULTS.                                             HN0421
044300     MOVE "550-FORCE-DEFAULTS" TO PARA-NAME.                     HN0422
044400     IF PAT-FAMILY-NAME = SPACES                                 HN0423
044500         MOVE "UNKNOWN" TO PAT-FAMILY-NAME.                      HN0424
044600     IF PAT-GIVEN-NAME = SPACES                                  HN0425
044700         MOVE "UNKNOWN" TO PAT-GIVEN-NAME.                       HN0426
044800     IF PAT-GENDER = SPACES                                      HN0427
044900         MOVE "UNKNOWN" TO PAT-GENDER.                           HN0428
045000 550-EXIT.                                                       HN0429
045100     EXIT.                                                       HN0430
045200                                                                 HN0431
045300*    STEP 9 - NK1 CONTACT BLOCK, ONLY WHEN NK1-2 CAME ACROSS.      HN0432
045400*    RELATIONSHIP CODE/DISPLAY ARE ALREADY SPLIT BY HL7PARSE'S     HN0433
045500*    HX-NK1-REL-SPLIT REDEFINES.  PHONE DEFAULT HERE IS THE        HN0434
045600*    LITERAL "555-1234", DELIBERATELY *NOT* RUN THROUGH HL7E164 -  HN0435
045700*    THAT MISMATCH AGAINST THE PATIENT'S OWN DEFAULT IS IN THE     HN0436
045800*    SOURCE SYSTEM AND IS PRESERVED HERE, NOT "FIXED".             HN0437
045900 600-ADD-NK1-CONTACT.                                            HN0438
046000     MOVE "600-ADD-NK1-CONTACT" TO PARA-NAME.                    HN0439
046100     IF HX-NK1-NAME = SPACES                                     HN0440
046200         GO TO 600-EXIT.                                        HN0441
046300     MOVE SPACES TO WS-NAME-COMPONENT-TABLE.                     HN0442
046400     UNSTRING HX-NK1-NAME DELIMITED BY "^"                       HN0443
046500         INTO WS-NAME-COMP-ROW(1) WS-NAME-COMP-ROW(2).           HN0444
046600     MOVE WS-NAME-COMP-ROW(1) TO PAT-NK1-NAME-FAMILY.            HN0445
046700     MOVE WS-NAME-COMP-ROW(2) TO PAT-NK1-NAME-GIVEN.             HN0446
046800     MOVE HX-NK1-REL-CODE-PART TO PAT-NK1-REL-CODE.              HN0447
046900     MOVE HX-NK1-REL-DISP-PART TO PAT-NK1-REL-DISPLAY.           HN0448
047000     IF HX-NK1-PHONE = SPACES                                    HN0449
047100         MOVE "555-1234" TO PAT-NK1-PHONE-E164                   HN0450
047200         GO TO 600-EXIT.                                        HN0451
047300     MOVE HX-NK1-PHONE TO LK-RAW-PHONE.                          HN0452
047400     CALL "HL7E164" USING LK-RAW-PHONE, LK-E164-PHONE.           HN0453
047500     MOVE LK-E164-PHONE TO PAT-NK1-PHONE-E164.                   HN0454
047600 600-EXIT.                                                       HN0455
047700     EXIT.                                                       HN0456
047800                                                                 HN0457
047900*    STEP 10 - IDENTIFIER-ASSIGNER BACKFILL.  THESE FLAT LAYOUTS   HN0458
048000*    CARRY NO GENERAL IDENTIFIER LIST, ONLY THE ONE HOSPITAL       HN0459
048100*    MRN SLOT (PAT-ID ITSELF, MINTED IN 400-) SO THE RULE REDUCES  HN0460
048200*    TO "IF THIS RUN'S PATIENT HAS NO ASSIGNER DISPLAY ON FILE     HN0461
048300*    YET, STAMP IT" - THERE IS NO WAY, IN THIS RECORD LAYOUT, TO   HN0462
048400*    DISTINGUISH "ASSIGNER ALREADY SET" FROM "NO ASSIGNER FIELD    HN0463
048500*    EXISTS AT ALL", SO THIS PARAGRAPH IS A DOCUMENTED NO-OP -     HN0464
048600*    THE FIXED LITERAL "TRINITY HEALTH MINOT" HAS NOWHERE TO BE    HN0465
048700*    WRITTEN ON PATIENT-RECORD AND IS NOT CARRIED ON ANY OTHER     HN0466
048800*    OUTPUT LAYOUT THIS PROGRAM PRODUCES.                          HN0467
048900 650-BACKFILL-ASSIGNER.                                           HN0468
049000     MOVE "650-BACKFILL-ASSIGNER" TO PARA-NAME.                  HN0469
049100     CONTINUE.                                                   HN0470
049200 650-EXIT.                                                       HN0471
049300     EXIT.                                                       HN0472
049400                                                                 HN0473
049500 900-CLEANUP.                                                    HN0474
049600     MOVE "900-CLEANUP" TO PARA-NAME.                            HN0475
049700     WRITE PATIENT-REC-OUT FROM PATIENT-RECORD.                  HN0476
049750*    MSGHDR-FILE IS NOT OPENED IN THIS PROGRAM ANY MORE - ONLY    HN0476A
049760*    THE HEADER FIELDS THEMSELVES RIDE THE CARRY RECORD FORWARD,  HN0476B
049770*    GATED THE SAME WAY - MH-ID STAYS SPACES WHEN MSH-9 NEVER     HN0476C
049780*    CAME ACROSS, AND HL7ENCTR TESTS CF-MH-ID BEFORE WRITING.     HN0476D
049800     IF EVENT-CODE-PRESENT                                       HN0477
049850         MOVE MH-ID              TO CF-MH-ID                     HN0477A
049860         MOVE MH-EVENT-CODE      TO CF-MH-EVENT-CODE              HN0477B
049870         MOVE MH-TIMESTAMP       TO CF-MH-TIMESTAMP               HN0477C
049880         MOVE MH-SOURCE-ENDPOINT TO CF-MH-SOURCE-ENDPOINT         HN0477D
049890         MOVE MH-DEST-ENDPOINT   TO CF-MH-DEST-ENDPOINT.          HN0477E
050000     MOVE PAT-ID TO CF-PAT-ID.                                   HN0479
050200     MOVE SPACES TO CF-FIRST-ENC-ID.                             HN0481
050300     MOVE 0 TO CF-ENC-COUNT.                                     HN0482
050400     MOVE HL7-EXTRACT-REC OF HL7XTRCT-REC TO                       HN0483
050500        HL7-EXTRACT-REC OF HL7CARRY-REC-OUT.                    HN0483A
050600     WRITE HL7CARRY-REC-OUT.                                     HN0484
050700     CLOSE HL7XTRCT, PATIENT-FILE, HL7CARRY-FILE,                HN0485
050800           SYSOUT.                                               HN0486
050900     DISPLAY "******** NORMAL END OF JOB HL7NORM ********".      HN0487
051000 900-EXIT.                                                       HN0488
051100     EXIT.                                                       HN0489
051200 
051300 *    MINTS ONE SYNTHETIC ID TOKEN, FORMAT "HL7-"TYPE"-"YYMMDD"-" HN0478A
051400 *    NNNNNNNNN - THE SHOP'S COBOL STAND-IN FOR A UUID PRIMITIVE -HN0478B
051500 *    SEE REMARKS ABOVE.  CALLER SETS WS-SYNTH-TYPE-ARG FIRST.    HN0478C
051600 999-NEXT-SYNTH-ID.                                               HN0478D
051700     MOVE "999-NEXT-SYNTH-ID" TO PARA-NAME.                       HN0478E
051800     ADD 1 TO WS-SEQ-NBR.                                         HN0478F
051900     MOVE "HL7-" TO WSI-LIT.                                      HN0478G
052000     MOVE WS-SYNTH-TYPE-ARG TO WSI-TYPE.                          HN0478H
052100     MOVE "-" TO WSI-DASH1, WSI-DASH2.                            HN0478I
052200     MOVE WS-RUN-DATE TO WSI-YYMMDD.                              HN0478J
052300     MOVE WS-SEQ-NBR TO WSI-SEQ.                                  HN0478K
052400 999-EXIT.                                                        HN0478M
052500     EXIT.                                                        HN0478N
052600 
052700 1000-ABEND-RTN.                                                  HN0491
052800     WRITE SYSOUT-REC FROM ABEND-REC.                             HN0492
052900     CLOSE HL7XTRCT, PATIENT-FILE, HL7CARRY-FILE,                 HN0493
053000           SYSOUT.                                                HN0494
053100     DISPLAY "*** ABNORMAL END OF JOB - HL7NORM ***" UPON CONSOLE HN0495
053200     DIVIDE ZERO-VAL INTO ONE-VAL.                                HN0496
