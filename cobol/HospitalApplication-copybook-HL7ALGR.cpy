000100******************************************************************  HG0001
000200*                                                                *  HG0002
000300*    HL7ALGR  --  OUTPUT ALLERGY RECORD (UT-S-ALLRGY)            *  HG0003
000400*                                                                *  HG0004
000500*    BUILT BY HL7BUILD, PARAGRAPH 200-ADD-ALLERGY.  CONTENT IS   *  HG0005
000600*    ALMOST ENTIRELY FIXED/TEMPLATED - ONLY THE REACTION TEXT    *  HG0007
000700*    AND RECORDED DATE VARY WITH THE INPUT MESSAGE.              *  HG0008
000800*                                                                *  HG0009
000900*  CHANGE LOG                                                   *  HG0010
001000*  14/01/09  LKW  0390  ORIGINAL LAYOUT                          *  HG0011
001050*  15/06/30  LKW  0407  ADDED RECORDED-DATE-SPLIT REDEFINES SO   *  HG0011A
001060*                       200-ADD-ALLERGY CAN STAMP CC/YY/MM/DD    *  HG0011B
001100*                                                                *  HG0012
001200******************************************************************  HG0013
001300 01  ALLERGY-RECORD.                                                HG0014
001400     05  ALG-ID                   PIC X(36).                        HG0015
001500     05  ALG-PATIENT-ID           PIC X(36).                        HG0016
001600     05  ALG-CLINICAL-STATUS      PIC X(06).                        HG0017
001700     05  ALG-CODE                 PIC X(10).                        HG0018
001800     05  ALG-REACTION-CODE        PIC X(10).                        HG0019
001900     05  ALG-REACTION-TEXT        PIC X(40).                        HG0020
002000     05  ALG-RECORDED-DATE        PIC X(08).                        HG0021
002010*        ALTERNATE VIEW - CENTURY/YEAR/MONTH/DAY, TWO BYTES EACH    HG0021A
002020     05  ALG-RECORDED-DATE-SPLIT REDEFINES ALG-RECORDED-DATE.       HG0021B
002030         10  ALG-RECORDED-CC      PIC X(02).                        HG0021C
002040         10  ALG-RECORDED-YY      PIC X(02).                        HG0021D
002050         10  ALG-RECORDED-MM      PIC X(02).                        HG0021E
002060         10  ALG-RECORDED-DD      PIC X(02).                        HG0021F
002100     05  FILLER                   PIC X(20).                        HG0022
