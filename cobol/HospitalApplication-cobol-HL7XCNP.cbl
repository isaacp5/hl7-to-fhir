000100 IDENTIFICATION DIVISION.                                          HXCP01
000200 PROGRAM-ID.  HL7XCNP.                                             HXCP02
000300 AUTHOR. L. WENTWORTH.                                             HXCP03
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                           HXCP04
000500 DATE-WRITTEN. 85/11/18.                                           HXCP05
000600 DATE-COMPILED. 85/11/18.                                          HXCP06
000700 SECURITY. NON-CONFIDENTIAL.                                       HXCP07
000800******************************************************************HXCP08
000900*                                                                 *HXCP09
001000*    HL7XCNP  --  XCN (EXTENDED COMPOSITE ID NUMBER AND NAME)     *HXCP10
001100*                 COMPONENT SPLITTER                              *HXCP11
001200*                                                                 *HXCP12
001300*    THE XCN DATA TYPE ARRIVES IN ONE OF TWO COMPONENT SHAPES,    *HXCP13
001400*    DEPENDING ON THE SENDING SYSTEM (SEE PV1-7/PV1-17 AND        *HXCP14
001500*    ROL-4 IN THE INTERFACE SPEC):                                *HXCP15
001600*                                                                 *HXCP16
001700*      ID-FIRST SHAPE   -  ID^FAMILY^GIVEN^MIDDLE...              *HXCP17
001800*      NAME-FIRST SHAPE -  FAMILY^GIVEN^ID^MIDDLE...              *HXCP18
001900*                                                                 *HXCP19
002000*    THE SHAPE IS DECIDED BY WHETHER COMPONENT 1 IS ALL-NUMERIC.  *HXCP20
002100*    A NUMERIC COMPONENT 1 IS TAKEN FOR THE PRACTITIONER ID AND   *HXCP21
002200*    THE NAME COMPONENTS SHIFT RIGHT BY ONE; OTHERWISE COMPONENT  *HXCP22
002300*    1 IS TAKEN FOR THE FAMILY NAME, COMPONENT 3 FOR THE ID, AND  *HXCP23
002310*    COMPONENT 4 FOR THE MIDDLE NAME - SEE 18/01/22 LOG ENTRY.    *HXCP23A
002400*                                                                 *HXCP24
002500*  CHANGE LOG                                                     *HXCP25
002600*  85/11/18  LKW  0271  ORIGINAL LAYOUT, MODELED ON CLCLBCST       *HXCP26
002700*  06/04/02  TGD  0305  ADDED MIDDLE-NAME COMPONENT                *HXCP27
002800*  99/01/11  TGD  0205  Y2K SWEEP - NO DATE FIELDS HERE, NO-OP     *HXCP28
002900*  09/07/30  LKW  0358  TRIM TRAILING SPACES OFF OF GIVEN NAME     *HXCP29
002910*  18/01/22  LKW  0458  200-BUILD-NAME-FIRST WAS BLANKING THE ID   *HXCP29A
002920*                       AND STUFFING COMPONENT 3 INTO MIDDLE NAME -*HXCP29B
002930*                       COMPONENT 3 IS THE ID IN THIS SHAPE, COMP  *HXCP29C
002940*                       4 IS THE MIDDLE NAME.  FIXED BOTH MOVES.   *HXCP29D
003000*                                                                 *HXCP30
003100******************************************************************HXCP31
003200 ENVIRONMENT DIVISION.                                             HXCP32
003300 CONFIGURATION SECTION.                                            HXCP33
003400 SOURCE-COMPUTER. IBM-390.                                         HXCP34
003500 OBJECT-COMPUTER. IBM-390.                                         HXCP35
003600 INPUT-OUTPUT SECTION.                                             HXCP36
003700                                                                   HXCP37
003800 DATA DIVISION.                                                    HXCP38
003900 FILE SECTION.                                                     HXCP39
004000                                                                   HXCP40
004100 WORKING-STORAGE SECTION.                                          HXCP41
004200 01  XCN-SHAPE-SW              PIC X(01) VALUE SPACE.               HXCP42
004300     88  XCN-ID-FIRST-SHAPE            VALUE "I".                 HXCP43
004400     88  XCN-NAME-FIRST-SHAPE          VALUE "N".                 HXCP44
004500 01  XCN-COMPONENTS.                                                HXCP45
004600     05  XCN-COMP-1            PIC X(20).                          HXCP46
004700     05  XCN-COMP-2            PIC X(30).                          HXCP47
004800     05  XCN-COMP-3            PIC X(30).                          HXCP48
004900     05  XCN-COMP-4            PIC X(30).                          HXCP49
005000     05  XCN-COMP-5            PIC X(30).                          HXCP50
005100     05  XCN-COMP-6            PIC X(30).                          HXCP51
005200*       ALTERNATE VIEW - SAME SIX SLOTS, ADDRESSED BY ORDINAL       HXCP52
005300 01  XCN-COMPONENTS-TABLE REDEFINES XCN-COMPONENTS.                 HXCP53
005400     05  XCN-COMP-ROW          PIC X(30) OCCURS 6 TIMES              HXCP54
005500                               INDEXED BY XCN-IDX.                  HXCP55
005600 01  MISC-FIELDS.                                                  HXCP56
005700     05  UNSTR-PTR             PIC S9(4) COMP VALUE 0.              HXCP57
005800                                                                   HXCP58
005900 LINKAGE SECTION.                                                  HXCP59
006000 01  LK-XCN-RAW                PIC X(60).                          HXCP60
006100 01  LK-XCN-ID                 PIC X(20).                          HXCP61
006200 01  LK-XCN-FAMILY             PIC X(30).                          HXCP62
006300 01  LK-XCN-GIVEN              PIC X(30).                          HXCP63
006400 01  LK-XCN-MIDDLE             PIC X(30).                          HXCP64
006500                                                                   HXCP65
006600 PROCEDURE DIVISION USING LK-XCN-RAW, LK-XCN-ID, LK-XCN-FAMILY,    HXCP66
006700         LK-XCN-GIVEN, LK-XCN-MIDDLE.                               HXCP67
006800     MOVE SPACES TO XCN-COMPONENTS.                                 HXCP68
006900     MOVE SPACES TO LK-XCN-ID, LK-XCN-FAMILY, LK-XCN-GIVEN,         HXCP69
007000         LK-XCN-MIDDLE.                                             HXCP70
007100     MOVE SPACE TO XCN-SHAPE-SW.                                   HXCP71
007200                                                                   HXCP72
007300     UNSTRING LK-XCN-RAW DELIMITED BY "^"                          HXCP73
007400         INTO XCN-COMP-1, XCN-COMP-2, XCN-COMP-3,                  HXCP74
007500              XCN-COMP-4, XCN-COMP-5, XCN-COMP-6.                  HXCP75
007600                                                                   HXCP76
007700     IF XCN-COMP-1 IS NUMERIC AND XCN-COMP-1 NOT = SPACES          HXCP77
007800         SET XCN-ID-FIRST-SHAPE TO TRUE                            HXCP78
007900     ELSE                                                          HXCP79
008000         SET XCN-NAME-FIRST-SHAPE TO TRUE.                         HXCP80
008100                                                                   HXCP81
008200     IF XCN-ID-FIRST-SHAPE                                         HXCP82
008300         PERFORM 100-BUILD-ID-FIRST THRU 100-EXIT                  HXCP83
008400     ELSE                                                          HXCP84
008500         PERFORM 200-BUILD-NAME-FIRST THRU 200-EXIT.               HXCP85
008600     GOBACK.                                                       HXCP86
008700                                                                   HXCP87
008800 100-BUILD-ID-FIRST.                                                HXCP88
008900     MOVE XCN-COMP-1 TO LK-XCN-ID.                                 HXCP89
009000     MOVE XCN-COMP-2 TO LK-XCN-FAMILY.                             HXCP90
009100     MOVE XCN-COMP-3 TO LK-XCN-GIVEN.                              HXCP91
009200     MOVE XCN-COMP-4 TO LK-XCN-MIDDLE.                             HXCP92
009300 100-EXIT.                                                          HXCP93
009400     EXIT.                                                         HXCP94
009500                                                                   HXCP95
009600 200-BUILD-NAME-FIRST.                                              HXCP96
009700     MOVE XCN-COMP-1 TO LK-XCN-FAMILY.                             HXCP98
009800     MOVE XCN-COMP-2 TO LK-XCN-GIVEN.                              HXCP99
009900     MOVE XCN-COMP-3 TO LK-XCN-ID.                                 HXCP9A
010000     MOVE XCN-COMP-4 TO LK-XCN-MIDDLE.                             HXCP9B
010100 200-EXIT.                                                          HXCPEX
010200     EXIT.                                                         HXCPE2
