000100******************************************************************  HB0001
000200*                                                                *  HB0002
000300*    HL7ABND  --  STANDARD JOB-ABEND / TRACE RECORD               *  HB0003
000400*                                                                *  HB0004
000500*    EVERY MAIN-LINE JOB STEP CARRIES THIS BLOCK SO A 1000-ABEND-*  HB0005
000600*    RTN PARAGRAPH CAN WRITE A SINGLE-LINE DIAGNOSTIC TO SYSOUT  *  HB0006
000700*    BEFORE FORCING A NON-ZERO CONDITION CODE.  PARA-NAME IS SET *  HB0008
000800*    AT THE TOP OF EVERY PARAGRAPH SO THE SYSOUT LINE SHOWS      *  HB0009
000900*    WHERE THE JOB WAS WHEN IT WENT DOWN.                        *  HB0010
001000*                                                                *  HB0011
001100*  THIS COPYBOOK IS REFERENCED (COPY ABENDREC) BUT NOT SHIPPED   *  HB0012
001200*  IN THE ORIGINAL DALYEDIT/DALYUPDT/PATSRCH/TRMTSRCH SOURCE;    *  HB0013
001300*  RECONSTRUCTED HERE FROM ITS FIELD USAGE IN THOSE PROGRAMS.    *  HB0014
001400*                                                                *  HB0015
001500*  CHANGE LOG                                                   *  HB0016
001600*  88/02/20  JRS  0003  ORIGINAL LAYOUT                          *  HB0017
001700*  91/11/05  TGD  0113  ADDED EXPECTED-VAL/ACTUAL-VAL             *  HB0018
001800*                                                                *  HB0019
001900******************************************************************  HB0020
002000 01  ABEND-REC.                                                     HB0021
002100     05  ABEND-REASON            PIC X(40)  VALUE SPACES.           HB0022
002200     05  PARA-NAME                PIC X(31)  VALUE SPACES.          HB0023
002300     05  EXPECTED-VAL             PIC X(10)  VALUE SPACES.          HB0024
002400     05  ACTUAL-VAL               PIC X(10)  VALUE SPACES.          HB0025
002500     05  FILLER                   PIC X(49)  VALUE SPACES.          HB0026
002600 01  ZERO-VAL                     PIC S9(4)  COMP VALUE +0.         HB0027
002700 01  ONE-VAL                      PIC S9(4)  COMP VALUE +1.         HB0028
