000100 IDENTIFICATION DIVISION.                                          HD0001
000200 PROGRAM-ID.  HL7BUILD.                                            HD0002
000300 AUTHOR. L. WENTWORTH.                                             HD0003
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                           HD0004
000500 DATE-WRITTEN. 95/06/15.                                           HD0005
000600 DATE-COMPILED. 95/06/15.                                          HD0006
000700 SECURITY. NON-CONFIDENTIAL.                                       HD0007
000800                                                                   HD0008
000900******************************************************************HD0009
001000*REMARKS.                                                        *HD0010
001100*                                                                *HD0011
001200*          FOURTH AND FINAL STEP OF THE ADT NORMALIZER CHAIN.    *HD0012
001300*          READS THE CARRY-FORWARD RECORD HL7ENCTR LEFT BEHIND   *HD0013
001400*          (PATIENT ID AND THE ORIGINAL FLAT EXTRACT) AND, OFF   *HD0014
001500*          FOUR TRIGGER FIELDS IN THAT EXTRACT, BUILDS WHATEVER  *HD0015
001600*          OF THE FOUR REMAINING RESOURCE ROWS THE MESSAGE       *HD0016
001700*          ACTUALLY CARRIED - ALLERGY (AL1), COVERAGE/PAYOR      *HD0018
001800*          ORGANIZATION (IN1), GUARANTOR (GT1), AND ACCOUNT      *HD0019
001900*          (PV1-18).  NO ROW IS WRITTEN FOR A RESOURCE WHOSE     *HD0020
002000*          TRIGGER FIELD CAME ACROSS BLANK.                      *HD0021
002100*                                                                *HD0022
002200******************************************************************HD0023
002300*                                                                *HD0024
002400*         INPUT FILE              -   DDS0001.HL7CARRY (FINAL)   *HD0025
002500*                                                                *HD0026
002600*         OUTPUT FILES PRODUCED   -   DDS0001.ALLERGY            *HD0027
002700*                                     DDS0001.COVERAGE           *HD0028
002800*                                     DDS0001.ORGANIZ            *HD0029
002900*                                     DDS0001.GUARNTR            *HD0030
003000*                                     DDS0001.ACCOUNT            *HD0031
003100*                                                                *HD0032
003200*         DUMP FILE               -   SYSOUT                     *HD0033
003300*                                                                *HD0034
003400******************************************************************HD0035
003500*  CHANGE LOG                                                    *HD0036
003600*  95/06/15  LKW  0390  ORIGINAL LAYOUT - ALLERGY/COVERAGE/ORG    *HD0037
003700*  14/03/22  LKW  0395  ADDED GUARANTOR BUILDER                   *HD0038
003800*  14/07/03  LKW  0399  ADDED ACCOUNT BUILDER, KEYED OFF PV1-18   *HD0039
003900*  99/01/11  TGD  0205  Y2K SWEEP - RECORDED-DATE STAMPED FROM    *HD0040
004000*                       RUN DATE, NO 2-DIGIT YEAR MATH HERE       *HD0041
004100*  16/02/03  TGD  0420  900-CLEANUP-PASS DOCUMENTED AS A NO-OP    *HD0042
004200*                       PER CORP AUDIT FINDING - SEE REMARKS      *HD0043
004300*  17/03/09  LKW  0441  TRIGGER-FIELD GATING ALIGNED WITH SAME    *HD0044
004400*                       INTERFACE SPEC CHANGE AS HL7ENCTR 0441    *HD0045
004500*                                                                *HD0046
004600******************************************************************HD0047
004700 ENVIRONMENT DIVISION.                                             HD0048
004800 CONFIGURATION SECTION.                                            HD0049
004900 SOURCE-COMPUTER. IBM-390.                                         HD0050
005000 OBJECT-COMPUTER. IBM-390.                                         HD0051
005100 SPECIAL-NAMES.                                                    HD0052
005200     UPSI-0 IS HL7BUILD-TEST-MODE-SW                               HD0053
005300         ON STATUS IS HL7BUILD-TEST-MODE.                          HD0054
005400 INPUT-OUTPUT SECTION.                                             HD0055
005500 FILE-CONTROL.                                                     HD0056
005600     SELECT SYSOUT                                                 HD0057
005700     ASSIGN TO UT-S-SYSOUT                                         HD0058
005800     ORGANIZATION IS SEQUENTIAL.                                   HD0059
005900     SELECT HL7CARRY-IN-FILE                                       HD0060
006000     ASSIGN TO UT-S-HL7CAR2                                        HD0061
006100     ORGANIZATION IS SEQUENTIAL                                    HD0062
006200       FILE STATUS IS OFCODE.                                      HD0063
006300     SELECT ALLERGY-FILE                                           HD0064
006400     ASSIGN TO UT-S-ALLRGY                                         HD0065
006500     ORGANIZATION IS SEQUENTIAL                                    HD0066
006600       FILE STATUS IS OFCODE.                                      HD0067
006700     SELECT COVERAGE-FILE                                          HD0068
006800     ASSIGN TO UT-S-COVERG                                         HD0069
006900     ORGANIZATION IS SEQUENTIAL                                    HD0070
007000       FILE STATUS IS OFCODE.                                      HD0071
007100     SELECT ORGANIZ-FILE                                           HD0072
007200     ASSIGN TO UT-S-ORGNIZ                                         HD0073
007300     ORGANIZATION IS SEQUENTIAL                                    HD0074
007400       FILE STATUS IS OFCODE.                                      HD0075
007500     SELECT GUARNTR-FILE                                           HD0076
007600     ASSIGN TO UT-S-GUARNT                                         HD0077
007700     ORGANIZATION IS SEQUENTIAL                                    HD0078
007800       FILE STATUS IS OFCODE.                                      HD0079
007900     SELECT ACCOUNT-FILE                                           HD0080
008000     ASSIGN TO UT-S-ACCONT                                         HD0081
008100     ORGANIZATION IS SEQUENTIAL                                    HD0082
008200       FILE STATUS IS OFCODE.                                      HD0083
008300                                                                   HD0084
008400 DATA DIVISION.                                                    HD0085
008500 FILE SECTION.                                                     HD0086
008600 FD  SYSOUT                                                        HD0087
008700     RECORDING MODE IS F                                           HD0088
008800     LABEL RECORDS ARE STANDARD                                    HD0089
008900     RECORD CONTAINS 130 CHARACTERS                                HD0090
009000     BLOCK CONTAINS 0 RECORDS                                      HD0091
009100     DATA RECORD IS SYSOUT-REC.                                    HD0092
009200 01  SYSOUT-REC                  PIC X(130).                       HD0093
009300                                                                   HD0094
009400***** ONE RECORD PER RUN - THE CARRY FORWARD HL7ENCTR REWROTE      HD0095
009500 FD  HL7CARRY-IN-FILE                                              HD0096
009600     RECORDING MODE IS F                                           HD0097
009700     LABEL RECORDS ARE STANDARD                                    HD0098
009800     RECORD CONTAINS 1100 CHARACTERS                               HD0099
009900     BLOCK CONTAINS 0 RECORDS                                      HD0100
010000     DATA RECORD IS HL7CARRY-REC-IN.                               HD0101
010100 01  HL7CARRY-REC-IN             PIC X(1100).                      HD0102
010200                                                                   HD0103
010300***** WRITTEN ONLY WHEN AL1-3 (ALLERGY CODE) CAME ACROSS           HD0104
010400 FD  ALLERGY-FILE                                                  HD0105
010500     RECORDING MODE IS F                                           HD0106
010600     LABEL RECORDS ARE STANDARD                                    HD0107
010700     RECORD CONTAINS 166 CHARACTERS                                HD0108
010800     BLOCK CONTAINS 0 RECORDS                                      HD0109
010900     DATA RECORD IS ALLERGY-REC-OUT.                               HD0110
011000 01  ALLERGY-REC-OUT             PIC X(166).                       HD0111
011100                                                                   HD0112
011200***** WRITTEN ONLY WHEN IN1-4 (PAYOR NAME) CAME ACROSS, ALONG      HD0113
011300***** WITH ITS COMPANION ORGANIZATION ROW BELOW - SEE 300-         HD0114
011400 FD  COVERAGE-FILE                                                 HD0115
011500     RECORDING MODE IS F                                           HD0116
011600     LABEL RECORDS ARE STANDARD                                    HD0117
011700     RECORD CONTAINS 149 CHARACTERS                                HD0118
011800     BLOCK CONTAINS 0 RECORDS                                      HD0119
011900     DATA RECORD IS COVERAGE-REC-OUT.                              HD0120
012000 01  COVERAGE-REC-OUT            PIC X(149).                       HD0121
012100                                                                   HD0122
012200***** COMPANION TO COVERAGE-FILE - ALWAYS ONE-FOR-ONE WITH IT,     HD0123
012300***** NEVER WRITTEN ALONE                                         HD0124
012400 FD  ORGANIZ-FILE                                                  HD0125
012500     RECORDING MODE IS F                                           HD0126
012600     LABEL RECORDS ARE STANDARD                                    HD0127
012700     RECORD CONTAINS 131 CHARACTERS                                HD0128
012800     BLOCK CONTAINS 0 RECORDS                                      HD0129
012900     DATA RECORD IS ORGANIZ-REC-OUT.                               HD0130
013000 01  ORGANIZ-REC-OUT             PIC X(131).                       HD0131
013100                                                                   HD0132
013200***** WRITTEN ONLY WHEN GT1-3 (GUARANTOR NAME) CAME ACROSS         HD0133
013300 FD  GUARNTR-FILE                                                  HD0134
013400     RECORDING MODE IS F                                           HD0135
013500     LABEL RECORDS ARE STANDARD                                    HD0136
013600     RECORD CONTAINS 182 CHARACTERS                                HD0137
013700     BLOCK CONTAINS 0 RECORDS                                      HD0138
013800     DATA RECORD IS GUARNTR-REC-OUT.                               HD0139
013900 01  GUARNTR-REC-OUT             PIC X(182).                       HD0140
014000                                                                   HD0141
014100***** WRITTEN ONLY WHEN PV1-18 (ACCOUNT NUMBER) CAME ACROSS -      HD0142
014200***** THE ACCOUNT NUMBER ITSELF NEVER APPEARS ON THE ROW, SEE      HD0143
014300***** HL7ACCR REMARKS                                              HD0144
014400 FD  ACCOUNT-FILE                                                  HD0145
014500     RECORDING MODE IS F                                           HD0146
014600     LABEL RECORDS ARE STANDARD                                    HD0147
014700     RECORD CONTAINS 114 CHARACTERS                                HD0148
014800     BLOCK CONTAINS 0 RECORDS                                      HD0149
014900     DATA RECORD IS ACCOUNT-REC-OUT.                               HD0150
015000 01  ACCOUNT-REC-OUT             PIC X(114).                       HD0151
015100                                                                   HD0152
015200 WORKING-STORAGE SECTION.                                          HD0153
015300*    WORK COPIES OF THE CARRY-FORWARD AND OUTPUT RECORD LAYOUTS -  HD0154
015400*    THE FD RECORDS ABOVE ARE PLAIN PIC X BUFFERS; EVERY FIELD-    HD0155
015500*    LEVEL REFERENCE IN THIS PROGRAM IS AGAINST THE COPY BELOW,    HD0156
015600*    MOVED IN VIA READ...INTO AND OUT VIA WRITE...FROM.  HL7COVR   HD0157
015700*    BRINGS BOTH COVERAGE-RECORD AND ORGANIZATION-RECORD IN ONE    HD0158
015800*    COPY SINCE THE TWO ARE ALWAYS BUILT AS A PAIR (SEE 300-).     HD0159
015900     COPY HL7CARRY.                                                HD0160
016000     COPY HL7ALGR.                                                 HD0161
016100     COPY HL7COVR.                                                 HD0162
016200     COPY HL7GUAR.                                                 HD0163
016300     COPY HL7ACCR.                                                 HD0164
016400                                                                   HD0165
016500*    SAME SYNTHETIC-ID SCHEME HL7NORM/HL7ENCTR USE - SEE HL7NORM'S HD0166
016600*    999- REMARKS FOR THE FULL EXPLANATION.  TYPE ARGUMENT IS      HD0167
016700*    "ALG"/"COV"/"ORG"/"GUA"/"ACC" IN THIS JOB STEP.                HD0168
016800 01  WS-SYNTH-ID-WORK.                                             HD0169
016900     05  WS-SYNTH-ID             PIC X(36).                        HD0170
017000*        ALTERNATE VIEW USED TO BUILD THE TOKEN PIECE BY PIECE     HD0171
017100     05  WS-SYNTH-ID-PARTS REDEFINES WS-SYNTH-ID.                  HD0172
017200         10  WSI-LIT             PIC X(04).                        HD0173
017300         10  WSI-TYPE            PIC X(03).                        HD0174
017400         10  WSI-DASH1           PIC X(01).                        HD0175
017500         10  WSI-YYMMDD          PIC X(06).                        HD0176
017600         10  WSI-DASH2           PIC X(01).                        HD0177
017700         10  WSI-SEQ             PIC 9(09).                        HD0178
017800         10  FILLER              PIC X(12).                        HD0179
017900     05  WS-SEQ-NBR              PIC 9(09) COMP VALUE 0.           HD0180
018000     05  WS-RUN-DATE             PIC 9(06) VALUE 0.                HD0181
018100*        ALTERNATE VIEW - RECORDED-DATE ON THE ALLERGY ROW IS      HD0182
018200*        STAMPED FROM THIS, NOT FROM ANYTHING THE MESSAGE CARRIED  HD0183
018300     05  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE.                  HD0184
018400         10  WS-RUN-YY           PIC 9(02).                        HD0185
018500         10  WS-RUN-MM           PIC 9(02).                        HD0186
018600         10  WS-RUN-DD           PIC 9(02).                        HD0187
018700     05  WS-SYNTH-TYPE-ARG       PIC X(03) VALUE SPACES.           HD0188
018800     05  FILLER                  PIC X(08).                        HD0189
018900                                                                   HD0190
019000 01  FILE-STATUS-CODES.                                            HD0191
019100     05  OFCODE                  PIC X(02).                        HD0192
019200         88 CODE-WRITE           VALUE SPACES.                     HD0193
019300                                                                   HD0194
019400 01  FLAGS-AND-SWITCHES.                                           HD0195
019500     05 MORE-DATA-SW             PIC X(01) VALUE "Y".              HD0196
019600         88 NO-MORE-DATA         VALUE "N".                        HD0197
019700     05  FILLER                  PIC X(09).                        HD0198
019800                                                                   HD0199
019900 COPY HL7ABND.                                                     HD0200
020000                                                                   HD0201
020100 PROCEDURE DIVISION.                                               HD0202
020200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                       HD0203
020300     PERFORM 100-MAINLINE THRU 100-EXIT.                           HD0204
020400     PERFORM 900-CLEANUP-PASS THRU 900-EXIT.                       HD0205
020500     MOVE +0 TO RETURN-CODE.                                       HD0206
020600     GOBACK.                                                       HD0207
020700                                                                   HD0208
020800 000-HOUSEKEEPING.                                                 HD0209
020900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                         HD0210
021000     DISPLAY "******** BEGIN JOB HL7BUILD ********".               HD0211
021100     ACCEPT WS-RUN-DATE FROM DATE.                                 HD0212
021200     INITIALIZE ALLERGY-RECORD, COVERAGE-RECORD,                   HD0213
021300                ORGANIZATION-RECORD, GUARANTOR-RECORD,             HD0214
021400                ACCOUNT-RECORD, WS-SEQ-NBR.                        HD0215
021500     OPEN INPUT HL7CARRY-IN-FILE.                                  HD0216
021600     OPEN OUTPUT ALLERGY-FILE, COVERAGE-FILE, ORGANIZ-FILE,        HD0217
021700                 GUARNTR-FILE, ACCOUNT-FILE, SYSOUT.               HD0218
021800     READ HL7CARRY-IN-FILE INTO HL7-CARRY-REC                      HD0219
021900         AT END                                                    HD0220
022000         MOVE "N" TO MORE-DATA-SW                                  HD0221
022100         MOVE "EMPTY HL7 CARRY FILE" TO ABEND-REASON               HD0222
022200         GO TO 1000-ABEND-RTN                                      HD0223
022300     END-READ.                                                     HD0224
022400 000-EXIT.                                                         HD0225
022500     EXIT.                                                         HD0226
022600                                                                   HD0227
022700*    ONE PASS THROUGH THE FOUR RESOURCE BUILDERS, SAME ORDER AS    HD0228
022800*    THE BATCH FLOW'S STEP 11 LIST (ALLERGY, COVERAGE, GUARANTOR,  HD0229
022900*    ACCOUNT).  EACH BUILDER IS SELF-GATING OFF ITS OWN TRIGGER    HD0230
023000*    FIELD - A MISSING TRIGGER MEANS THAT BUILDER WRITES NOTHING.  HD0231
023100 100-MAINLINE.                                                     HD0232
023200     MOVE "100-MAINLINE" TO PARA-NAME.                             HD0233
023300     PERFORM 200-ADD-ALLERGY THRU 200-EXIT.                        HD0234
023400     PERFORM 300-ADD-COVERAGE THRU 300-EXIT.                       HD0235
023500     PERFORM 400-ADD-GUARANTOR THRU 400-EXIT.                      HD0236
023600     PERFORM 500-ADD-ACCOUNT THRU 500-EXIT.                        HD0237
023700 100-EXIT.                                                         HD0238
023800     EXIT.                                                         HD0239
023900                                                                   HD0240
024000*    BUILDS THE ALLERGY ROW.  GATED ON HX-ALLERGY-CODE (AL1-3).    HD0241
024100*    THE CODE AND MANIFESTATION ARE FIXED IN THIS INTERFACE -      HD0242
024200*    EVERY MESSAGE THIS FEED SENDS CARRIES THE SAME PENICILLIN/    HD0243
024300*    HIVES PAIR (RXNORM 7980 / SNOMED 247472004) REGARDLESS OF     HD0244
024400*    WHAT AL1-3 ITSELF CONTAINS - AL1-3 IS CHECKED ONLY FOR        HD0245
024500*    PRESENCE, NEVER MOVED ANYWHERE.  ONLY THE REACTION TEXT       HD0246
024600*    (AL1-5, DEFAULTED TO "HIVES" WHEN BLANK) AND THE RECORDED    HD0247
024700*    DATE (ALWAYS TODAY'S RUN DATE, NEVER A MESSAGE FIELD) VARY    HD0248
024750*    ROW TO ROW.                                                  HD0248A
024800 200-ADD-ALLERGY.                                                  HD0249
024900     MOVE "200-ADD-ALLERGY" TO PARA-NAME.                          HD0250
025000     IF HX-ALLERGY-CODE = SPACES                                   HD0251
025100         GO TO 200-EXIT                                            HD0252
025200     END-IF.                                                       HD0253
025300     MOVE "ALG" TO WS-SYNTH-TYPE-ARG.                              HD0254
025400     PERFORM 999-NEXT-SYNTH-ID THRU 999-EXIT.                      HD0255
025500     MOVE WS-SYNTH-ID TO ALG-ID.                                   HD0256
025600     MOVE CF-PAT-ID TO ALG-PATIENT-ID.                             HD0257
025700     MOVE "active" TO ALG-CLINICAL-STATUS.                         HD0258
025800     MOVE "7980" TO ALG-CODE.                                      HD0259
025900     MOVE "247472004" TO ALG-REACTION-CODE.                        HD0260
026000     IF HX-ALLERGY-REACTION = SPACES                               HD0261
026100         MOVE "Hives" TO ALG-REACTION-TEXT                         HD0262
026200     ELSE                                                          HD0263
026300         MOVE HX-ALLERGY-REACTION TO ALG-REACTION-TEXT             HD0264
026400     END-IF.                                                       HD0265
026500     MOVE "20" TO ALG-RECORDED-CC.                                 HD0266
026600     MOVE WS-RUN-YY TO ALG-RECORDED-YY.                            HD0267
026700     MOVE WS-RUN-MM TO ALG-RECORDED-MM.                            HD0268
026800     MOVE WS-RUN-DD TO ALG-RECORDED-DD.                            HD0269
027000     WRITE ALLERGY-REC-OUT FROM ALLERGY-RECORD.                    HD0271
027100 200-EXIT.                                                         HD0272
027200     EXIT.                                                         HD0273
027300                                                                   HD0274
027400*    BUILDS THE COVERAGE/ORGANIZATION PAIR.  GATED ON              HD0275
027450*    HX-INSURANCE-PAYER-NAME (IN1-4) - NO COVERAGE ROW AND NO      HD0275A
027480*    ORGANIZATION ROW ARE WRITTEN AT ALL                           HD0276
027600*    WHEN IT CAME ACROSS BLANK.  GROUP NUMBER (IN1-8) IS CARRIED   HD0277
027700*    ONTO THE COVERAGE ROW ONLY WHEN IT IS PRESENT; THE PAYOR      HD0278
027800*    IDENTIFIER (IN1-3) IS CARRIED ONTO THE ORGANIZATION ROW ONLY  HD0279
027900*    WHEN IT IS PRESENT.  THE TWO ROWS ARE LINKED THROUGH A        HD0280
028000*    FRESH SYNTHETIC ORGANIZATION ID, NOT THROUGH THE PAYOR        HD0281
028100*    IDENTIFIER ITSELF.                                            HD0282
028200 300-ADD-COVERAGE.                                                 HD0283
028300     MOVE "300-ADD-COVERAGE" TO PARA-NAME.                         HD0284
028400     IF HX-INSURANCE-PAYER-NAME = SPACES                           HD0285
028500         GO TO 300-EXIT                                            HD0286
028600     END-IF.                                                       HD0287
028700     MOVE "COV" TO WS-SYNTH-TYPE-ARG.                              HD0288
028800     PERFORM 999-NEXT-SYNTH-ID THRU 999-EXIT.                      HD0289
028900     MOVE WS-SYNTH-ID TO COV-ID.                                   HD0290
029000     MOVE "ORG" TO WS-SYNTH-TYPE-ARG.                              HD0291
029100     PERFORM 999-NEXT-SYNTH-ID THRU 999-EXIT.                      HD0292
029200     MOVE WS-SYNTH-ID TO ORG-ID.                                   HD0293
029300     MOVE CF-PAT-ID TO COV-BENEFICIARY-ID.                         HD0294
029400     MOVE "active" TO COV-STATUS.                                  HD0295
029500     IF HX-INSURANCE-GROUP-NBR = SPACES                            HD0296
029600         MOVE SPACES TO COV-GROUP-NUMBER                           HD0297
029700     ELSE                                                          HD0298
029800         MOVE HX-INSURANCE-GROUP-NBR TO COV-GROUP-NUMBER           HD0299
029900     END-IF.                                                       HD0300
030000     MOVE ORG-ID TO COV-PAYOR-ORG-ID.                              HD0301
030100     MOVE HX-INSURANCE-PAYER-NAME TO ORG-NAME.                     HD0302
030200     IF HX-INSURANCE-PAYER-ID = SPACES                             HD0303
030300         MOVE SPACES TO ORG-IDENTIFIER-VALUE                       HD0304
030400     ELSE                                                          HD0305
030500         MOVE HX-INSURANCE-PAYER-ID TO ORG-IDENTIFIER-VALUE        HD0306
030600     END-IF.                                                       HD0307
030700     WRITE COVERAGE-REC-OUT FROM COVERAGE-RECORD.                  HD0308
030800     WRITE ORGANIZ-REC-OUT FROM ORGANIZATION-RECORD.               HD0309
030900 300-EXIT.                                                         HD0310
031000     EXIT.                                                         HD0311
031100                                                                   HD0312
031200*    BUILDS THE GUARANTOR ROW.  GATED ON HX-GUARANTOR-NAME         HD0313
031250*    (GT1-3).  THE RELATIONSHIP, PHONE, AND IDENTIFIER ARE ALL     HD0313A
031280*    FIXED LITERALS                                               HD0314A
031400*    IN THIS INTERFACE - NOTE THAT GT1-5 (GUARANTOR PHONE) IS      HD0315
031500*    PARSED AND AVAILABLE BUT DELIBERATELY NEVER MOVED TO          HD0316
031600*    GUA-PHONE-E164; THE FIXED CALL-BACK NUMBER BELOW IS WHAT      HD0317
031700*    THE DOWNSTREAM BILLING EXTRACT EXPECTS ON EVERY ROW.  ONLY    HD0318
031800*    THE NAME VARIES.                                              HD0319
031900 400-ADD-GUARANTOR.                                                HD0320
032000     MOVE "400-ADD-GUARANTOR" TO PARA-NAME.                        HD0321
032100     IF HX-GUARANTOR-NAME = SPACES                                 HD0322
032200         GO TO 400-EXIT                                            HD0323
032300     END-IF.                                                       HD0324
032400     MOVE "GUA" TO WS-SYNTH-TYPE-ARG.                              HD0325
032500     PERFORM 999-NEXT-SYNTH-ID THRU 999-EXIT.                      HD0326
032600     MOVE WS-SYNTH-ID TO GUA-ID.                                   HD0327
032700     MOVE CF-PAT-ID TO GUA-PATIENT-ID.                             HD0328
032800     MOVE "GUAR" TO GUA-REL-CODE.                                  HD0329
032900     MOVE SPACES TO GUA-FAMILY-NAME, GUA-GIVEN-NAME.               HD0330
033000     UNSTRING HX-GUARANTOR-NAME DELIMITED BY "^"                   HD0331
033100         INTO GUA-FAMILY-NAME, GUA-GIVEN-NAME.                     HD0332
033200     MOVE "+17015551212" TO GUA-PHONE-E164.                        HD0333
033300     MOVE "G12345" TO GUA-IDENT-VALUE.                             HD0334
033400     WRITE GUARNTR-REC-OUT FROM GUARANTOR-RECORD.                  HD0335
033500 400-EXIT.                                                         HD0336
033600     EXIT.                                                         HD0337
033700                                                                   HD0338
033800*    BUILDS THE ACCOUNT ROW.  GATED ON HX-ACCOUNT-NUMBER          HD0339
033850*    (PV1-18) - CHECKED                                          HD0339A
033900*    ONLY FOR PRESENCE, SAME AS HL7ACCR'S REMARKS SAY: THE ACCOUNT HD0340
034000*    NUMBER ITSELF NEVER REACHES THE OUTPUT ROW.  IDENTIFIER       HD0341
034100*    VALUE, STATUS, AND TYPE CODE ARE ALL FIXED LITERALS; ONLY THE HD0342
034200*    SUBJECT/PATIENT LINK VARIES.                                  HD0343
034300 500-ADD-ACCOUNT.                                                  HD0344
034400     MOVE "500-ADD-ACCOUNT" TO PARA-NAME.                          HD0345
034500     IF HX-ACCOUNT-NUMBER = SPACES                                 HD0346
034600         GO TO 500-EXIT                                            HD0347
034700     END-IF.                                                       HD0348
034800     MOVE "ACC" TO WS-SYNTH-TYPE-ARG.                              HD0349
034900     PERFORM 999-NEXT-SYNTH-ID THRU 999-EXIT.                      HD0350
035000     MOVE WS-SYNTH-ID TO ACC-ID.                                   HD0351
035100     MOVE "V0098765" TO ACC-IDENT-VALUE.                           HD0352
035200     MOVE "active" TO ACC-STATUS.                                  HD0353
035300     MOVE "PBILL" TO ACC-TYPE-CODE.                                HD0354
035400     MOVE CF-PAT-ID TO ACC-SUBJECT-PAT-ID.                         HD0355
035500     WRITE ACCOUNT-REC-OUT FROM ACCOUNT-RECORD.                    HD0356
035600 500-EXIT.                                                         HD0357
035700     EXIT.                                                         HD0358
035800                                                                   HD0359
035900*    INTERFACE SPEC STEPS 12/13 (STRIP VENDOR EXTENSION ELEMENTS,  HD0360
036000*    COLLAPSE DUPLICATE URN IDENTIFIERS) ARE KEPT HERE AS NAMED,   HD0361
036100*    NUMBERED PARAGRAPHS SO THE STEP ORDER STAYS VISIBLE, BUT      HD0362
036200*    BOTH ARE DOCUMENTED NO-OPS PER THE 16/02/03 CORP AUDIT        HD0363
036300*    FINDING - THIS LAYOUT HAS NO VENDOR EXTENSION FIELD AND NO    HD0364
036400*    REPEATING URN-STYLE IDENTIFIER LIST TO BEGIN WITH, SO THERE   HD0365
036500*    IS NOTHING HERE FOR EITHER PASS TO FIND OR COLLAPSE.  DO NOT  HD0366
036600*    "SIMPLIFY" THIS OUT - THE NUMBERED SLOT IS INTENTIONAL.       HD0367
036700 900-CLEANUP-PASS.                                                 HD0368
036800     MOVE "900-CLEANUP-PASS" TO PARA-NAME.                         HD0369
036900     PERFORM 910-STRIP-IBM-EXT THRU 910-EXIT.                      HD0370
037000     PERFORM 920-DEDUP-URNS THRU 920-EXIT.                         HD0371
037100     CLOSE HL7CARRY-IN-FILE, ALLERGY-FILE, COVERAGE-FILE,          HD0372
037200           ORGANIZ-FILE, GUARNTR-FILE, ACCOUNT-FILE, SYSOUT.       HD0373
037300     DISPLAY "******** NORMAL END OF JOB HL7BUILD ********".       HD0374
037400 900-EXIT.                                                         HD0375
037500     EXIT.                                                         HD0376
037600                                                                   HD0377
037700 910-STRIP-IBM-EXT.                                                HD0378
037800     MOVE "910-STRIP-IBM-EXT" TO PARA-NAME.                        HD0379
037900     CONTINUE.                                                     HD0380
038000 910-EXIT.                                                         HD0381
038100     EXIT.                                                         HD0382
038200                                                                   HD0383
038300 920-DEDUP-URNS.                                                   HD0384
038400     MOVE "920-DEDUP-URNS" TO PARA-NAME.                           HD0385
038500     CONTINUE.                                                     HD0386
038600 920-EXIT.                                                         HD0387
038700     EXIT.                                                         HD0388
038800                                                                   HD0389
038900*    MINTS ONE SYNTHETIC ID TOKEN - SEE HL7NORM 999- FOR THE       HD0390
039000*    FULL EXPLANATION OF THE SCHEME, REPEATED HERE VERBATIM        HD0391
039100*    SINCE TRADITIONAL BATCH PERFORM HAS NO SHARED-SUBPROGRAM      HD0392
039200*    EQUIVALENT FOR A WORKING-STORAGE PARAGRAPH.                   HD0393
039300 999-NEXT-SYNTH-ID.                                                HD0394
039400     MOVE "999-NEXT-SYNTH-ID" TO PARA-NAME.                        HD0395
039500     ADD 1 TO WS-SEQ-NBR.                                          HD0396
039600     MOVE "HL7-" TO WSI-LIT.                                       HD0397
039700     MOVE WS-SYNTH-TYPE-ARG TO WSI-TYPE.                           HD0398
039800     MOVE "-" TO WSI-DASH1, WSI-DASH2.                             HD0399
039900     MOVE WS-RUN-DATE TO WSI-YYMMDD.                               HD0400
040000     MOVE WS-SEQ-NBR TO WSI-SEQ.                                   HD0401
040100 999-EXIT.                                                         HD0402
040200     EXIT.                                                         HD0403
040300                                                                   HD0404
040400 1000-ABEND-RTN.                                                   HD0405
040500     WRITE SYSOUT-REC FROM ABEND-REC.                              HD0406
040600     CLOSE HL7CARRY-IN-FILE, ALLERGY-FILE, COVERAGE-FILE,          HD0407
040700           ORGANIZ-FILE, GUARNTR-FILE, ACCOUNT-FILE, SYSOUT.       HD0408
040800     DISPLAY "*** ABNORMAL END OF JOB - HL7BUILD ***" UPON CONSOLEHD0409
040900     DIVIDE ZERO-VAL INTO ONE-VAL.                                 HD0410
