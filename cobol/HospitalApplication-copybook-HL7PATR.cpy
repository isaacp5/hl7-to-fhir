000100******************************************************************  HP0001
000200*                                                                *  HP0002
000300*    HL7PATR  --  OUTPUT PATIENT RECORD (UT-S-PATIENT)           *  HP0003
000400*                                                                *  HP0004
000500*    BUILT BY HL7NORM, PARAGRAPHS 400-LOCATE-OR-CREATE-PAT        *  HP0005
000600*    THROUGH 650-BACKFILL-ASSIGNER.  NK1 CONTACT FIELDS ARE      *  HP0006
000700*    CARRIED ON THE SAME RECORD - THE SOURCE SYSTEM HANGS THE    *  HP0008
000900*    NEXT-OF-KIN BLOCK OFF THE PATIENT, NOT A SEPARATE ENTITY.   *  HP0009
001000*                                                                *  HP0010
001100*  CHANGE LOG                                                   *  HP0011
001200*  12/03/02  LKW  0350  ORIGINAL LAYOUT                          *  HP0012
001300*  13/07/16  LKW  0378  ADDED NK1 BLOCK                          *  HP0013
001400*                                                                *  HP0014
001500******************************************************************  HP0015
001600 01  PATIENT-RECORD.                                                HP0016
001700     05  PAT-ID                   PIC X(36).                        HP0017
001800     05  PAT-FAMILY-NAME          PIC X(30).                        HP0018
001900     05  PAT-GIVEN-NAME           PIC X(30).                        HP0019
002000     05  PAT-MIDDLE-NAME          PIC X(30).                        HP0020
002100     05  PAT-BIRTH-DATE           PIC X(08).                        HP0021
002200     05  PAT-GENDER               PIC X(07).                        HP0022
002300     05  PAT-PHONE-E164           PIC X(16).                        HP0023
002400*        ALTERNATE DIGITS-ONLY VIEW - USED BY 900-WRITE-PAT TO      HP0024
002500*        SANITY-CHECK THE LEADING "+" CAME FROM HL7E164                HP0025
002600     05  PAT-PHONE-E164-R REDEFINES PAT-PHONE-E164.                 HP0026
002700         10  PAT-PHONE-PLUS       PIC X(01).                        HP0027
002800         10  PAT-PHONE-DIGITS     PIC X(15).                        HP0028
002900     05  PAT-LANGUAGE-CODE        PIC X(02).                        HP0029
003000     05  PAT-MARITAL-CODE         PIC X(04).                        HP0030
003100     05  PAT-RACE-CODE            PIC X(10).                        HP0031
003200     05  PAT-RELIGION-CODE        PIC X(04).                        HP0032
003300     05  PAT-NK1-NAME-FAMILY      PIC X(30).                        HP0033
003400     05  PAT-NK1-NAME-GIVEN       PIC X(30).                        HP0034
003500     05  PAT-NK1-REL-CODE         PIC X(10).                        HP0035
003600     05  PAT-NK1-REL-DISPLAY      PIC X(30).                        HP0036
003700     05  PAT-NK1-PHONE-E164       PIC X(16).                        HP0037
003800     05  FILLER                   PIC X(20).                        HP0038
