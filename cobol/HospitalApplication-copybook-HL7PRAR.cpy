000100******************************************************************  HR0001
000200*                                                                *  HR0002
000300*    HL7PRAR  --  OUTPUT PRACTITIONER RECORD (UT-S-PRACTR)       *  HR0003
000400*                                                                *  HR0004
000500*    ALSO USED, OCCURS-TABLE FASHION, AS THE IN-MEMORY DEDUP-BY- *  HR0005
000600*    PROVIDER-ID TABLE IN HL7ENCTR - SEE PRA-TABLE BELOW.  THE   *  HR0006
000700*    SAME CALL TO HL7XCNP THAT SPLITS THE RAW XCN STRING ALSO    *  HR0008
000900*    SUPPLIES THE DEDUP KEY (PROVIDER-ID VALUE ONLY).            *  HR0009
001000*                                                                *  HR0010
001100*  CHANGE LOG                                                   *  HR0011
001200*  13/02/18  LKW  0362  ORIGINAL LAYOUT                          *  HR0012
001300*  15/05/07  LKW  0410  ADDED PRA-TABLE OCCURS FOR RUN-SCOPED    *  HR0014
001400*                       DEDUP (NO VSAM NEEDED - SINGLE RUN ONLY) *  HR0015
001500*                                                                *  HR0016
001600******************************************************************  HR0017
001700 01  PRACTITIONER-RECORD.                                           HR0018
001800     05  PRA-ID                   PIC X(36).                        HR0019
001900     05  PRA-PROVIDER-ID          PIC X(20).                        HR0020
002000     05  PRA-FAMILY-NAME          PIC X(30).                        HR0021
002100     05  PRA-GIVEN-NAME           PIC X(30).                        HR0022
002200     05  PRA-MIDDLE-NAME          PIC X(30).                        HR0023
002300     05  PRA-PREFIX               PIC X(10).                        HR0024
002400     05  PRA-ROLE-CODE            PIC X(04).                        HR0025
002500     05  FILLER                   PIC X(20).                        HR0026
002600*                                                                   HR0027
002700*    RUN-SCOPED DEDUP TABLE - LOADED/SEARCHED BY HL7ENCTR           HR0028
002800*    400-ADD-PRACTITIONER THRU 450-EXIT.  MAX 2 ROWS PER RUN        HR0029
002900*    (ATTENDING + CONSULTING) BUT SIZED FOR HEADROOM.               HR0030
003000     05  PRA-TABLE OCCURS 10 TIMES INDEXED BY PRA-IDX.              HR0031
003100         10  PRA-TAB-PROVIDER-ID  PIC X(20).                        HR0032
003200         10  PRA-TAB-ROW          PIC X(134).                       HR0033
003300             15  PRA-TAB-ROW-REC REDEFINES PRA-TAB-ROW.             HR0034
003400                 20  PRA-TAB-ID          PIC X(36).                 HR0035
003500                 20  PRA-TAB-FAMILY-NAME PIC X(30).                 HR0036
003600                 20  PRA-TAB-GIVEN-NAME  PIC X(30).                 HR0037
003700                 20  PRA-TAB-MIDDLE-NAME PIC X(30).                 HR0038
003800                 20  PRA-TAB-PREFIX      PIC X(08).                 HR0039
004000 01  PRA-ROW-COUNT                PIC 9(02) COMP VALUE 0.           HR0041
