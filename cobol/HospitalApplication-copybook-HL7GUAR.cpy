000100******************************************************************  HU0001
000200*                                                                *  HU0002
000300*    HL7GUAR  --  OUTPUT GUARANTOR RECORD (UT-S-GUARNT)          *  HU0003
000400*                                                                *  HU0004
000500*    BUILT BY HL7BUILD, PARAGRAPH 400-ADD-GUARANTOR.  ONLY THE   *  HU0005
000600*    NAME VARIES WITH THE INPUT MESSAGE - SEE BUSINESS RULES.    *  HU0007
000700*                                                                *  HU0008
000800*  CHANGE LOG                                                   *  HU0009
000900*  14/01/09  LKW  0390  ORIGINAL LAYOUT                          *  HU0010
001000*                                                                *  HU0011
001100******************************************************************  HU0012
001200 01  GUARANTOR-RECORD.                                              HU0013
001300     05  GUA-ID                   PIC X(36).                        HU0014
001400     05  GUA-PATIENT-ID           PIC X(36).                        HU0015
001500     05  GUA-REL-CODE             PIC X(04).                        HU0016
001600     05  GUA-FAMILY-NAME          PIC X(30).                        HU0017
001700     05  GUA-GIVEN-NAME           PIC X(30).                        HU0018
001800     05  GUA-PHONE-E164           PIC X(16).                        HU0019
001900     05  GUA-IDENT-VALUE          PIC X(10).                        HU0020
002000     05  FILLER                   PIC X(20).                        HU0021
