000100******************************************************************  HA0001
000200*                                                                *  HA0002
000300*    HL7ACCR  --  OUTPUT ACCOUNT RECORD (UT-S-ACCONT)            *  HA0003
000400*                                                                *  HA0004
000500*    BUILT BY HL7BUILD, PARAGRAPH 500-ADD-ACCOUNT.  GATED ON THE *  HA0005
000600*    PRESENCE OF AN ACCOUNT NUMBER IN THE EXTRACT, BUT THE       *  HA0007
000700*    ACCOUNT NUMBER ITSELF NEVER APPEARS ON THE OUTPUT ROW.      *  HA0008
000800*                                                                *  HA0009
000900*  CHANGE LOG                                                   *  HA0010
001000*  14/01/09  LKW  0390  ORIGINAL LAYOUT                          *  HA0011
001100*                                                                *  HA0012
001200******************************************************************  HA0013
001300 01  ACCOUNT-RECORD.                                                HA0014
001400     05  ACC-ID                   PIC X(36).                        HA0015
001500     05  ACC-IDENT-VALUE          PIC X(10).                        HA0016
001600     05  ACC-STATUS               PIC X(06).                        HA0017
001700     05  ACC-TYPE-CODE            PIC X(06).                        HA0018
001800     05  ACC-SUBJECT-PAT-ID       PIC X(36).                        HA0019
001900     05  FILLER                   PIC X(20).                        HA0020
