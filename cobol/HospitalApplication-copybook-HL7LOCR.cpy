000100******************************************************************  HL0001
000200*                                                                *  HL0002
000300*    HL7LOCR  --  OUTPUT LOCATION RECORD (UT-S-LOCATN)           *  HL0003
000400*                                                                *  HL0004
000500*    BUILT BY HL7ENCTR, PARAGRAPH 285-BUILD-LOCATION, ONLY WHEN  *  HL0005
000600*    THE ENCOUNTER DOES NOT ALREADY CARRY A LOCATION ENTRY.      *  HL0006
000700*                                                                *  HL0007
000800*  CHANGE LOG                                                   *  HL0008
000900*  13/02/11  LKW  0360  ORIGINAL LAYOUT                          *  HL0009
001000*                                                                *  HL0010
001100******************************************************************  HL0011
001200 01  LOCATION-RECORD.                                               HL0012
001300     05  LOC-ID                   PIC X(36).                        HL0013
001400     05  LOC-NAME                 PIC X(60).                        HL0014
001500     05  LOC-POC-VALUE            PIC X(15).                        HL0015
001600     05  LOC-ROOM-VALUE           PIC X(15).                        HL0016
001700     05  LOC-BED-VALUE            PIC X(15).                        HL0017
001800     05  LOC-PHYS-TYPE            PIC X(04).                        HL0018
001900     05  FILLER                   PIC X(20).                        HL0019
