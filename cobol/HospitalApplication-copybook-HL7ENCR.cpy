000100******************************************************************  HE0001
000200*                                                                *  HE0002
000300*    HL7ENCR  --  OUTPUT ENCOUNTER RECORD (UT-S-ENCNTR)          *  HE0003
000400*                                                                *  HE0004
000500*    BUILT BY HL7ENCTR, PARAGRAPHS 210- THROUGH 290-, ONE PER    *  HE0005
000600*    ENCOUNTER ROW LOADED FROM THE CARRY FILE (SEE ENCOUNTER-    *  HE0007
000700*    TABLE BELOW - ONE ROW PER RUN IN PRACTICE SINCE THE PARSER  *  HE0008
000800*    CAN ONLY EVER POPULATE ONE PV1, BUT SIZED FOR HEADROOM).    *  HE0009
000900*                                                                *  HE0010
001000*  CHANGE LOG                                                   *  HE0011
001100*  13/02/11  LKW  0360  ORIGINAL LAYOUT                          *  HE0012
001200*  16/10/04  LKW  0430  ADDED PERIOD-START DATE/TIME REDEFINES   *  HE0013
001300*                                                                *  HE0014
001400******************************************************************  HE0015
001500 01  ENCOUNTER-RECORD.                                              HE0016
001600     05  ENC-ID                   PIC X(36).                        HE0017
001700     05  ENC-SUBJECT-PAT-ID       PIC X(36).                        HE0018
001800     05  ENC-CLASS-CODE           PIC X(03).                        HE0019
001900     05  ENC-STATUS               PIC X(12).                        HE0020
002000     05  ENC-SERVICE-TYPE-CODE    PIC X(10).                        HE0021
002100     05  ENC-ADMIT-SOURCE-CODE    PIC X(15).                        HE0022
002200     05  ENC-SPECIAL-ARR-KEPT     PIC X(01).                        HE0023
002300     05  ENC-PERIOD-START         PIC X(14).                        HE0024
002400*        ALTERNATE DATE/TIME VIEW OF THE PERIOD-START TIMESTAMP     HE0025
002500     05  ENC-PERIOD-START-SPLIT REDEFINES                          HE0026
002600         ENC-PERIOD-START.                                          HE0027
002700         10  ENC-PERIOD-START-DATE PIC X(08).                       HE0028
002800         10  ENC-PERIOD-START-TIME PIC X(06).                       HE0029
002900     05  ENC-HAS-PERIOD-END       PIC X(01).                        HE0030
003000     05  ENC-IDENTIFIER-VALUE     PIC X(20).                        HE0031
003100     05  ENC-REASON-CODE          PIC X(02).                        HE0032
003200     05  ENC-TYPE-CODE            PIC X(10).                        HE0033
003300     05  ENC-LOCATION-ID          PIC X(36).                        HE0034
003400     05  ENC-ATTEND-PRACT-ID      PIC X(36).                        HE0035
003500     05  ENC-CONSULT-PRACT-ID     PIC X(36).                        HE0036
003600     05  FILLER                   PIC X(20).                        HE0037
