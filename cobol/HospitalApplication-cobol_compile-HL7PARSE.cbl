000100 IDENTIFICATION DIVISION.                                          HP0001
000200 PROGRAM-ID.  HL7PARSE.                                            HP0002
000300 AUTHOR. JON SAYLES.                                               HP0003
000400 INSTALLATION. COBOL DEV CENTER.                                   HP0004
000500 DATE-WRITTEN. 85/11/12.                                           HP0005
000600 DATE-COMPILED. 85/11/12.                                          HP0007
000700 SECURITY. NON-CONFIDENTIAL.                                       HP0008
000800                                                                   HP0009
000900******************************************************************HP0010
001000*REMARKS.                                                        *HP0011
001100*                                                                *HP0012
001200*          THIS PROGRAM EDITS AND EXTRACTS A SINGLE ADT          *HP0013
001300*          (ADMIT/DISCHARGE/TRANSFER) HL7 MESSAGE RECEIVED FROM  *HP0014
001400*          THE REGISTRATION INTERFACE ENGINE.                    *HP0015
001500*                                                                *HP0016
001600*          EACH RUN PROCESSES EXACTLY ONE MESSAGE (ONE FILE OF   *HP0017
001700*          SEGMENT LINES).  THE MSH/PV1/NK1/AL1/IN1/GT1/PID      *HP0018
001800*          SEGMENTS RECOGNIZED ARE SPLIT ON THE "|" FIELD        *HP0019
001900*          DELIMITER AND THE DESIGNATED ORDINALS ARE COPIED      *HP0020
002000*          INTO THE WORKING EXTRACT RECORD.  A SEGMENT TYPE      *HP0021
002100*          SEEN MORE THAN ONCE SIMPLY OVERLAYS THE EXTRACT -     *HP0022
002200*          THE LAST OCCURRENCE OF EACH SEGMENT TYPE WINS.        *HP0023
002300*                                                                *HP0024
002400*          AN ENTIRELY EMPTY INPUT FILE (NO SEGMENT LINES AT     *HP0025
002500*          ALL) IS TREATED AS A JCL/TRANSMISSION ERROR AND       *HP0026
002600*          ABENDS THE STEP - THERE IS NO "TRAILER RECORD" OR     *HP0027
002700*          RECORD-COUNT BALANCING IN THIS FEED, UNLIKE THE       *HP0028
002800*          DAILY CHARGES FEED THIS PROGRAM WAS CLONED FROM.      *HP0029
002900*                                                                *HP0030
003000******************************************************************HP0031
003100*                                                                *HP0032
003200*         INPUT FILE              -   DDS0001.HL7MSG             *HP0033
003300*                                                                *HP0034
003400*         OUTPUT FILE PRODUCED    -   DDS0001.HL7XTRCT           *HP0035
003500*                                                                *HP0036
003600*         DUMP FILE               -   SYSOUT                     *HP0037
003700*                                                                *HP0038
003800******************************************************************HP0039
003900*  CHANGE LOG                                                    *HP0040
004000*  85/11/12  LKW  0265  ORIGINAL LAYOUT - MSH/PV1/PID ONLY        *HP0041
004100*  03/11/19  LKW  0267  ADDED NK1 CONTACT FIELD EXTRACT           *HP0042
004200*  03/12/03  LKW  0270  ADDED AL1/IN1/GT1 EXTRACT                 *HP0043
004300*  04/02/17  TGD  0276  CR/LF/CRLF LINE-END NORMALIZATION NOTE    *HP0044
004400*  06/04/02  TGD  0305  SEGMENT-SPECIFIC UNSTRING LISTS - PV1     *HP0045
004500*                       NEEDS ALL 44 FIELDS FOR ADMIT-DATETIME    *HP0046
004600*  07/09/24  LKW  0318  ADDED PID-5 FAMILY/GIVEN/MIDDLE SPLIT     *HP0047
004700*  08/09/19  TGD  0330  IGNORE UNRECOGNIZED SEGMENT TYPES         *HP0048
004800*  09/07/30  LKW  0358  KEEP ONLY FIRST ~ REPETITION ON PID-5/NK1-HP0049
004900*  99/01/11  TGD  0205  Y2K SWEEP - NO 2-DIGIT YEARS USED HERE,   *HP0050
005000*                       MESSAGE-DATETIME ALREADY ARRIVES YYYYMMDD*HP0051
005100*  12/03/02  LKW  0390  STOPPED WRITING TO PATMSTR/DB2 - REPLACED *HP0052
005200*                       WITH FLAT HL7XTRCT HAND-OFF TO HL7NORM    *HP0053
005300*                                                                *HP0054
005400******************************************************************HP0055
005500 ENVIRONMENT DIVISION.                                             HP0056
005600 CONFIGURATION SECTION.                                            HP0057
005700 SOURCE-COMPUTER. IBM-390.                                         HP0058
005800 OBJECT-COMPUTER. IBM-390.                                         HP0059
005900 SPECIAL-NAMES.                                                    HP0060
006000     UPSI-0 IS HL7PARSE-TEST-MODE-SW                               HP0061
006100         ON STATUS IS HL7PARSE-TEST-MODE.                          HP0062
006200 INPUT-OUTPUT SECTION.                                             HP0063
006300 FILE-CONTROL.                                                     HP0064
006400     SELECT SYSOUT                                                 HP0065
006500     ASSIGN TO UT-S-SYSOUT                                         HP0066
006600       ORGANIZATION IS SEQUENTIAL.                                 HP0067
006700                                                                   HP0068
006800     SELECT HL7MSG                                                 HP0069
006900     ASSIGN TO UT-S-HL7MSG                                         HP0070
007000       ACCESS MODE IS SEQUENTIAL                                   HP0071
007100       FILE STATUS IS OFCODE.                                      HP0072
007200                                                                   HP0073
007300     SELECT HL7XTRCT                                               HP0074
007400     ASSIGN TO UT-S-HL7XTRCT                                       HP0075
007500       ACCESS MODE IS SEQUENTIAL                                   HP0076
007600       FILE STATUS IS OFCODE.                                      HP0077
007700                                                                   HP0078
007800 DATA DIVISION.                                                    HP0079
007900 FILE SECTION.                                                     HP0080
008000 FD  SYSOUT                                                        HP0081
008100     RECORDING MODE IS F                                           HP0082
008200     LABEL RECORDS ARE STANDARD                                    HP0083
008300     RECORD CONTAINS 130 CHARACTERS                                HP0084
008400     BLOCK CONTAINS 0 RECORDS                                      HP0085
008500     DATA RECORD IS SYSOUT-REC.                                    HP0086
008600 01  SYSOUT-REC  PIC X(130).                                       HP0087
008700                                                                   HP0088
008800***** THIS FILE ARRIVES FROM THE REGISTRATION INTERFACE ENGINE     HP0089
008900***** ONE SEGMENT PER LINE, CR/LF/CRLF TERMINATED - THE LINE-      HP0090
009000***** SEQUENTIAL READ BELOW ALREADY STRIPS THE LINE TERMINATOR     HP0091
009100***** SO NO EXPLICIT CR/LF HANDLING APPEARS IN THE PROCEDURE       HP0092
009200***** DIVISION - SEE 900-READ-HL7MSG                               HP0093
009300 FD  HL7MSG                                                        HP0094
009400     RECORDING MODE IS V                                           HP0095
009500     LABEL RECORDS ARE STANDARD                                    HP0096
009600     RECORD IS VARYING IN SIZE FROM 1 TO 400 CHARACTERS            HP0097
009700       DEPENDING ON WS-HL7MSG-LTH                                  HP0098
009800     DATA RECORD IS HL7MSG-REC.                                    HP0099
009900 01  HL7MSG-REC                 PIC X(400).                        HP0100
010000                                                                   HP0101
010100***** ONE RECORD PER MESSAGE - THE FULLY POPULATED EXTRACT -       HP0102
010200***** HANDED OFF TO HL7NORM AS ITS SOLE INPUT                      HP0103
010300 FD  HL7XTRCT                                                      HP0104
010400     RECORDING MODE IS F                                           HP0105
010500     LABEL RECORDS ARE STANDARD                                    HP0106
010600     RECORD CONTAINS 902 CHARACTERS                                HP0107
010700     BLOCK CONTAINS 0 RECORDS                                      HP0108
010800     DATA RECORD IS HL7XTRCT-REC.                                  HP0109
010900 01  HL7XTRCT-REC.                                                 HP0110
011000     COPY HL7XTRCT.                                                HP0111
011100                                                                   HP0112
011200 WORKING-STORAGE SECTION.                                          HP0113
011300                                                                   HP0114
011400 01  FILE-STATUS-CODES.                                            HP0115
011500     05  OFCODE                  PIC X(02).                        HP0116
011600         88 CODE-WRITE           VALUE SPACES.                     HP0117
011700                                                                   HP0118
011800 77  WS-HL7MSG-LTH               PIC S9(4) COMP VALUE 400.         HP0119
011900                                                                   HP0120
012000 01  WS-SEGMENT-LINE             PIC X(400).                       HP0121
012100*   ALTERNATE VIEW OF THE RAW SEGMENT LINE - FIRST 3 BYTES ARE      HP0122
012200*   THE SEGMENT ID ON EVERY HL7 V2 SEGMENT TYPE WE RECOGNIZE        HP0123
012300 01  WS-SEGMENT-LINE-ID REDEFINES WS-SEGMENT-LINE.                 HP0124
012400     05  WS-SEG-ID                PIC X(03).                       HP0125
012500     05  FILLER                   PIC X(397).                     HP0126
012600                                                                   HP0127
012700*    SCRATCH TABLE FOR SHORT SEGMENTS (MSH/NK1/AL1/IN1/GT1/PID) -   HP0128
012800*    ONE SLOT PER "|"-DELIMITED FIELD WE ACTUALLY KEEP               HP0129
012900 01  WS-FIELD-TABLE.                                               HP0130
013000     05  WS-FIELD-ROW             PIC X(60) OCCURS 20 TIMES         HP0131
013100                                  INDEXED BY WS-FLD-IDX.            HP0132
013150*   FLAT ALTERNATE VIEW - LETS 300- TEST "ANYTHING IN THIS          HP0132A
013160*   SEGMENT AT ALL" WITH ONE COMPARE INSTEAD OF 20                  HP0132B
013170 01  WS-FIELD-TABLE-FLAT REDEFINES WS-FIELD-TABLE.                  HP0132C
013180     05  FILLER                   PIC X(1200).                     HP0132D
013200                                                                   HP0133
013300*    WIDE SCRATCH TABLE FOR PV1 ONLY - PV1-44 (ADMIT-DATETIME)      HP0134
013400*    FORCES US TO CARRY ALL 44 "|"-DELIMITED FIELDS - 06/04/02 TGD  HP0135
013500 01  WS-PV1-FIELD-TABLE.                                            HP0136
013600     05  WS-PV1-FLD               PIC X(30) OCCURS 44 TIMES         HP0137
013700                                  INDEXED BY WS-PV1-IDX.            HP0138
013750*   SAME FLAT-VIEW IDIOM AS WS-FIELD-TABLE-FLAT ABOVE               HP0138A
013760 01  WS-PV1-TABLE-FLAT REDEFINES WS-PV1-FIELD-TABLE.                HP0138B
013770     05  FILLER                   PIC X(1320).                     HP0138C
013800                                                                   HP0139
013900 01  WS-COMPONENT-TABLE.                                           HP0140
014000     05  WS-COMP-ROW              PIC X(60) OCCURS 10 TIMES         HP0141
014100                                  INDEXED BY WS-COMP-IDX.           HP0142
014200                                                                   HP0143
014300 01  COUNTERS-IDXS-AND-ACCUMULATORS.                               HP0144
014400     05 LINES-READ                PIC 9(05) COMP.                  HP0145
014500     05 FIELDS-FOUND              PIC 9(02) COMP.                  HP0146
014600     05 COMPS-FOUND               PIC 9(02) COMP.                  HP0147
014700                                                                   HP0148
014800 01  FLAGS-AND-SWITCHES.                                           HP0149
014900     05 MORE-DATA-SW              PIC X(01) VALUE "Y".             HP0150
015000         88 NO-MORE-DATA          VALUE "N".                       HP0151
015100                                                                   HP0152
015200 COPY HL7ABND.                                                     HP0153
015300                                                                   HP0154
015400 PROCEDURE DIVISION.                                               HP0155
015500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                       HP0156
015600     PERFORM 100-MAINLINE THRU 100-EXIT                            HP0157
015700             UNTIL NO-MORE-DATA.                                   HP0158
015800     PERFORM 999-CLEANUP THRU 999-EXIT.                            HP0159
015900     MOVE +0 TO RETURN-CODE.                                       HP0160
016000     GOBACK.                                                       HP0161
016100                                                                   HP0162
016200 000-HOUSEKEEPING.                                                 HP0163
016300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                         HP0164
016400     DISPLAY "******** BEGIN JOB HL7PARSE ********".               HP0165
016500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, HL7XTRCT-REC.      HP0166
016600     PERFORM 800-OPEN-FILES THRU 800-EXIT.                         HP0167
016700     PERFORM 900-READ-HL7MSG THRU 900-EXIT.                        HP0168
016800     IF NO-MORE-DATA                                               HP0169
016900         MOVE "EMPTY HL7 INPUT FILE" TO ABEND-REASON                HP0170
017000         GO TO 1000-ABEND-RTN.                                     HP0171
017100 000-EXIT.                                                         HP0172
017200     EXIT.                                                         HP0173
017300                                                                   HP0174
017400 100-MAINLINE.                                                     HP0175
017500     MOVE "100-MAINLINE" TO PARA-NAME.                             HP0176
017600     PERFORM 200-SPLIT-SEGMENT THRU 200-EXIT.                      HP0177
017700     PERFORM 900-READ-HL7MSG THRU 900-EXIT.                        HP0178
017800 100-EXIT.                                                         HP0179
017900     EXIT.                                                         HP0180
018000                                                                   HP0181
018100*    UNRECOGNIZED SEGMENT TYPES ARE SIMPLY IGNORED - 08/09/19 TGD   HP0182
018200 200-SPLIT-SEGMENT.                                                HP0183
018300     MOVE "200-SPLIT-SEGMENT" TO PARA-NAME.                        HP0184
018400     IF WS-SEG-ID = "MSH"                                          HP0185
018500         PERFORM 300-EXTRACT-MSH THRU 300-EXIT                     HP0186
018600     ELSE                                                          HP0187
018700     IF WS-SEG-ID = "PV1"                                          HP0188
018800         PERFORM 310-EXTRACT-PV1 THRU 310-EXIT                     HP0189
018900     ELSE                                                          HP0190
019000     IF WS-SEG-ID = "NK1"                                          HP0191
019100         PERFORM 320-EXTRACT-NK1 THRU 320-EXIT                     HP0192
019200     ELSE                                                          HP0193
019300     IF WS-SEG-ID = "AL1"                                          HP0194
019400         PERFORM 330-EXTRACT-AL1 THRU 330-EXIT                     HP0195
019500     ELSE                                                          HP0196
019600     IF WS-SEG-ID = "IN1"                                          HP0197
019700         PERFORM 340-EXTRACT-IN1 THRU 340-EXIT                     HP0198
019800     ELSE                                                          HP0199
019900     IF WS-SEG-ID = "GT1"                                          HP0200
020000         PERFORM 350-EXTRACT-GT1 THRU 350-EXIT                     HP0201
020100     ELSE                                                          HP0202
020200     IF WS-SEG-ID = "PID"                                          HP0203
020300         PERFORM 360-EXTRACT-PID THRU 360-EXIT.                    HP0204
020400 200-EXIT.                                                         HP0205
020500     EXIT.                                                         HP0206
020600                                                                   HP0207
020700 300-EXTRACT-MSH.                                                  HP0208
020800     MOVE "300-EXTRACT-MSH" TO PARA-NAME.                          HP0209
020900     MOVE SPACES TO WS-FIELD-TABLE.                                HP0210
021000     MOVE 0 TO FIELDS-FOUND.                                       HP0211
021100     UNSTRING WS-SEGMENT-LINE DELIMITED BY "|"                     HP0212
021200         INTO WS-FIELD-ROW(1) WS-FIELD-ROW(2) WS-FIELD-ROW(3)      HP0213
021300              WS-FIELD-ROW(4) WS-FIELD-ROW(5) WS-FIELD-ROW(6)      HP0214
021400              WS-FIELD-ROW(7) WS-FIELD-ROW(8) WS-FIELD-ROW(9)      HP0215
021500         TALLYING FIELDS-FOUND.                                    HP0216
021600     IF FIELDS-FOUND NOT < 3  MOVE WS-FIELD-ROW(3)  TO             HP0217
021700         HX-SENDING-APP.                                           HP0218
021800     IF FIELDS-FOUND NOT < 4  MOVE WS-FIELD-ROW(4)  TO             HP0219
021900         HX-SENDING-FACILITY.                                      HP0220
022000     IF FIELDS-FOUND NOT < 5  MOVE WS-FIELD-ROW(5)  TO             HP0221
022100         HX-RECEIVING-APP.                                         HP0222
022200     IF FIELDS-FOUND NOT < 6  MOVE WS-FIELD-ROW(6)  TO             HP0223
022300         HX-RECEIVING-FACILITY.                                    HP0224
022400     IF FIELDS-FOUND NOT < 7  MOVE WS-FIELD-ROW(7)  TO             HP0225
022500         HX-MESSAGE-DATETIME.                                      HP0226
022600     IF FIELDS-FOUND NOT < 9  MOVE WS-FIELD-ROW(9)  TO             HP0227
022700         HX-EVENT-CODE.                                            HP0228
022800 300-EXIT.                                                         HP0229
022900     EXIT.                                                         HP0230
023000                                                                   HP0231
023100*    PV1-44 (ADMIT-DATETIME) FORCES ALL 44 FIELD POSITIONS TO BE    HP0232
023200*    CARRIED - SEE WS-PV1-FIELD-TABLE ABOVE - 06/04/02 TGD          HP0233
023300 310-EXTRACT-PV1.                                                  HP0234
023400     MOVE "310-EXTRACT-PV1" TO PARA-NAME.                          HP0235
023500     MOVE SPACES TO WS-PV1-FIELD-TABLE.                             HP0236
023600     MOVE 0 TO FIELDS-FOUND.                                       HP0237
023700     UNSTRING WS-SEGMENT-LINE DELIMITED BY "|"                     HP0238
023800         INTO WS-PV1-FLD(1)  WS-PV1-FLD(2)  WS-PV1-FLD(3)          HP0239
023900              WS-PV1-FLD(4)  WS-PV1-FLD(5)  WS-PV1-FLD(6)          HP0240
024000              WS-PV1-FLD(7)  WS-PV1-FLD(8)  WS-PV1-FLD(9)          HP0241
024100              WS-PV1-FLD(10) WS-PV1-FLD(11) WS-PV1-FLD(12)         HP0242
024200              WS-PV1-FLD(13) WS-PV1-FLD(14) WS-PV1-FLD(15)         HP0243
024300              WS-PV1-FLD(16) WS-PV1-FLD(17) WS-PV1-FLD(18)         HP0244
024400              WS-PV1-FLD(19) WS-PV1-FLD(20) WS-PV1-FLD(21)         HP0245
024500              WS-PV1-FLD(22) WS-PV1-FLD(23) WS-PV1-FLD(24)         HP0246
024600              WS-PV1-FLD(25) WS-PV1-FLD(26) WS-PV1-FLD(27)         HP0247
024700              WS-PV1-FLD(28) WS-PV1-FLD(29) WS-PV1-FLD(30)         HP0248
024800              WS-PV1-FLD(31) WS-PV1-FLD(32) WS-PV1-FLD(33)         HP0249
024900              WS-PV1-FLD(34) WS-PV1-FLD(35) WS-PV1-FLD(36)         HP0250
025000              WS-PV1-FLD(37) WS-PV1-FLD(38) WS-PV1-FLD(39)         HP0251
025100              WS-PV1-FLD(40) WS-PV1-FLD(41) WS-PV1-FLD(42)         HP0252
025200              WS-PV1-FLD(43) WS-PV1-FLD(44)                       HP0253
025300         TALLYING FIELDS-FOUND.                                    HP0254
025400     IF FIELDS-FOUND NOT < 3                                       HP0255
025500         MOVE WS-PV1-FLD(3) TO HX-LOCATION                         HP0256
025600         PERFORM 315-SPLIT-LOCATION THRU 315-EXIT.                 HP0257
025700     IF FIELDS-FOUND NOT < 4  MOVE WS-PV1-FLD(4)  TO               HP0258
025800         HX-ADMISSION-TYPE.                                        HP0259
025900     IF FIELDS-FOUND NOT < 7  MOVE WS-PV1-FLD(7)  TO               HP0260
026000         HX-ATTENDING-NAME.                                        HP0261
026100     IF FIELDS-FOUND NOT < 9  MOVE WS-PV1-FLD(9)  TO               HP0262
026200         HX-CONSULTING-NAME.                                       HP0263
026300     IF FIELDS-FOUND NOT < 18 MOVE WS-PV1-FLD(18) TO               HP0264
026400         HX-ACCOUNT-NUMBER.                                        HP0265
026500     IF FIELDS-FOUND NOT < 19 MOVE WS-PV1-FLD(19) TO               HP0266
026600         HX-VISIT-NUMBER.                                          HP0267
026700     IF FIELDS-FOUND NOT < 44 MOVE WS-PV1-FLD(44) TO               HP0268
026800         HX-ADMIT-DATETIME.                                        HP0269
026900 310-EXIT.                                                         HP0270
027000     EXIT.                                                         HP0271
027100                                                                   HP0272
027200 315-SPLIT-LOCATION.                                                HP0273
027300     MOVE "315-SPLIT-LOCATION" TO PARA-NAME.                        HP0274
027400     MOVE SPACES TO WS-COMPONENT-TABLE.                             HP0275
027500     UNSTRING HX-LOCATION DELIMITED BY "^"                          HP0276
027600         INTO WS-COMP-ROW(1) WS-COMP-ROW(2) WS-COMP-ROW(3)          HP0277
027700         TALLYING COMPS-FOUND.                                      HP0278
027800     IF COMPS-FOUND NOT < 1  MOVE WS-COMP-ROW(1) TO HX-LOCATION-POC.HP0279
027900     IF COMPS-FOUND NOT < 2  MOVE WS-COMP-ROW(2) TO HX-LOCATION-ROOMHP0280
028000     IF COMPS-FOUND NOT < 3  MOVE WS-COMP-ROW(3) TO HX-LOCATION-BED.HP0281
028100 315-EXIT.                                                          HP0282
028200     EXIT.                                                          HP0283
028300                                                                   HP0284
028400 320-EXTRACT-NK1.                                                  HP0285
028500     MOVE "320-EXTRACT-NK1" TO PARA-NAME.                          HP0286
028600     MOVE SPACES TO WS-FIELD-TABLE.                                HP0287
028700     MOVE 0 TO FIELDS-FOUND.                                       HP0288
028800     UNSTRING WS-SEGMENT-LINE DELIMITED BY "|"                     HP0289
028900         INTO WS-FIELD-ROW(1) WS-FIELD-ROW(2) WS-FIELD-ROW(3)      HP0290
029000              WS-FIELD-ROW(4) WS-FIELD-ROW(5)                      HP0291
029100         TALLYING FIELDS-FOUND.                                    HP0292
029200     IF FIELDS-FOUND NOT < 2  MOVE WS-FIELD-ROW(2)  TO             HP0293
029300         HX-NK1-NAME.                                              HP0294
029400     IF FIELDS-FOUND NOT < 3  MOVE WS-FIELD-ROW(3)  TO             HP0295
029500         HX-NK1-RELATIONSHIP-CODE.                                  HP0296
029600     IF FIELDS-FOUND NOT < 5                                       HP0297
029700         PERFORM 325-SPLIT-NK1-PHONE THRU 325-EXIT.                HP0298
029800 320-EXIT.                                                         HP0299
029900     EXIT.                                                         HP0300
030000                                                                   HP0301
030100*    NK1-5 MAY CARRY ~-SEPARATED REPETITIONS - ONLY THE FIRST       HP0302
030200*    REPETITION'S LEADING ^-COMPONENT (THE PHONE NUMBER ITSELF)     HP0303
030300*    IS WANTED HERE - 09/07/30 LKW                                  HP0304
030400 325-SPLIT-NK1-PHONE.                                               HP0305
030500     MOVE "325-SPLIT-NK1-PHONE" TO PARA-NAME.                       HP0306
030600     MOVE SPACES TO WS-COMPONENT-TABLE.                             HP0307
030700     UNSTRING WS-FIELD-ROW(5) DELIMITED BY "~"                      HP0308
030800         INTO WS-COMP-ROW(1)                                       HP0309
030900         TALLYING COMPS-FOUND.                                     HP0310
031000     MOVE SPACES TO HX-NK1-PHONE.                                  HP0311
031100     UNSTRING WS-COMP-ROW(1) DELIMITED BY "^"                      HP0312
031200         INTO HX-NK1-PHONE.                                        HP0313
031300 325-EXIT.                                                          HP0314
031400     EXIT.                                                         HP0315
031500                                                                   HP0316
031600 330-EXTRACT-AL1.                                                  HP0317
031700     MOVE "330-EXTRACT-AL1" TO PARA-NAME.                          HP0318
031800     MOVE SPACES TO WS-FIELD-TABLE.                                HP0319
031900     MOVE 0 TO FIELDS-FOUND.                                       HP0320
032000     UNSTRING WS-SEGMENT-LINE DELIMITED BY "|"                     HP0321
032100         INTO WS-FIELD-ROW(1) WS-FIELD-ROW(2) WS-FIELD-ROW(3)      HP0322
032200              WS-FIELD-ROW(4) WS-FIELD-ROW(5)                      HP0323
032300         TALLYING FIELDS-FOUND.                                    HP0324
032400     IF FIELDS-FOUND NOT < 3  MOVE WS-FIELD-ROW(3)  TO             HP0325
032500         HX-ALLERGY-CODE.                                          HP0326
032600     IF FIELDS-FOUND NOT < 5  MOVE WS-FIELD-ROW(5)  TO             HP0327
032700         HX-ALLERGY-REACTION.                                      HP0328
032800 330-EXIT.                                                         HP0329
032900     EXIT.                                                         HP0330
033000                                                                   HP0331
033100 340-EXTRACT-IN1.                                                  HP0332
033200     MOVE "340-EXTRACT-IN1" TO PARA-NAME.                          HP0333
033300     MOVE SPACES TO WS-FIELD-TABLE.                                HP0334
033400     MOVE 0 TO FIELDS-FOUND.                                       HP0335
033500     UNSTRING WS-SEGMENT-LINE DELIMITED BY "|"                     HP0336
033600         INTO WS-FIELD-ROW(1) WS-FIELD-ROW(2) WS-FIELD-ROW(3)      HP0337
033700              WS-FIELD-ROW(4) WS-FIELD-ROW(5) WS-FIELD-ROW(6)      HP0338
033800              WS-FIELD-ROW(7) WS-FIELD-ROW(8) WS-FIELD-ROW(9)      HP0339
033900         TALLYING FIELDS-FOUND.                                    HP0340
034000     IF FIELDS-FOUND NOT < 3  MOVE WS-FIELD-ROW(3)  TO             HP0341
034100         HX-INSURANCE-PAYER-ID.                                     HP0342
034200     IF FIELDS-FOUND NOT < 4  MOVE WS-FIELD-ROW(4)  TO             HP0343
034300         HX-INSURANCE-PAYER-NAME.                                   HP0344
034400     IF FIELDS-FOUND NOT < 9  MOVE WS-FIELD-ROW(9)  TO             HP0345
034500         HX-INSURANCE-GROUP-NBR.                                    HP0346
034600 340-EXIT.                                                         HP0347
034700     EXIT.                                                         HP0348
034800                                                                   HP0349
034900 350-EXTRACT-GT1.                                                  HP0350
035000     MOVE "350-EXTRACT-GT1" TO PARA-NAME.                          HP0351
035100     MOVE SPACES TO WS-FIELD-TABLE.                                HP0352
035200     MOVE 0 TO FIELDS-FOUND.                                       HP0353
035300     UNSTRING WS-SEGMENT-LINE DELIMITED BY "|"                     HP0354
035400         INTO WS-FIELD-ROW(1) WS-FIELD-ROW(2) WS-FIELD-ROW(3)      HP0355
035500              WS-FIELD-ROW(4) WS-FIELD-ROW(5)                      HP0356
035600         TALLYING FIELDS-FOUND.                                    HP0357
035700     IF FIELDS-FOUND NOT < 3  MOVE WS-FIELD-ROW(3)  TO             HP0358
035800         HX-GUARANTOR-NAME.                                         HP0359
035900     IF FIELDS-FOUND NOT < 5  MOVE WS-FIELD-ROW(5)  TO             HP0360
036000         HX-GUARANTOR-PHONE.                                        HP0361
036100 350-EXIT.                                                         HP0362
036200     EXIT.                                                         HP0363
036300                                                                   HP0364
036400 360-EXTRACT-PID.                                                  HP0365
036500     MOVE "360-EXTRACT-PID" TO PARA-NAME.                          HP0366
036600     MOVE SPACES TO WS-FIELD-TABLE.                                HP0367
036700     MOVE 0 TO FIELDS-FOUND.                                       HP0368
036800     UNSTRING WS-SEGMENT-LINE DELIMITED BY "|"                     HP0369
036900         INTO WS-FIELD-ROW(1)  WS-FIELD-ROW(2)  WS-FIELD-ROW(3)    HP0370
037000              WS-FIELD-ROW(4)  WS-FIELD-ROW(5)  WS-FIELD-ROW(6)    HP0371
037100              WS-FIELD-ROW(7)  WS-FIELD-ROW(8)  WS-FIELD-ROW(9)    HP0372
037200              WS-FIELD-ROW(10) WS-FIELD-ROW(11) WS-FIELD-ROW(12)   HP0373
037300              WS-FIELD-ROW(13) WS-FIELD-ROW(14) WS-FIELD-ROW(15)   HP0374
037400              WS-FIELD-ROW(16) WS-FIELD-ROW(17)                   HP0375
037500         TALLYING FIELDS-FOUND.                                    HP0376
037600     IF FIELDS-FOUND NOT < 5                                       HP0377
037700         PERFORM 365-SPLIT-PATIENT-NAME THRU 365-EXIT.             HP0378
037800     IF FIELDS-FOUND NOT < 7                                       HP0379
037900         MOVE WS-FIELD-ROW(7)(1:8) TO HX-PATIENT-DOB.               HP0380
038000     IF FIELDS-FOUND NOT < 8  MOVE WS-FIELD-ROW(8)  TO             HP0381
038100         HX-PATIENT-GENDER.                                         HP0382
038200     IF FIELDS-FOUND NOT < 10 MOVE WS-FIELD-ROW(10) TO             HP0383
038300         HX-PATIENT-RACE.                                          HP0384
038400     IF FIELDS-FOUND NOT < 13 MOVE WS-FIELD-ROW(13) TO             HP0385
038500         HX-PATIENT-PHONE.                                         HP0386
038600     IF FIELDS-FOUND NOT < 15 MOVE WS-FIELD-ROW(15) TO             HP0387
038700         HX-PATIENT-LANGUAGE.                                      HP0388
038800     IF FIELDS-FOUND NOT < 16 MOVE WS-FIELD-ROW(16) TO             HP0389
038900         HX-PATIENT-MARITAL-STAT.                                   HP0390
039000     IF FIELDS-FOUND NOT < 17 MOVE WS-FIELD-ROW(17) TO             HP0391
039100         HX-PATIENT-RELIGION.                                      HP0392
039200 360-EXIT.                                                         HP0393
039300     EXIT.                                                         HP0394
039400                                                                   HP0395
039500*    PID-5 MAY CARRY ~-SEPARATED REPETITIONS - ONLY THE FIRST       HP0396
039600*    REPETITION IS USED, THEN THAT REPETITION IS SPLIT ON ^ INTO    HP0397
039700*    FAMILY/GIVEN/MIDDLE BY HL7CARRY'S REDEFINES IN HL7NORM -       HP0398
039800*    THIS JOB ONLY NEEDS TO ISOLATE THE FIRST REPETITION - 09/07/30 HP0399
039900 365-SPLIT-PATIENT-NAME.                                           HP0400
040000     MOVE "365-SPLIT-PATIENT-NAME" TO PARA-NAME.                   HP0401
040100     MOVE SPACES TO WS-COMPONENT-TABLE.                            HP0402
040200     UNSTRING WS-FIELD-ROW(5) DELIMITED BY "~"                     HP0403
040300         INTO WS-COMP-ROW(1)                                       HP0404
040400         TALLYING COMPS-FOUND.                                     HP0405
040500     MOVE WS-COMP-ROW(1) TO HX-PATIENT-NAME.                       HP0406
040600 365-EXIT.                                                         HP0407
040700     EXIT.                                                         HP0408
040800                                                                   HP0409
040900 800-OPEN-FILES.                                                   HP0410
041000     MOVE "800-OPEN-FILES" TO PARA-NAME.                           HP0411
041100     OPEN INPUT HL7MSG.                                            HP0412
041200     OPEN OUTPUT HL7XTRCT, SYSOUT.                                 HP0413
041300 800-EXIT.                                                         HP0414
041400     EXIT.                                                         HP0415
041500                                                                   HP0416
041600 850-CLOSE-FILES.                                                  HP0417
041700     MOVE "850-CLOSE-FILES" TO PARA-NAME.                          HP0418
041800     CLOSE HL7MSG, HL7XTRCT, SYSOUT.                               HP0419
041900 850-EXIT.                                                         HP0420
042000     EXIT.                                                         HP0421
042100                                                                   HP0422
042200 900-READ-HL7MSG.                                                 HP0423
042300     READ HL7MSG INTO WS-SEGMENT-LINE                              HP0424
042400         AT END MOVE "N" TO MORE-DATA-SW                           HP0425
042500         GO TO 900-EXIT                                            HP0426
042600     END-READ.                                                    HP0427
042700     ADD +1 TO LINES-READ.                                        HP0428
042800 900-EXIT.                                                        HP0429
042900     EXIT.                                                        HP0430
043000                                                                  HP0431
043100 999-CLEANUP.                                                     HP0432
043200     MOVE "999-CLEANUP" TO PARA-NAME.                             HP0433
043300     WRITE HL7XTRCT-REC.                                          HP0434
043400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       HP0435
043500     DISPLAY "** SEGMENT LINES READ **".                          HP0436
043600     DISPLAY LINES-READ.                                          HP0437
043700     DISPLAY "******** NORMAL END OF JOB HL7PARSE ********".      HP0438
043800 999-EXIT.                                                        HP0439
043900     EXIT.                                                        HP0440
044000                                                                  HP0441
044100 1000-ABEND-RTN.                                                  HP0442
044200     WRITE SYSOUT-REC FROM ABEND-REC.                             HP0443
044300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       HP0444
044400     DISPLAY "*** ABNORMAL END OF JOB - HL7PARSE ***" UPON CONSOLEHP0445
044500     DIVIDE ZERO-VAL INTO ONE-VAL.                                HP0446
