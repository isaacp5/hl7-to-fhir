000100 IDENTIFICATION DIVISION.                                          HE7E01
000200 PROGRAM-ID.  HL7E164.                                             HE7E02
000300 AUTHOR. L. WENTWORTH.                                             HE7E03
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                           HE7E04
000500 DATE-WRITTEN. 85/11/14.                                           HE7E05
000600 DATE-COMPILED. 85/11/14.                                          HE7E06
000700 SECURITY. NON-CONFIDENTIAL.                                       HE7E07
000800******************************************************************HE7E08
000900*                                                                 *HE7E09
001000*    HL7E164  --  PHONE-NUMBER-TO-E.164 REFORMATTER               *HE7E10
001100*                                                                 *HE7E11
001200*    STRIPS ALL NON-NUMERIC CHARACTERS FROM THE CALLER'S RAW      *HE7E12
001300*    PHONE STRING.  IF EXACTLY 10 DIGITS SURVIVE, PREFIXES "+1".  *HE7E13
001400*    OTHERWISE, IF THE ORIGINAL STRING ALREADY STARTS WITH "+",   *HE7E14
001500*    THE ORIGINAL STRING IS PASSED THROUGH UNCHANGED.  OTHERWISE  *HE7E15
001600*    A BARE "+" IS PREFIXED TO WHATEVER DIGITS SURVIVED.          *HE7E16
001700*                                                                 *HE7E17
001800*    THE CALLER IS RESPONSIBLE FOR SUPPLYING A DEFAULT WHEN THE   *HE7E18
001900*    RAW PHONE FIELD IS BLANK - THIS SUBPROGRAM IS NOT CALLED IN  *HE7E19
002000*    THAT CASE (DEFAULTS DIFFER BY CALLER - SEE HL7NORM 500-/600-)*HE7E20
002100*                                                                 *HE7E21
002200*  CHANGE LOG                                                     *HE7E22
002300*  85/11/14  LKW  0270  ORIGINAL LAYOUT, MODELED ON STRLTH         *HE7E23
002400*  05/02/27  LKW  0290  FIXED TRAILING-BLANK BUG IN DIGIT COUNT    *HE7E24
002500*  08/09/19  TGD  0330  ADDED PASS-THROUGH FOR ALREADY-PLUS RAW    *HE7E25
002600*  99/01/11  TGD  0205  Y2K SWEEP - NO DATE FIELDS HERE, NO-OP     *HE7E26
002700*                                                                 *HE7E27
002800******************************************************************HE7E28
002900 ENVIRONMENT DIVISION.                                             HE7E29
003000 CONFIGURATION SECTION.                                            HE7E30
003100 SOURCE-COMPUTER. IBM-390.                                         HE7E31
003200 OBJECT-COMPUTER. IBM-390.                                         HE7E32
003300 INPUT-OUTPUT SECTION.                                             HE7E33
003400                                                                   HE7E34
003500 DATA DIVISION.                                                    HE7E35
003600 FILE SECTION.                                                     HE7E36
003700                                                                   HE7E37
003800 WORKING-STORAGE SECTION.                                          HE7E38
003900 01  MISC-FIELDS.                                                  HE7E39
004000     05  RAW-TXT               PIC X(20).                          HE7E40
004100     05  DIGITS-ONLY           PIC X(20) VALUE SPACES.              HE7E41
004200     05  DIGIT-COUNT           PIC S9(4) COMP VALUE 0.              HE7E42
004300     05  SCAN-SUB              PIC S9(4) COMP VALUE 0.              HE7E43
004400     05  OUT-SUB               PIC S9(4) COMP VALUE 0.              HE7E44
004500     05  ONE-CHAR              PIC X(01).                          HE7E45
004600*       ALTERNATE VIEW OF DIGITS-ONLY AS A 10-DIGIT NANP NUMBER     HE7E46
004700     05  DIGITS-AS-NANP REDEFINES DIGITS-ONLY.                     HE7E47
004800         10  NANP-AREA-CODE    PIC X(03).                          HE7E48
004900         10  NANP-EXCHANGE     PIC X(03).                          HE7E49
005000         10  NANP-LINE         PIC X(04).                          HE7E50
005100         10  FILLER            PIC X(10).                          HE7E51
005200                                                                   HE7E52
005300 LINKAGE SECTION.                                                  HE7E53
005400 01  LK-RAW-PHONE              PIC X(20).                          HE7E54
005500 01  LK-E164-PHONE             PIC X(16).                          HE7E55
005600                                                                   HE7E56
005700 PROCEDURE DIVISION USING LK-RAW-PHONE, LK-E164-PHONE.             HE7E57
005800     MOVE LK-RAW-PHONE TO RAW-TXT.                                 HE7E58
005900     MOVE SPACES TO DIGITS-ONLY, LK-E164-PHONE.                    HE7E59
006000     MOVE 0 TO DIGIT-COUNT, OUT-SUB.                               HE7E60
006100                                                                   HE7E61
006200     PERFORM 100-EXTRACT-DIGITS THRU 100-EXIT                      HE7E62
006300         VARYING SCAN-SUB FROM 1 BY 1 UNTIL SCAN-SUB > 20.         HE7E63
006400                                                                   HE7E64
006500     IF DIGIT-COUNT = 10                                           HE7E65
006600         STRING "+1" DIGITS-ONLY(1:10) DELIMITED BY SIZE           HE7E66
006700             INTO LK-E164-PHONE                                   HE7E67
006800     ELSE                                                          HE7E68
006900         IF RAW-TXT(1:1) = "+"                                    HE7E69
007000             MOVE RAW-TXT TO LK-E164-PHONE                         HE7E70
007100         ELSE                                                      HE7E71
007200             STRING "+" DIGITS-ONLY(1:DIGIT-COUNT) DELIMITED BY SIZEHE7E72
007300                 INTO LK-E164-PHONE.                               HE7E73
007400     GOBACK.                                                       HE7E74
007500                                                                   HE7E75
007600 100-EXTRACT-DIGITS.                                                HE7E76
007700     MOVE RAW-TXT(SCAN-SUB:1) TO ONE-CHAR.                         HE7E77
007800     IF ONE-CHAR IS NUMERIC                                         HE7E78
007900         ADD 1 TO OUT-SUB                                          HE7E79
008000         ADD 1 TO DIGIT-COUNT                                      HE7E80
008100         MOVE ONE-CHAR TO DIGITS-ONLY(OUT-SUB:1).                  HE7E81
008200 100-EXIT.                                                         HE7E82
008300     EXIT.                                                         HE7E83
